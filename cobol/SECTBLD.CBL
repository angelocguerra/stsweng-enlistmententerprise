000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SECTBLD.
000300 AUTHOR. M. OYELARAN.
000400 INSTALLATION. UNIVERSITY DATA CENTER - REGISTRAR BATCH.
000500 DATE-WRITTEN. 04/12/1984.
000600 DATE-COMPILED.
000700 SECURITY. REGISTRAR BATCH - RESTRICTED, AUTHORIZED OPERATORS
000800     ONLY.
000900******************************************************************
001000*    PROGRAM        : SECTBLD
001100*    PURPOSE        : BUILDS THE TERM'S SECTION GROUP FROM THE
001200*                     SUBJECT, ROOM AND SECTION MASTERS.  EACH
001300*                     INCOMING SECTION IS EDITED AGAINST THE
001400*                     SUBJECT AND ROOM TABLES AND CHECKED FOR A
001500*                     SCHEDULE CONFLICT AGAINST EVERY SECTION
001600*                     ALREADY ACCEPTED INTO THE GROUP.  ACCEPTED
001700*                     SECTIONS ARE WRITTEN TO SECTION-WORK FOR
001800*                     THE ENLPROC AND RELSECT RUNS.  REJECTED
001900*                     SECTIONS ARE LOGGED TO SYSOUT, NOT WRITTEN.
002000*---------------------------------------------------------------*
002100*    CHANGE LOG
002200*    DATE       INIT  REQ-NO      DESCRIPTION
002300*    04/12/84   MO    CR-0118     ORIGINAL PROGRAM - SUBJECT AND
002400*                                 ROOM TABLE LOAD, SECTION EDIT.
002500*    05/02/84   MO    CR-0121     ADDED SCHEDULE CONFLICT CHECK
002600*                                 AGAINST ACCEPTED SECTIONS.
002700*    09/17/86   MO    CR-0204     REJECTS NOW LOGGED WITH REASON
002800*                                 RATHER THAN A BARE COUNT.
002900*    02/03/91   RTV   CR-0388     SUBJECT/ROOM TABLE LOOKUPS
003000*                                 REWRITTEN, NO LONGER USE SEARCH
003100*                                 (TABLES WERE NOT DEPENDING ON).
003200*    08/14/93   RTV   CR-0410     PERIOD EDIT TIGHTENED - 08:00
003300*                                 IS NO LONGER A VALID START/END.
003400*    11/30/98   RTV   Y2K-0041    REVIEWED FOR CENTURY ROLLOVER -
003500*                                 NO DATE ARITHMETIC IN THIS
003600*                                 PROGRAM, NO CHANGE REQUIRED.
003700*    03/22/99   RTV   Y2K-0041    SIGN-OFF RETEST, NO CHANGE.
003800*    07/08/02   DKP   CR-0552     ADDED UPSI-0 RERUN SWITCH SO
003900*                                 OPERATIONS CAN FORCE A REBUILD
004000*                                 WITHOUT RE-KEYING THE JCL.
004100*    01/15/05   DKP   CR-0601     SUBJECT TABLE CAPACITY RAISED,
004200*                                 CATALOG GREW PAST 250 ENTRIES.
004300*    06/09/11   LMH   CR-0714     ROOM TABLE RAISED TO 150
004400*                                 ENTRIES, CAMPUS ADDED NEW ANNEX.
004500*    02/28/14   LMH   CR-0802     SECTION TABLE CAPACITY RAISED TO
004600*                                 500 ENTRIES, FALL/SPRING MERGE.
004700*                                 SPRING CATALOG MERGE PROJECT.
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300*        USED BY 0220-STORE-SUBJECT TO SCREEN OUT A SUBJECT-ID
005400*        CONTAINING ANYTHING BUT LETTERS, DIGITS OR SPACE.
005500     CLASS SUBJECT-CODE-CLASS IS "A" THRU "Z" "0" THRU "9"
005600         SPACE
005700*        READ FROM THE UPSI PARAMETER ON THE JOB CARD - ON MEANS
005800*        OPERATIONS IS FORCING A FULL REBUILD OF THE SECTION
005900*        GROUP FOR THE TERM, NOT A FIRST-TIME RUN.
006000     UPSI-0 ON STATUS IS RERUN-REQUESTED
006100            OFF STATUS IS NORMAL-RUN-MODE.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*        LOGICAL NAME SUBJMAST IS MAPPED TO THE CATALOG EXTRACT
006600*        DD IN THE NIGHTLY STREAM'S JCL.
006700     SELECT SUBJECT-MASTER ASSIGN TO SUBJMAST
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-SUBJ-STAT.
007000
007100     SELECT ROOM-MASTER ASSIGN TO ROOMMAST
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-ROOM-STAT.
007400
007500     SELECT SECTION-MASTER ASSIGN TO SECTMAST
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-SECT-IN-STAT.
007800
007900*        LOGICAL NAME SECTWORK IS THE SAME DD NAME ENLPROC AND
008000*        RELSECT BOTH OPEN LATER IN THE SAME STREAM.
008100     SELECT SECTION-WORK ASSIGN TO SECTWORK
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-SECT-OUT-STAT.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  SUBJECT-MASTER
008900*        THE TERM'S FULL SUBJECT CATALOG, ONE ROW PER SUBJECT ID.
009000*        SUPPLIED BY THE CATALOG EXTRACT JOB THAT RUNS AHEAD OF
009100*        THIS STEP IN THE NIGHTLY STREAM - NOT MAINTAINED HERE.
009200     LABEL RECORD STANDARD
009300     RECORD CONTAINS 113 CHARACTERS.
009400     COPY SUBJMAS.
009500
009600 FD  ROOM-MASTER
009700*        THE CAMPUS ROOM INVENTORY, ONE ROW PER ASSIGNABLE ROOM.
009800*        SAME SOURCE AND TIMING AS SUBJECT-MASTER.
009900     LABEL RECORD STANDARD
010000     RECORD CONTAINS 32 CHARACTERS.
010100     COPY ROOMMAS.
010200
010300 FD  SECTION-MASTER
010400     LABEL RECORD STANDARD
010500     RECORD CONTAINS 58 CHARACTERS.
010600 01  REG-SECTIN.
010700*        RAW INCOMING SECTION, BEFORE EDIT/ACCEPTANCE.  SAME
010800*        RECORD LENGTH AS REG-SECTMAS SO THE TWO LINE UP ON A
010900*        DISK DUMP.
011000     05  SIN-ID                        PIC X(08).
011100*        SECTION IDENTIFIER AS PUNCHED ON THE SECTION-MASTER CARD.
011200*        NO DUPLICATE-ID CHECK EXISTS - A DUPLICATE SIMPLY GETS
011300*        CONFLICT-TESTED AGAINST THE FIRST ONE, LIKE ANY PAIR.
011400*        SUBJECT CODE THIS SECTION OFFERS - LOOKED UP IN
011500*        W01-SUBJ-TABLE BY 0430-FIND-SUBJECT.
011600     05  SIN-SUBJECT-ID                PIC X(08).
011700*        STORED HERE AS PUNCHED - NO EDIT ON THIS FIELD UNTIL
011800*        0430-FIND-SUBJECT ATTEMPTS THE TABLE LOOKUP.
011900*        ROOM THIS SECTION MEETS IN - LOOKED UP IN W02-ROOM-TABLE
012000*        BY 0440-FIND-ROOM.
012100     05  SIN-ROOM-NAME                 PIC X(08).
012200*        STORED HERE AS PUNCHED - NO EDIT ON THIS FIELD UNTIL
012300*        0440-FIND-ROOM ATTEMPTS THE TABLE LOOKUP.
012400     05  SIN-HORARIO.
012500*        MEETING DAYS, ONE CHARACTER PER DAY (E.G. 'MWF').  TESTED
012600*        FOR AN EXACT MATCH AGAINST OTHER SECTIONS - NO PARTIAL-
012700*        OVERLAP-OF-DAYS LOGIC EXISTS.
012800         10  SIN-DAYS                  PIC X(03).
012900*        CLOCK HOUR THE SECTION BEGINS, 08-17 ONLY (CR-0118).
013000         10  SIN-START-HOUR            PIC 9(02).
013100*        'Y' IF THE START IS ON THE HALF HOUR, 'N' IF ON THE HOUR.
013200         10  SIN-START-HALF            PIC X(01).
013300*        CLOCK HOUR THE SECTION ENDS, 08-17 ONLY (CR-0118).
013400         10  SIN-END-HOUR              PIC 9(02).
013500*        'Y' IF THE END IS ON THE HALF HOUR, 'N' IF ON THE HOUR.
013600         10  SIN-END-HALF              PIC X(01).
013700*        RESERVED PAD TO ROUND THE GROUP OUT TO A TIDY RECORD
013800*        WIDTH AND LEAVE ROOM FOR A FUTURE FIELD WITHOUT A
013900*        RECOMPILE OF EVERY PROGRAM THAT COPIES THIS LAYOUT.
014000     05  FILLER                        PIC X(25).
014100
014200 FD  SECTION-WORK
014300*        OUTPUT OF THIS RUN - ONE ACCEPTED SECTION PER RECORD,
014400*        SEAT COUNT ZEROED.  RE-READ AND RE-WRITTEN BY ENLPROC TO
014500*        CARRY THE UPDATED SEAT COUNT, THEN SORTED AND PRINTED BY
014600*        RELSECT.  COPY MEMBER SECTMAS CARRIES THE LAYOUT FOR ALL
014700*        THREE PROGRAMS SO A FIELD CHANGE IS MADE ONCE.
014800     LABEL RECORD STANDARD
014900     RECORD CONTAINS 58 CHARACTERS.
015000     COPY SECTMAS.
015100
015200 WORKING-STORAGE SECTION.
015300
015400******************************************************************
015500*    STANDALONE (LEVEL 77) COUNTERS AND SWITCHES.  THESE ARE NOT
015600*    PART OF ANY 01-LEVEL GROUP - THEY ARE SET AND TESTED ONE AT A
015700*    TIME AND HAVE NO NATURAL GROUPING, SO THEY ARE DECLARED
015800*    STANDALONE IN THE HOUSE STYLE RATHER THAN PADDED OUT INTO A
015900*    01-LEVEL RECORD JUST TO GIVE THEM A COMMON NAME.
016000*---------------------------------------------------------------*
016100*    WS-SECT-READ       - SECTION-MASTER INPUT RECORD COUNT.
016200*    WS-SECT-ACCEPTED   - SECTIONS WRITTEN TO SECTION-WORK, ALSO
016300*                         DOUBLES AS THE HIGH-WATER SUBSCRIPT INTO
016400*                         W03-SECT-TABLE.
016500*    WS-SECT-REJECTED   - SECTIONS FAILING SUBJECT, ROOM, PERIOD
016600*                         OR CONFLICT EDIT - NOT WRITTEN.
016700*    WS-CONFLICT-SW     - SET BY 0461-TEST-CONFLICT, TESTED BY
016800*                         0460-CHECK-CONFLICT'S PERFORM UNTIL.
016900 77  WS-SECT-READ                  PIC 9(04) COMP VALUE ZERO.
017000 77  WS-SECT-ACCEPTED              PIC 9(04) COMP VALUE ZERO.
017100 77  WS-SECT-REJECTED              PIC 9(04) COMP VALUE ZERO.
017200 77  WS-CONFLICT-SW                PIC X(01) VALUE 'N'.
017300     88  WS-HAS-CONFLICT               VALUE 'Y'.
017400     88  WS-NO-CONFLICT                VALUE 'N'.
017500
017600
017700 01  WS-FILE-STATUSES.
017800*        ONE 2-DIGIT STATUS FIELD PER FILE, TESTED RIGHT AFTER
017900*        EACH OPEN/READ/WRITE.  '00' IS THE ONLY STATUS THIS
018000*        PROGRAM TREATS AS SUCCESS - ANYTHING ELSE IS A STOP RUN,
018100*        THERE IS NO RECOVERY LOGIC FOR A MID-RUN I/O ERROR.
018200*        STATUS FOR SUBJECT-MASTER, CHECKED AT 0100-INITIALIZE'S
018300*        OPEN AND BY NO OTHER PARAGRAPH - THE FILE IS NOT
018400*        RE-READ ONCE LOADED.
018500     05  WS-SUBJ-STAT              PIC X(02) VALUE SPACES.
018600         88  SUBJ-STAT-OK              VALUE '00'.
018700     05  WS-ROOM-STAT              PIC X(02) VALUE SPACES.
018800         88  ROOM-STAT-OK              VALUE '00'.
018900     05  WS-SECT-IN-STAT           PIC X(02) VALUE SPACES.
019000         88  SECTIN-STAT-OK            VALUE '00'.
019100*        STATUS FOR SECTION-WORK, CHECKED AT OPEN AND AGAIN AT
019200*        EVERY WRITE IN 0470-ACCEPT-SECTION.
019300     05  WS-SECT-OUT-STAT          PIC X(02) VALUE SPACES.
019400         88  SECTOUT-STAT-OK           VALUE '00'.
019500*        RESERVED PAD TO ROUND THE GROUP OUT TO A TIDY RECORD
019600*        WIDTH AND LEAVE ROOM FOR A FUTURE FIELD WITHOUT A
019700*        RECOMPILE OF EVERY PROGRAM THAT COPIES THIS LAYOUT.
019800     05  FILLER                    PIC X(04) VALUE SPACES.
019900
020000 01  WS-EOF-SWITCHES.
020100*        ONE END-OF-FILE FLAG PER INPUT FILE, SET BY THE
020200*        CORRESPONDING 02n0-READ-xxxx PARAGRAPH AND TESTED BY THE
020300*        CALLER'S PERFORM ... UNTIL.
020400     05  WS-SUBJ-EOF-SW            PIC X(01) VALUE 'N'.
020500         88  SUBJ-AT-EOF               VALUE 'Y'.
020600     05  WS-ROOM-EOF-SW            PIC X(01) VALUE 'N'.
020700         88  ROOM-AT-EOF               VALUE 'Y'.
020800     05  WS-SECT-EOF-SW            PIC X(01) VALUE 'N'.
020900         88  SECT-AT-EOF               VALUE 'Y'.
021000*        RESERVED PAD TO ROUND THE GROUP OUT TO A TIDY RECORD
021100*        WIDTH AND LEAVE ROOM FOR A FUTURE FIELD WITHOUT A
021200*        RECOMPILE OF EVERY PROGRAM THAT COPIES THIS LAYOUT.
021300     05  FILLER                    PIC X(04) VALUE SPACES.
021400
021500 01  WS-CONDITION-SWITCHES.
021600*        WORKING FLAGS FOR THE SECTION EDIT.  WS-VALID-SW CARRIES
021700*        THE RESULT OF 0450-VALIDATE-PERIOD; WS-SUBJ-FOUND-SW AND
021800*        WS-ROOM-FOUND-SW CARRY THE RESULTS OF THE TWO TABLE
021900*        LOOKUPS.  THE SCHEDULE-CONFLICT FLAG LIVES AT THE 77
022000*        LEVEL ABOVE, NOT IN THIS GROUP - SEE THE NOTE THERE.
022100     05  WS-VALID-SW               PIC X(01) VALUE 'Y'.
022200         88  WS-PERIOD-VALID           VALUE 'Y'.
022300         88  WS-PERIOD-INVALID         VALUE 'N'.
022400     05  WS-SUBJ-FOUND-SW          PIC X(01) VALUE 'N'.
022500         88  WS-SUBJ-FOUND             VALUE 'Y'.
022600         88  WS-SUBJ-NOT-FOUND         VALUE 'N'.
022700     05  WS-ROOM-FOUND-SW          PIC X(01) VALUE 'N'.
022800         88  WS-ROOM-FOUND             VALUE 'Y'.
022900         88  WS-ROOM-NOT-FOUND         VALUE 'N'.
023000*        RESERVED PAD TO ROUND THE GROUP OUT TO A TIDY RECORD
023100*        WIDTH AND LEAVE ROOM FOR A FUTURE FIELD WITHOUT A
023200*        RECOMPILE OF EVERY PROGRAM THAT COPIES THIS LAYOUT.
023300     05  FILLER                    PIC X(04) VALUE SPACES.
023400
023500 01  WS-COUNTERS COMP.
023600*        RUN-LOG CONTROL TOTALS AND TABLE-LOAD COUNTERS.  SECTION
023700*        COUNTERS (READ/ACCEPTED/REJECTED) WERE PULLED OUT TO THE
023800*        77 LEVEL ABOVE - WHAT REMAINS HERE IS THE SUBJECT AND
023900*        ROOM LOAD COUNTS PLUS THE THREE SPARE SUBSCRIPT HOLDERS
024000*        (W0n-Sx/Rx/Tx) KEPT FOR PARAGRAPHS THAT NEED A WORK INDEX
024100*        SEPARATE FROM THE TABLE'S OWN INDEXED-BY SUBSCRIPT.
024200     05  WS-SUBJ-COUNT             PIC 9(04) VALUE ZERO.
024300     05  WS-ROOM-COUNT             PIC 9(04) VALUE ZERO.
024400*        HIGH-WATER SUBSCRIPT INTO W02-ROOM-TABLE, SET ONCE BY
024500*        0300-LOAD-ROOMS AND READ THEREAFTER, NEVER DECREMENTED.
024600*        HOLDOVER NAME FROM AN EARLIER DRAFT OF CR-0388 - KEPT
024700*        DECLARED FOR COMPATIBILITY WITH COPY-PASTE PARAGRAPHS
024800*        ELSEWHERE IN THE REGISTRAR SUITE, NOT USED IN SECTBLD
024900*        ITSELF (W01-SUBJ-NDX DOES THE ACTUAL SUBSCRIPTING).
025000     05  W01-SX                    PIC 9(04) VALUE ZERO.
025100     05  W02-RX                    PIC 9(04) VALUE ZERO.
025200*        SAME HOLDOVER SITUATION AS W01-SX, NOT USED IN THIS
025300*        PROGRAM - SEE THE NOTE ON W01-SX ABOVE.
025400*
025500     05  W03-TX                    PIC 9(04) VALUE ZERO.
025600*        SAME HOLDOVER SITUATION AS W01-SX/W02-RX ABOVE.
025700*        RESERVED PAD TO ROUND THE GROUP OUT TO A TIDY RECORD
025800*        WIDTH AND LEAVE ROOM FOR A FUTURE FIELD WITHOUT A
025900*        RECOMPILE OF EVERY PROGRAM THAT COPIES THIS LAYOUT.
026000     05  FILLER                    PIC 9(04) VALUE ZERO.
026100
026200 01  WS-PERIOD-WORK.
026300*        HOLDS THE CANDIDATE SECTION'S START/END HALF-HOUR
026400*        ORDINALS WHILE 0450-VALIDATE-PERIOD AND 0460-CHECK-
026500*        CONFLICT ARE WORKING ON THE SAME INCOMING RECORD.
026600*        CANDIDATE START AS A HALF-HOUR ORDINAL
026700*        0-19 (CR-0204) - SET BY 0450, READ BY 0460.
026800     05  WS-CAND-START-ORD         PIC 9(02) COMP.
026900*        CANDIDATE SECTION'S END EXPRESSED AS A HALF-HOUR ORDINAL
027000*        0-19 (CR-0204) - SET BY 0450, READ BY 0460.
027100     05  WS-CAND-END-ORD           PIC 9(02) COMP.
027200*        RESERVED PAD TO ROUND THE GROUP OUT TO A TIDY RECORD
027300*        WIDTH AND LEAVE ROOM FOR A FUTURE FIELD WITHOUT A
027400*        RECOMPILE OF EVERY PROGRAM THAT COPIES THIS LAYOUT.
027500     05  FILLER                    PIC X(04) VALUE SPACES.
027600
027700 01  W01-SUBJ-TABLE.
027800*        IN-MEMORY COPY OF SUBJECT-MASTER, LOADED ONCE AT 0200 AND
027900*        HELD FOR THE LIFE OF THE RUN.  INDEXED, NOT KEYED - ALL
028000*        LOOKUPS ARE A STRAIGHT LINEAR SCAN (SEE CR-0388).
028100     05  W01-SUBJ-ENTRY OCCURS 300 TIMES
028200                         INDEXED BY W01-SUBJ-NDX.
028300*        SUBJECT CODE, THE SEARCH KEY 0430-FIND-SUBJECT MATCHES
028400*        SIN-SUBJECT-ID AGAINST.
028500         10  W01-SUBJ-ID               PIC X(08).
028600*        CREDIT UNITS - CARRIED HERE ONLY SO ENLPROC CAN REBUILD
028700*        THIS SAME TABLE FOR THE ASSESSMENT CALCULATION.
028800         10  W01-SUBJ-UNITS            PIC 9(02).
028900*        'Y'/'N' LAB IND - SAME REASON AS W01-SUBJ-UNITS ABOVE.
029000         10  W01-SUBJ-LAB-IND          PIC X(01).
029100*        RESERVED PAD TO ROUND THE GROUP OUT TO A TIDY RECORD
029200*        WIDTH AND LEAVE ROOM FOR A FUTURE FIELD WITHOUT A
029300*        RECOMPILE OF EVERY PROGRAM THAT COPIES THIS LAYOUT.
029400         10  FILLER                    PIC X(05) VALUE SPACES.
029500
029600 01  W02-ROOM-TABLE.
029700*        IN-MEMORY COPY OF ROOM-MASTER, LOADED ONCE AT 0300.
029800*        CAPACITY IS CARRIED HERE BUT NOT USED BY THIS PROGRAM -
029900*        IT RIDES ALONG BECAUSE ENLPROC'S COPY OF THIS SAME TABLE
030000*        NEEDS IT, AND THE TWO TABLES ARE KEPT IDENTICAL IN SHAPE.
030100     05  W02-ROOM-ENTRY OCCURS 150 TIMES
030200                         INDEXED BY W02-ROOM-NDX.
030300*        ROOM NAME, THE SEARCH KEY 0440-FIND-ROOM MATCHES
030400*        SIN-ROOM-NAME AGAINST.
030500         10  W02-ROOM-NAME             PIC X(08).
030600*        SEAT CAPACITY - NOT USED BY SECTBLD ITSELF, CARRIED ONLY
030700*        SO THE TABLE LAYOUT MATCHES ENLPROC'S COPY OF IT.
030800         10  W02-ROOM-CAPACITY         PIC 9(04).
030900*        RESERVED PAD TO ROUND THE GROUP OUT TO A TIDY RECORD
031000*        WIDTH AND LEAVE ROOM FOR A FUTURE FIELD WITHOUT A
031100*        RECOMPILE OF EVERY PROGRAM THAT COPIES THIS LAYOUT.
031200         10  FILLER                    PIC X(05) VALUE SPACES.
031300
031400 01  W03-SECT-TABLE.
031500*        ACCEPTED SECTIONS FOR THIS RUN ONLY, BUILT AS 0470-
031600*        ACCEPT-SECTION WRITES EACH ONE OUT.  EXISTS SOLELY SO A
031700*        LATER SECTION IN THE SAME SECTION-MASTER CAN BE CONFLICT-
031800*        TESTED AGAINST AN EARLIER ONE FROM THE SAME RUN.
031900     05  W03-SECT-ENTRY OCCURS 500 TIMES
032000                         INDEXED BY W03-SECT-NDX.
032100*        ACCEPTED SECTION'S ID, FOR DIAGNOSTIC DISPLAY ONLY.
032200         10  W03-SECT-ID               PIC X(08).
032300*        ACCEPTED SECTION'S MEETING DAYS - COMPARED FOR AN EXACT
032400*        MATCH BY 0461-TEST-CONFLICT.
032500         10  W03-SECT-DAYS             PIC X(03).
032600*        ACCEPTED SECTION'S START ORDINAL, FOR THE OVERLAP TEST.
032700         10  W03-SECT-START-ORD        PIC 9(02).
032800*        ACCEPTED SECTION'S END ORDINAL, FOR THE OVERLAP TEST.
032900         10  W03-SECT-END-ORD          PIC 9(02).
033000*        RESERVED PAD TO ROUND THE GROUP OUT TO A TIDY RECORD
033100*        WIDTH AND LEAVE ROOM FOR A FUTURE FIELD WITHOUT A
033200*        RECOMPILE OF EVERY PROGRAM THAT COPIES THIS LAYOUT.
033300         10  FILLER                    PIC X(05) VALUE SPACES.
033400
033500******************************************************************
033600 PROCEDURE DIVISION.
033700
033800*---------------------------------------------------------------*
033900*    PARA    : 0000-MAINLINE.
034000*    PURPOSE : TOP-LEVEL CONTROL.  RUNS THE THREE BUILD STEPS IN
034100*              FIXED ORDER - SUBJECTS, THEN ROOMS, THEN SECTIONS -
034200*              SINCE THE SECTION EDIT AT 0400 NEEDS BOTH TABLES
034300*              ALREADY LOADED.  NO SORT-BEFORE-LOAD OPTION EXISTS;
034400*              THE MASTERS ARE PRESENTED IN WHATEVER ORDER THE
034500*              EXTRACT JOB PRODUCED THEM.
034600*    CALLED  : NOWHERE - THIS IS THE PROGRAM ENTRY PARAGRAPH.
034700*    USES    : WS-VALID-SW AS THE RUN-LEVEL GOOD/BAD SWITCH.
034800*---------------------------------------------------------------*
034900 0000-MAINLINE.
035000     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
035100     PERFORM 0200-LOAD-SUBJECTS THRU 0200-EXIT.
035200     PERFORM 0300-LOAD-ROOMS THRU 0300-EXIT.
035300     PERFORM 0400-BUILD-SECTIONS THRU 0400-EXIT.
035400     PERFORM 0900-TERMINATE THRU 0900-EXIT.
035500     STOP RUN.
035600
035700*---------------------------------------------------------------*
035800*    PARA    : 0100-INITIALIZE.
035900*    PURPOSE : OPENS ALL FOUR FILES AND CHECKS FILE STATUS ON EACH
036000*              OPEN.  ALSO DISPLAYS THE UPSI-0 RERUN NOTICE SO THE
036100*              OPERATOR KNOWS WHY A RESTART REBUILT FROM SCRATCH
036200*              RATHER THAN A RESUME - SEE CR-0552 ABOVE.
036300*    ABORTS  : STOP RUN IF ANY OPEN FAILS - NO PARTIAL RUN.
036400*              IS EVER LEFT HALF-WRITTEN FOR A DOWNSTREAM RUN TO
036500*              PICK UP BY ACCIDENT.
036600*    CALLED  : BY 0000-MAINLINE, ONCE.
036700*    SETS    : ALL FILE-STATUS FIELDS, EOF SWITCHES AND COUNTERS
036800*              TO THEIR START-OF-RUN VALUES BEFORE THE FIRST OPEN.
036900*---------------------------------------------------------------*
037000 0100-INITIALIZE.
037100*        UPSI-0 IS THE OPERATOR'S RERUN FLAG ON THE JOB CARD -
037200*        SECTBLD HAS NO PERSISTENT STATE TO UNDO, SO THE SWITCH
037300*        ONLY PRODUCES A SYSOUT NOTE, NOT A DIFFERENT CODE PATH.
037400     IF RERUN-REQUESTED
037500         DISPLAY 'SECTBLD - UPSI-0 RERUN SWITCH IS ON, SECTION'
037600         DISPLAY '          GROUP WILL BE REBUILT FROM SCRATCH'.
037700*        A BAD OPEN HERE MEANS THE EXTRACT JOB UPSTREAM DID NOT
037800*        RUN - NOTHING DOWNSTREAM CAN PROCEED, SO WE STOP RUN
037900*        RATHER THAN TRY TO CARRY ON WITH AN EMPTY TABLE.
038000     OPEN INPUT SUBJECT-MASTER.
038100     IF NOT SUBJ-STAT-OK
038200         DISPLAY 'SECTBLD - CANNOT OPEN SUBJECT-MASTER, STATUS '
038300             WS-SUBJ-STAT
038400         STOP RUN.
038500     OPEN INPUT ROOM-MASTER.
038600     IF NOT ROOM-STAT-OK
038700         DISPLAY 'SECTBLD - CANNOT OPEN ROOM-MASTER, STATUS '
038800             WS-ROOM-STAT
038900         STOP RUN.
039000     OPEN INPUT SECTION-MASTER.
039100     IF NOT SECTIN-STAT-OK
039200         DISPLAY 'SECTBLD - CANNOT OPEN SECTION-MASTER, STATUS '
039300             WS-SECT-IN-STAT
039400         STOP RUN.
039500*        OPENED LAST SO A FAILED MASTER OPEN ABOVE NEVER CREATES
039600*        A ZERO-LENGTH SECTION-WORK FILE FOR ENLPROC TO TRIP OVER.
039700     OPEN OUTPUT SECTION-WORK.
039800*        A WRITE FAILURE HERE LEAVES SECTION-WORK SHORT OF WHAT
039900*        ENLPROC EXPECTS - SAFER TO STOP THE RUN THAN LET A
040000*        PARTIAL FILE FLOW DOWNSTREAM.
040100     IF NOT SECTOUT-STAT-OK
040200         DISPLAY 'SECTBLD - CANNOT OPEN SECTION-WORK, STATUS '
040300             WS-SECT-OUT-STAT
040400         STOP RUN.
040500 0100-EXIT.
040600     EXIT.
040700
040800*---------------------------------------------------------------*
040900*    PARA    : 0200-LOAD-SUBJECTS.
041000*    PURPOSE : DRIVES THE SUBJECT-MASTER READ LOOP THAT FILLS
041100*              W01-SUBJ-TABLE.  ONE PASS, NO RE-READ - THE TABLE
041200*              REBUILT FRESH EVERY RUN, THERE IS NO CARRY-FORWARD
041300*              SUBJECT FILE.
041400*    CALLED  : BY 0000-MAINLINE, ONCE, AFTER 0100-INITIALIZE.
041500*    SETS    : WS-SUBJ-COUNT, THE SUBJECT-TABLE HIGH-WATER MARK.
041600*---------------------------------------------------------------*
041700 0200-LOAD-SUBJECTS.
041800     PERFORM 0210-READ-SUBJECT THRU 0210-EXIT.
041900     PERFORM 0220-STORE-SUBJECT THRU 0220-EXIT
042000         UNTIL SUBJ-AT-EOF.
042100 0200-EXIT.
042200     EXIT.
042300
042400*---------------------------------------------------------------*
042500*    PARA    : 0210-READ-SUBJECT.
042600*    PURPOSE : SINGLE READ OF SUBJECT-MASTER, SETS SUBJ-AT-EOF ON
042700*              END OF FILE FOR THE CALLER'S PERFORM ... UNTIL.
042800*    CALLED  : BY 0200-LOAD-SUBJECTS, BY 0220-READ-NEXT.
042900*    SETS    : WS-SUBJ-EOF-SW WHEN THE MASTER IS EXHAUSTED.
043000*---------------------------------------------------------------*
043100 0210-READ-SUBJECT.
043200     READ SUBJECT-MASTER
043300         AT END
043400             SET SUBJ-AT-EOF TO TRUE.
043500 0210-EXIT.
043600     EXIT.
043700
043800*---------------------------------------------------------------*
043900*    PARA    : 0220-STORE-SUBJECT.
044000*    PURPOSE : VALIDATES ONE SUBJECT-MASTER RECORD AND, IF IT
044100*              PASSES EDIT, ADDS IT TO W01-SUBJ-TABLE FOR LOOKUP
044200*              0430-FIND-SUBJECT DURING SECTION EDIT.
044300*    EDITS   : SUBJ-ID NOT BLANK, IN SUBJECT-CODE-CLASS (CR-0118);
044400*              SUBJ-UNITS NUMERIC; TABLE NOT AT 300 ENTRIES YET
044500*              (CR-0601 RAISED THE CEILING FROM THE ORIGINAL 250).
044600*    REJECTS : LOGGED TO SYSOUT WITH THE SUBJECT-ID AND REASON PER
044700*              CR-0204 - NOT JUST A BARE REJECT COUNT.
044800*    CALLED  : BY 0200-LOAD-SUBJECTS, ONCE PER SUBJECT-MASTER ROW.
044900*    USES    : WS-SUBJ-COUNT AS THE NEXT FREE SLOT SUBSCRIPT.
045000*---------------------------------------------------------------*
045100 0220-STORE-SUBJECT.
045200     IF SUBJ-ID OF REG-SUBJMAS = SPACES
045300*            A BLANK SUBJECT-ID CANNOT HAPPEN ON A CLEAN EXTRACT,
045400*            BUT THE EDIT STAYS IN - CR-0118 ORIGINAL REQUIREMENT.
045500        OR SUBJ-ID OF REG-SUBJMAS IS NOT SUBJECT-CODE-CLASS
045600         DISPLAY 'SECTBLD - REJECTED SUBJECT, BAD ID: '
045700             SUBJ-ID OF REG-SUBJMAS
045800         GO TO 0220-READ-NEXT.
045900     IF SUBJ-UNITS OF REG-SUBJMAS IS NOT NUMERIC
046000*            NON-NUMERIC UNITS WOULD BLOW UP THE ASSESSMENT MATH
046100*            DOWNSTREAM IN ENLPROC - CAUGHT HERE INSTEAD.
046200         DISPLAY 'SECTBLD - REJECTED SUBJECT, BAD UNITS: '
046300             SUBJ-ID OF REG-SUBJMAS
046400         GO TO 0220-READ-NEXT.
046500*            300 IS THE SUBJECT-TABLE OCCURS LIMIT - RAISED HERE
046600*            TOGETHER WITH CR-0601'S SECTION-TABLE CHANGE.
046700     IF WS-SUBJ-COUNT = 300
046800         DISPLAY 'SECTBLD - SUBJECT TABLE FULL, IGNORED: '
046900             SUBJ-ID OF REG-SUBJMAS
047000         GO TO 0220-READ-NEXT.
047100     ADD 1 TO WS-SUBJ-COUNT.
047200*        TABLE LOAD IS APPEND-ONLY - SUBSCRIPT ALWAYS EQUALS THE
047300*        COUNT, SINCE REJECTED ROWS NEVER ADVANCE THE COUNT.
047400     SET W01-SUBJ-NDX TO WS-SUBJ-COUNT.
047500     MOVE SUBJ-ID OF REG-SUBJMAS    TO W01-SUBJ-ID(W01-SUBJ-NDX).
047600     MOVE SUBJ-UNITS OF REG-SUBJMAS
047700                                 TO W01-SUBJ-UNITS(W01-SUBJ-NDX).
047800     MOVE SUBJ-LAB-IND OF REG-SUBJMAS
047900                               TO W01-SUBJ-LAB-IND(W01-SUBJ-NDX).
048000 0220-READ-NEXT.
048100     PERFORM 0210-READ-SUBJECT THRU 0210-EXIT.
048200 0220-EXIT.
048300     EXIT.
048400
048500*---------------------------------------------------------------*
048600*    PARA    : 0300-LOAD-ROOMS.
048700*    PURPOSE : DRIVES THE ROOM-MASTER READ LOOP THAT FILLS
048800*              W02-ROOM-TABLE, MIRRORING 0200-LOAD-SUBJECTS.
048900*    CALLED  : BY 0000-MAINLINE, ONCE, AFTER 0200-LOAD-SUBJECTS.
049000*    SETS    : WS-ROOM-COUNT, THE ROOM-TABLE HIGH-WATER MARK.
049100*---------------------------------------------------------------*
049200 0300-LOAD-ROOMS.
049300     PERFORM 0310-READ-ROOM THRU 0310-EXIT.
049400     PERFORM 0320-STORE-ROOM THRU 0320-EXIT
049500         UNTIL ROOM-AT-EOF.
049600 0300-EXIT.
049700     EXIT.
049800
049900*---------------------------------------------------------------*
050000*    PARA    : 0310-READ-ROOM.
050100*    PURPOSE : SINGLE READ OF ROOM-MASTER, SETS ROOM-AT-EOF ON END
050200*              OF FILE.
050300*    CALLED  : BY 0300-LOAD-ROOMS AND BY ITS OWN 0320-READ-NEXT.
050400*    SETS    : WS-ROOM-EOF-SW WHEN THE MASTER IS EXHAUSTED.
050500*---------------------------------------------------------------*
050600 0310-READ-ROOM.
050700     READ ROOM-MASTER
050800         AT END
050900             SET ROOM-AT-EOF TO TRUE.
051000 0310-EXIT.
051100     EXIT.
051200
051300*---------------------------------------------------------------*
051400*    PARA    : 0320-STORE-ROOM.
051500*    PURPOSE : VALIDATES ONE ROOM-MASTER RECORD AND ADDS IT TO
051600*              W02-ROOM-TABLE.  CAPACITY IS CACHED HERE SO THE
051700*              SECTION EDIT NEVER HAS TO RE-READ ROOM-MASTER.
051800*    EDITS   : ROOM-NAME NOT BLANK; ROOM-MAX-CAPACITY NOT ZERO;
051900*              TABLE NOT ALREADY AT 150 ENTRIES.
052000*    CALLED  : BY 0300-LOAD-ROOMS, ONCE PER ROOM-MASTER ROW.
052100*    USES    : WS-ROOM-COUNT AS THE NEXT FREE SLOT SUBSCRIPT.
052200*---------------------------------------------------------------*
052300 0320-STORE-ROOM.
052400     IF ROOM-NAME OF REG-ROOMMAS = SPACES
052500*            BLANK ROOM NAME - TREAT AS A DELETED/PLACEHOLDER ROW
052600*            ON THE EXTRACT, NOT A USABLE ROOM.
052700         DISPLAY 'SECTBLD - REJECTED ROOM, BLANK NAME'
052800         GO TO 0320-READ-NEXT.
052900     IF ROOM-MAX-CAPACITY OF REG-ROOMMAS = ZERO
053000*            ZERO-CAPACITY ROOMS ARE OUT OF SERVICE (RENOVATION,
053100*            CONDEMNED, ETC.) AND MUST NOT BE ASSIGNED A SECTION.
053200         DISPLAY 'SECTBLD - REJECTED ROOM, ZERO CAPACITY: '
053300             ROOM-NAME OF REG-ROOMMAS
053400         GO TO 0320-READ-NEXT.
053500     IF WS-ROOM-COUNT = 150
053600         DISPLAY 'SECTBLD - ROOM TABLE FULL, IGNORED: '
053700             ROOM-NAME OF REG-ROOMMAS
053800         GO TO 0320-READ-NEXT.
053900     ADD 1 TO WS-ROOM-COUNT.
054000     SET W02-ROOM-NDX TO WS-ROOM-COUNT.
054100     MOVE ROOM-NAME OF REG-ROOMMAS
054200                               TO W02-ROOM-NAME(W02-ROOM-NDX).
054300     MOVE ROOM-MAX-CAPACITY OF REG-ROOMMAS
054400                           TO W02-ROOM-CAPACITY(W02-ROOM-NDX).
054500 0320-READ-NEXT.
054600     PERFORM 0310-READ-ROOM THRU 0310-EXIT.
054700 0320-EXIT.
054800     EXIT.
054900
055000*---------------------------------------------------------------*
055100*    PARA    : 0400-BUILD-SECTIONS.
055200*    PURPOSE : DRIVES THE SECTION-MASTER READ/EDIT/ACCEPT LOOP -
055300*              THE CORE OF THIS PROGRAM.  EVERY SECTION EITHER
055400*              BECOMES A SECTION-WORK RECORD OR IS REJECTED WITH A
055500*              LOGGED REASON; NOTHING IS SILENTLY DROPPED.
055600*    CALLED  : BY 0000-MAINLINE, ONCE, AFTER BOTH TABLES ARE UP.
055700*    SETS    : WS-SECT-READ, WS-SECT-ACCEPTED, WS-SECT-REJECTED -
055800*              THE THREE COUNTS THIS PARAGRAPH IS TRACKING.
055900*---------------------------------------------------------------*
056000 0400-BUILD-SECTIONS.
056100     PERFORM 0410-READ-SECTION THRU 0410-EXIT.
056200     PERFORM 0420-EDIT-SECTION THRU 0420-EXIT
056300         UNTIL SECT-AT-EOF.
056400 0400-EXIT.
056500     EXIT.
056600
056700*---------------------------------------------------------------*
056800*    PARA    : 0410-READ-SECTION.
056900*    PURPOSE : SINGLE READ OF SECTION-MASTER, SETS SECT-AT-EOF ON
057000*              END OF FILE.
057100*    CALLED  : BY 0400-BUILD-SECTIONS, BY 0420-READ-NEXT.
057200*    SETS    : WS-SECT-EOF-SW WHEN THE MASTER IS EXHAUSTED.
057300*---------------------------------------------------------------*
057400 0410-READ-SECTION.
057500     READ SECTION-MASTER
057600         AT END
057700             SET SECT-AT-EOF TO TRUE.
057800 0410-EXIT.
057900     EXIT.
058000
058100*---------------------------------------------------------------*
058200*    PARA    : 0420-EDIT-SECTION.
058300*    PURPOSE : RUNS ONE SECTION THROUGH ALL FOUR EDITS, IN
058400*              THIS ORDER - SUBJECT EXISTS, ROOM EXISTS, PERIOD
058500*              VALID, NO CONFLICT WITH AN ALREADY-ACCEPTED
058600*              SECTION - AND ACCEPTS THE SECTION ONLY IF ALL FOUR
058700*              PASS.  THE ORDER MATTERS FOR THE REJECT MESSAGE BUT
058800*              NOT FOR THE OUTCOME - FAILING TWO EDITS IS
058900*              STILL JUST ONE REJECT, LOGGED ONCE.
059000*    CALLED  : BY 0400-BUILD-SECTIONS, PER SECTION-MASTER ROW.
059100*    USES    : WS-SUBJ-FOUND-SW, WS-ROOM-FOUND-SW, WS-PERIOD-SW
059200*              AND WS-HAS-CONFLICT TO DECIDE ACCEPT OR REJECT.
059300*---------------------------------------------------------------*
059400 0420-EDIT-SECTION.
059500     ADD 1 TO WS-SECT-READ.
059600     PERFORM 0430-FIND-SUBJECT THRU 0430-EXIT.
059700     IF WS-SUBJ-NOT-FOUND
059800*            SECTION NAMES A SUBJECT THAT ISN'T ON THE CATALOG -
059900*            EITHER A KEYING ERROR UPSTREAM OR A SUBJECT DROPPED
060000*            FROM THE CATALOG AFTER THE SECTION WAS SCHEDULED.
060100         DISPLAY 'SECTBLD - REJECTED ' SIN-ID '  UNKNOWN SUBJ '
060200             SIN-SUBJECT-ID
060300         ADD 1 TO WS-SECT-REJECTED
060400         GO TO 0420-READ-NEXT.
060500     PERFORM 0440-FIND-ROOM THRU 0440-EXIT.
060600     IF WS-ROOM-NOT-FOUND
060700*            SAME SITUATION AS THE SUBJECT CHECK ABOVE, FOR ROOMS.
060800         DISPLAY 'SECTBLD - REJECTED ' SIN-ID '  UNKNOWN ROOM '
060900             SIN-ROOM-NAME
061000         ADD 1 TO WS-SECT-REJECTED
061100         GO TO 0420-READ-NEXT.
061200     PERFORM 0450-VALIDATE-PERIOD THRU 0450-EXIT.
061300     IF WS-PERIOD-INVALID
061400*            OUT-OF-RANGE OR BACKWARDS SCHEDULE - SEE THE EDIT
061500*            RULE DOCUMENTED AT THE TOP OF 0450-VALIDATE-PERIOD.
061600         DISPLAY 'SECTBLD - REJECTED ' SIN-ID '  BAD SCHEDULE'
061700         ADD 1 TO WS-SECT-REJECTED
061800         GO TO 0420-READ-NEXT.
061900     PERFORM 0460-CHECK-CONFLICT THRU 0460-EXIT.
062000     IF WS-HAS-CONFLICT
062100*            OVERLAPS ON DAYS AND PERIOD WITH A SECTION ALREADY
062200*            ACCEPTED THIS RUN - THE STUDENT COULD NOT PHYSICALLY
062300*            ATTEND BOTH, SO THE LATER ONE LOSES.
062400         DISPLAY 'SECTBLD - REJECTED ' SIN-ID
062500             '  SCHEDULE CONFLICT'
062600         ADD 1 TO WS-SECT-REJECTED
062700         GO TO 0420-READ-NEXT.
062800     PERFORM 0470-ACCEPT-SECTION THRU 0470-EXIT.
062900 0420-READ-NEXT.
063000     PERFORM 0410-READ-SECTION THRU 0410-EXIT.
063100 0420-EXIT.
063200     EXIT.
063300
063400*---------------------------------------------------------------*
063500*    PARA    : 0430-FIND-SUBJECT.
063600*    PURPOSE : SEQUENTIAL LOOKUP OF SIN-SUBJECT-ID IN W01-TABLE.
063700*    NOTE    : CR-0388 - REWRITTEN AS A STRAIGHT PERFORM ... UNTIL
063800*              INSTEAD OF SEARCH - TABLE IS NOT, AND NEVER WAS,
063900*              WAS, BUILT IN ANY GUARANTEED ORDER.
064000*    CALLED  : BY 0420-EDIT-SECTION.
064100*    SETS    : WS-SUBJ-FOUND-SW AND THE SUBSCRIPT W01-SX.
064200*---------------------------------------------------------------*
064300 0430-FIND-SUBJECT.
064400     SET WS-SUBJ-NOT-FOUND TO TRUE.
064500     SET W01-SUBJ-NDX TO 1.
064600*        LINEAR SCAN STARTS AT ENTRY 1 EVERY TIME - THE TABLE IS
064700*        AT MOST 300 ROWS, SO A STRAIGHT SCAN IS CHEAP ENOUGH
064800*        AND NEEDS NO SORTED-KEY DISCIPLINE TO MAINTAIN.
064900     PERFORM 0431-TEST-SUBJECT THRU 0431-EXIT
065000         UNTIL W01-SUBJ-NDX > WS-SUBJ-COUNT
065100            OR WS-SUBJ-FOUND.
065200 0430-EXIT.
065300     EXIT.
065400
065500*---------------------------------------------------------------*
065600*    PARA    : 0431-TEST-SUBJECT.
065700*    PURPOSE : ONE-ENTRY COMPARE FOR 0430'S LOOKUP LOOP.
065800*    CALLED  : BY 0430-FIND-SUBJECT'S PERFORM ... UNTIL.
065900*    USES    : W01-SX AS THE SUBJECT-TABLE SEARCH SUBSCRIPT.
066000*---------------------------------------------------------------*
066100 0431-TEST-SUBJECT.
066200     IF W01-SUBJ-ID(W01-SUBJ-NDX) = SIN-SUBJECT-ID
066300         SET WS-SUBJ-FOUND TO TRUE
066400     ELSE
066500         SET W01-SUBJ-NDX UP BY 1.
066600 0431-EXIT.
066700     EXIT.
066800
066900*---------------------------------------------------------------*
067000*    PARA    : 0440-FIND-ROOM.
067100*    PURPOSE : SEQUENTIAL LOOKUP OF SIN-ROOM-NAME IN W02-TABLE.
067200*              SAME CR-0388 RATIONALE AS 0430-FIND-SUBJECT.
067300*    CALLED  : BY 0420-EDIT-SECTION.
067400*    SETS    : WS-ROOM-FOUND-SW AND THE SUBSCRIPT W02-RX.
067500*---------------------------------------------------------------*
067600 0440-FIND-ROOM.
067700     SET WS-ROOM-NOT-FOUND TO TRUE.
067800     SET W02-ROOM-NDX TO 1.
067900*        SAME LINEAR-SCAN RATIONALE AS 0430-FIND-SUBJECT.
068000     PERFORM 0441-TEST-ROOM THRU 0441-EXIT
068100         UNTIL W02-ROOM-NDX > WS-ROOM-COUNT
068200            OR WS-ROOM-FOUND.
068300 0440-EXIT.
068400     EXIT.
068500
068600*---------------------------------------------------------------*
068700*    PARA    : 0441-TEST-ROOM.
068800*    PURPOSE : ONE-ENTRY COMPARE FOR 0440'S LOOKUP LOOP.
068900*    CALLED  : BY 0440-FIND-ROOM'S PERFORM ... UNTIL.
069000*    USES    : W02-RX AS THE ROOM-TABLE SEARCH SUBSCRIPT.
069100*---------------------------------------------------------------*
069200 0441-TEST-ROOM.
069300     IF W02-ROOM-NAME(W02-ROOM-NDX) = SIN-ROOM-NAME
069400         SET WS-ROOM-FOUND TO TRUE
069500     ELSE
069600         SET W02-ROOM-NDX UP BY 1.
069700 0441-EXIT.
069800     EXIT.
069900
070000*---------------------------------------------------------------*
070100*    PARA    : 0450-VALIDATE-PERIOD.
070200*    PURPOSE : VALIDATES THE INCOMING SCHEDULE/PERIOD AND REDUCES
070300*              BOTH ENDS TO A HALF-HOUR ORDINAL (0 = 08:00 THROUGH
070400*              19 = 17:30) FOR THE CONFLICT TEST THAT FOLLOWS AT
070500*              0460.  SEE THE IN-LINE NOTE BELOW FOR THE EDIT RULE
070600*              ITSELF - UNCHANGED SINCE CR-0410 TIGHTENED IT TO
070700*              DISALLOW AN 08:00 START/END.
070800*    CALLED  : BY 0420-EDIT-SECTION, AFTER SUBJECT AND ROOM ARE
070900*              BOTH CONFIRMED TO EXIST.
071000*    SETS    : WS-PERIOD-INVALID, WS-CAND-START-ORD AND
071100*              WS-CAND-END-ORD FOR 0460 TO TEST AGAINST.
071200*---------------------------------------------------------------*
071300 0450-VALIDATE-PERIOD.
071400*        PERIOD VALID ONLY IF BOTH ENDS FALL IN 08-17, 08:00 IS
071500*        NEVER VALID (ONLY 08:30), AND START IS STRICTLY BEFORE
071600*        END.  BOTH ENDS ARE REDUCED TO A HALF-HOUR ORDINAL,
071700*        0 = 08:00 THROUGH 19 = 17:30, SO THE ORDER TEST IS A
071800*        SIMPLE COMPARE.
071900     SET WS-PERIOD-VALID TO TRUE.
072000     IF SIN-START-HOUR < 8 OR SIN-START-HOUR > 17
072100         SET WS-PERIOD-INVALID TO TRUE
072200         GO TO 0450-EXIT.
072300     IF SIN-END-HOUR < 8 OR SIN-END-HOUR > 17
072400         SET WS-PERIOD-INVALID TO TRUE
072500         GO TO 0450-EXIT.
072600     IF SIN-START-HOUR = 8 AND SIN-START-HALF = 'N'
072700         SET WS-PERIOD-INVALID TO TRUE
072800         GO TO 0450-EXIT.
072900     IF SIN-END-HOUR = 8 AND SIN-END-HALF = 'N'
073000         SET WS-PERIOD-INVALID TO TRUE
073100         GO TO 0450-EXIT.
073200     COMPUTE WS-CAND-START-ORD = (SIN-START-HOUR - 8) * 2.
073300     IF SIN-START-HALF = 'Y'
073400         ADD 1 TO WS-CAND-START-ORD.
073500     COMPUTE WS-CAND-END-ORD = (SIN-END-HOUR - 8) * 2.
073600     IF SIN-END-HALF = 'Y'
073700         ADD 1 TO WS-CAND-END-ORD.
073800     IF WS-CAND-START-ORD NOT LESS THAN WS-CAND-END-ORD
073900         SET WS-PERIOD-INVALID TO TRUE.
074000 0450-EXIT.
074100     EXIT.
074200
074300*---------------------------------------------------------------*
074400*    PARA    : 0460-CHECK-CONFLICT.
074500*    PURPOSE : TESTS THE CANDIDATE'S SCHEDULE AGAINST EVERY
074600*              SECTION ALREADY ACCEPTED THIS RUN (W03-SECT-TABLE).
074700*              SEE THE IN-LINE NOTE BELOW FOR WHAT COUNTS AS A
074800*              CONFLICT.  A ROOM DOUBLE-BOOK IS DELIBERATELY NOT
074900*              TESTED HERE - ROOM CAPACITY IS A RUNNING SEAT COUNT
075000*              POLICED AT ENLIST TIME BY ENLPROC, NOT RESERVED
075100*              CHECKED AT BUILD TIME.
075200*    CALLED  : BY 0420-EDIT-SECTION, AFTER THE PERIOD ITSELF IS
075300*              CONFIRMED VALID.
075400*    USES    : WS-CAND-START-ORD AND WS-CAND-END-ORD SET BY 0450.
075500*---------------------------------------------------------------*
075600 0460-CHECK-CONFLICT.
075700*        TWO SECTIONS CONFLICT ONLY WHEN THEY MEET THE SAME
075800*        DAYS AND THEIR PERIODS OVERLAP - NEITHER ENDS AT OR
075900*        BEFORE THE OTHER STARTS.  A ROOM CLASH IS NOT A
076000*        CONFLICT HERE, IT IS POLICED AT ENLIST TIME BY ENLPROC.
076100     SET WS-NO-CONFLICT TO TRUE.
076200     SET W03-SECT-NDX TO 1.
076300*        SCANS ONLY THE SECTIONS ACCEPTED SO FAR THIS RUN - A
076400*        SECTION REJECTED EARLIER NEVER ENTERS THE TABLE AND SO
076500*        CANNOT BE CONFLICTED AGAINST.
076600     PERFORM 0461-TEST-CONFLICT THRU 0461-EXIT
076700         UNTIL W03-SECT-NDX > WS-SECT-ACCEPTED
076800            OR WS-HAS-CONFLICT.
076900 0460-EXIT.
077000     EXIT.
077100
077200*---------------------------------------------------------------*
077300*    PARA    : 0461-TEST-CONFLICT.
077400*    PURPOSE : ONE-ENTRY OVERLAP COMPARE FOR 0460'S LOOP.
077500*    CALLED  : BY 0460-CHECK-CONFLICT'S PERFORM ... UNTIL.
077600*    USES    : W03-TX AS THE ACCEPTED-SECTION SEARCH SUBSCRIPT.
077700*---------------------------------------------------------------*
077800 0461-TEST-CONFLICT.
077900     IF W03-SECT-DAYS(W03-SECT-NDX) = SIN-DAYS
078000         IF WS-CAND-END-ORD GREATER THAN
078100                 W03-SECT-START-ORD(W03-SECT-NDX)
078200            AND W03-SECT-END-ORD(W03-SECT-NDX) GREATER THAN
078300                 WS-CAND-START-ORD
078400             SET WS-HAS-CONFLICT TO TRUE
078500         END-IF
078600     END-IF.
078700     SET W03-SECT-NDX UP BY 1.
078800 0461-EXIT.
078900     EXIT.
079000
079100*---------------------------------------------------------------*
079200*    PARA    : 0470-ACCEPT-SECTION.
079300*    PURPOSE : THE INCOMING SECTION PASSED ALL EDITS - BUILD
079400*              REG-SECTMAS, WRITE IT TO SECTION-WORK WITH A ZERO
079500*              STARTING ENLISTMENT COUNT, AND ADD IT TO
079600*              W03-SECT-TABLE SO LATER SECTIONS CAN BE CONFLICT-
079700*              TESTED AGAINST IT IN THE SAME RUN.
079800*    CALLED  : BY 0420-EDIT-SECTION, WHEN ALL FOUR EDITS PASS.
079900*    SETS    : W03-TX HIGH-WATER MARK AND WS-SECT-ACCEPTED.
080000*---------------------------------------------------------------*
080100 0470-ACCEPT-SECTION.
080200     INITIALIZE REG-SECTMAS.
080300     MOVE SIN-ID                   TO SECT-ID.
080400     MOVE SIN-SUBJECT-ID           TO SECT-SUBJECT-ID.
080500     MOVE SIN-ROOM-NAME            TO SECT-ROOM-NAME.
080600     MOVE SIN-DAYS                 TO SECT-DAYS.
080700     MOVE SIN-START-HOUR           TO SECT-START-HOUR.
080800     MOVE SIN-START-HALF           TO SECT-START-HALF.
080900     MOVE SIN-END-HOUR             TO SECT-END-HOUR.
081000     MOVE SIN-END-HALF             TO SECT-END-HALF.
081100     MOVE ZERO                     TO SECT-NUM-ENLISTED.
081200     SET SECT-ACCEPTED TO TRUE.
081300     WRITE REG-SECTMAS.
081400     IF NOT SECTOUT-STAT-OK
081500         DISPLAY 'SECTBLD - ERROR WRITING SECTION-WORK, STATUS '
081600             WS-SECT-OUT-STAT
081700         STOP RUN.
081800     ADD 1 TO WS-SECT-ACCEPTED.
081900*        W03-SECT-NDX AND WS-SECT-ACCEPTED ARE THE SAME NUMBER BY
082000*        DESIGN - THE TABLE IS FILLED IN ACCEPT ORDER, NO GAPS.
082100     SET W03-SECT-NDX TO WS-SECT-ACCEPTED.
082200     MOVE SIN-ID          TO W03-SECT-ID(W03-SECT-NDX).
082300     MOVE SIN-DAYS        TO W03-SECT-DAYS(W03-SECT-NDX).
082400     MOVE WS-CAND-START-ORD TO W03-SECT-START-ORD(W03-SECT-NDX).
082500     MOVE WS-CAND-END-ORD   TO W03-SECT-END-ORD(W03-SECT-NDX).
082600 0470-EXIT.
082700     EXIT.
082800
082900*---------------------------------------------------------------*
083000*    PARA    : 0900-TERMINATE.
083100*    PURPOSE : CLOSES ALL FILES AND DISPLAYS THE RUN'S CONTROL
083200*              TOTALS FOR THE OPERATOR'S RUN LOG.
083300*    CALLED  : BY 0000-MAINLINE, ONCE, AS THE LAST STEP.
083400*    USES    : WS-SECT-READ/ACCEPTED/REJECTED FOR THE RUN-SUMMARY
083500*              LINE ON SYSOUT.
083600*---------------------------------------------------------------*
083700 0900-TERMINATE.
083800*        NORMAL CLOSE, NO FILE-STATUS CHECK - BY THIS POINT EVERY
083900*        RECORD WE CARE ABOUT HAS ALREADY BEEN READ OR WRITTEN.
084000     CLOSE SUBJECT-MASTER ROOM-MASTER SECTION-MASTER
084100           SECTION-WORK.
084200     DISPLAY 'SECTBLD - SUBJECTS LOADED    : ' WS-SUBJ-COUNT.
084300     DISPLAY 'SECTBLD - ROOMS LOADED        : ' WS-ROOM-COUNT.
084400     DISPLAY 'SECTBLD - SECTIONS READ       : ' WS-SECT-READ.
084500     DISPLAY 'SECTBLD - SECTIONS ACCEPTED   : ' WS-SECT-ACCEPTED.
084600     DISPLAY 'SECTBLD - SECTIONS REJECTED   : '
084700         WS-SECT-REJECTED.
084800 0900-EXIT.
084900     EXIT.
085000
