000100******************************************************************
000200*                 REGISTRAR'S OFFICE - BATCH SYSTEMS
000300*    COPY MEMBER    : SUBJMAS
000400*    DESCRIPTION    : SUBJECT CATALOG MASTER RECORD LAYOUT.
000500*                     ONE ENTRY PER CATALOG SUBJECT (COURSE)
000600*                     OFFERED BY THE UNIVERSITY.  USED BY THE
000700*                     SECTION-BUILD AND ENLISTMENT-PROCESSING
000800*                     PROGRAMS TO RESOLVE UNITS, LABORATORY
000900*                     STATUS AND PREREQUISITES.
001000*    AUTHOR         : M. OYELARAN
001100*    INSTALLATION   : UNIVERSITY DATA CENTER - REGISTRAR BATCH
001200*    DATE-WRITTEN   : 04/02/1984
001300*---------------------------------------------------------------*
001400*    CHANGE LOG
001500*    DATE       INIT  REQ-NO     DESCRIPTION
001600*    04/02/84   MO    CR-0118    ORIGINAL COPY MEMBER.
001700*    09/17/86   MO    CR-0204    ADDED PREREQUISITE TABLE.
001800*    02/03/91   RTV   CR-0388    ADDED STATUS BYTE, LAST-REVISED.
001900*    11/30/98   RTV   Y2K-0041   LAST-REVISED EXPANDED TO CCYY.
002000*    07/08/02   DKP   CR-0552    RESERVED EXPANSION RELABELLED.
002100******************************************************************
002200 01  REG-SUBJMAS.
002300     05  SUBJ-KEY.
002400         10  SUBJ-ID                   PIC X(08).
002500     05  SUBJ-UNITS                    PIC 9(02).
002600     05  SUBJ-LAB-IND                  PIC X(01).
002700         88  SUBJ-IS-LAB                   VALUE 'Y'.
002800         88  SUBJ-NOT-LAB                  VALUE 'N'.
002900     05  SUBJ-STATUS-BYTE              PIC X(01).
003000         88  SUBJ-ACTIVE                   VALUE 'A'.
003100         88  SUBJ-INACTIVE                 VALUE 'I'.
003200     05  SUBJ-PREREQ-CNT                PIC 9(02).
003300     05  SUBJ-PREREQ-TAB OCCURS 10 TIMES
003400                         INDEXED BY SUBJ-PX.
003500         10  SUBJ-PREREQ-ID            PIC X(08).
003600     05  SUBJ-LAST-REVISED.
003700         10  SUBJ-REV-CCYY             PIC 9(04).
003800         10  SUBJ-REV-MM               PIC 9(02).
003900         10  SUBJ-REV-DD               PIC 9(02).
004000     05  SUBJ-LAST-REVISED-R REDEFINES
004100         SUBJ-LAST-REVISED             PIC 9(08).
004200     05  SUBJ-GRADE-BASIS              PIC X(01).
004300*        RESERVED - GRADE BASIS NOT EVALUATED BY THIS SYSTEM
004400         88  SUBJ-BASIS-LETTER             VALUE 'L'.
004500         88  SUBJ-BASIS-PASSFAIL           VALUE 'P'.
004600     05  FILLER                        PIC X(10).
004700*        RESERVED FOR DEPARTMENT-OWNER CODE, CREDIT-OVERRIDE
004800*        AND CROSS-LIST FLAG, NOT CARRIED BY THE CURRENT
004900*        ENLISTMENT/ASSESSMENT RUN.
