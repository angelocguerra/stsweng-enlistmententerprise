000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELSECT.
000300 AUTHOR. M. OYELARAN.
000400 INSTALLATION. UNIVERSITY DATA CENTER - REGISTRAR BATCH.
000500 DATE-WRITTEN. 04/23/1984.
000600 DATE-COMPILED.
000700 SECURITY. REGISTRAR BATCH - RESTRICTED, AUTHORIZED OPERATORS
000800     ONLY.
000900******************************************************************
001000*    PROGRAM        : RELSECT
001100*    PURPOSE        : PRINTS THE SECTION ENLISTMENT REPORT - ONE
001200*                     LINE PER SCHEDULED SECTION, IN SECTION-ID
001300*                     SEQUENCE, SHOWING THE SUBJECT, ROOM, DAYS,
001400*                     MEETING PERIOD, SEATS ENLISTED AND ROOM
001500*                     CAPACITY, FOLLOWED BY A CONTROL TOTAL LINE.
001600*                     RUN LAST IN THE NIGHTLY STREAM, AFTER
001700*                     ENLPROC HAS REWRITTEN SECTION-WORK WITH
001800*                     THE FINAL SEAT COUNTS.
001900*    NOTES          : THE REPORT DOES NOT OPEN ENLISTMENT-TRANS OR
002000*                     ASSESSMENT-OUT AT ALL - IT HAS NO BUSINESS
002100*                     WITH EITHER FILE, ITS ONLY INPUT IS THE
002200*                     SECTION-WORK FILE ENLPROC LEFT BEHIND AND
002300*                     THE ROOM MASTER, READ AGAIN HERE ONLY FOR
002400*                     THE CAPACITY COLUMN.
002500*    TABLE / FIELD CROSS-REFERENCE, FOR THE NEXT PROGRAMMER:
002600*
002700*    W02-ROOM-TABLE  - ROOM INVENTORY, KEYED BY ROOM NAME.
002800*                      READ ONLY BY 0420-BUILD-SORT-RECORD, TO
002900*                      FILL IN SRT-CAPACITY ON EACH SORT ROW.
003000*    REG-SECTSRT     - ONE ROW PER SECTION, BUILT FROM
003100*                      SECTION-WORK PLUS THE CAPACITY LOOKUP,
003200*                      SORTED BY SECTION-ID, PRINTED AS IT
003300*                      COMES BACK OUT OF THE SORT.
003400*
003500*    THERE IS NO STUDENT OR TRANSACTION DATA ANYWHERE IN THIS
003600*    PROGRAM - THE REPORT IS BUILT ENTIRELY FROM THE SECTION
003700*    GROUP'S OWN FINAL STATE, NOT FROM HOW IT GOT THERE.
003800*---------------------------------------------------------------*
003900*    CHANGE LOG
004000*    DATE       INIT  REQ-NO      DESCRIPTION
004100*    04/23/84   MO    CR-0120     ORIGINAL PROGRAM.
004200*    09/17/86   MO    CR-0204     CAPACITY COLUMN ADDED - ROOM
004300*                                 MASTER NOW READ FOR THE LOOKUP.
004400*    02/03/91   RTV   CR-0388     SORTS SECTION-WORK INTO SECTION-
004500*                                 ID SEQUENCE RATHER THAN RELYING
004600*                                 ON BUILD ORDER.
004700*    11/30/98   RTV   Y2K-0041    REVIEWED FOR CENTURY ROLLOVER -
004800*                                 NO DATE FIELDS PRINTED, NO
004900*                                 CHANGE REQUIRED.
005000*    03/22/99   RTV   Y2K-0041    SIGN-OFF RETEST, NO CHANGE.
005100*    07/08/02   DKP   CR-0552     PAGE-OVERFLOW HEADING LOGIC
005200*                                 ADDED FOR LARGE TERM ROSTERS.
005300*    01/15/05   DKP   CR-0601     ROOM TABLE CAPACITY RAISED TO
005400*                                 MATCH SECTBLD/ENLPROC.
005500*    06/09/11   LMH   CR-0714     CAPACITY COLUMN NOW SHOWS ZERO,
005600*                                 NOT BLANK, WHEN A SECTION'S ROOM
005700*                                 IS NOT FOUND ON ROOM-MASTER -
005800*                                 BLANK WAS BEING MISREAD AS A
005900*                                 FULL ROOM BY THE DEAN'S OFFICE.
006000*    09/19/17   LMH   CR-0870     PAGE-HEADING NOW REPRINTS ON
006100*                                 EVERY NEW PAGE, NOT JUST THE
006200*                                 FIRST - SOME PRINTERS WERE
006300*                                 DROPPING THE TOP-OF-FORM SKIP.
006400*    05/17/25   JQA   CR-0966     REVIEWED FOR MAINFRAME REGISTRAR
006500*                                 SYSTEM AUDIT - NO LOGIC CHANGE,
006600*                                 COMMENT BLOCKS EXPANDED PER
006700*                                 AUDIT FINDING ON DOCUMENTATION.
006800*    02/14/26   JQA   CR-0981     DASH-LINE WIDTH CONFIRMED
006900*                                 AGAINST THE 73-CHARACTER
007000*                                 REPORT RECORD AFTER A NEW
007100*                                 OPERATOR REPORTED A SHORT
007200*                                 RULE ON ONE SHIFT'S PRINTER -
007300*                                 TRACED TO A FORMS CHANGE, NOT
007400*                                 THIS PROGRAM, NO CODE CHANGE.
007500******************************************************************
007600
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100*        CARRIAGE-CONTROL CHANNEL FOR THE PAGE-OVERFLOW SKIP AT
008200*        0520-PRINT-HEADER - SAME CHANNEL SECTBLD AND ENLPROC
008300*        WOULD USE IF EITHER PRINTED A REPORT.
008400
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT ROOM-MASTER ASSIGN TO ROOMMAST
008800         ORGANIZATION IS LINE SEQUENTIAL
008900*            ROOM INVENTORY, READ ONLY FOR THE CAPACITY COLUMN -
009000*            RELSECT DOES NOT EDIT ANYTHING ON THIS FILE.
009100         FILE STATUS IS WS-ROOM-STAT.
009200
009300     SELECT SECTION-WORK ASSIGN TO SECTWORK
009400         ORGANIZATION IS LINE SEQUENTIAL
009500*            ENLPROC'S FINAL OUTPUT - OPENED INPUT ONLY, RELSECT
009600*            NEVER WRITES BACK TO IT.
009700         FILE STATUS IS WS-SECT-STAT.
009800
009900     SELECT SECTION-SORT ASSIGN TO DISK.
010000*        SORT WORK FILE, SECTION-ID SEQUENCE - CR-0388.  NO FILE
010100*        STATUS CLAUSE, HOUSE CONVENTION FOR SD FILES.
010200
010300     SELECT SECTION-REPORT ASSIGN TO SECTRPT
010400         ORGANIZATION IS LINE SEQUENTIAL
010500*            THE PRINTED REPORT ITSELF - THIS PROGRAM'S ONLY
010600*            OUTPUT.
010700         FILE STATUS IS WS-RPT-STAT.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100
011200 FD  ROOM-MASTER
011300*        SAME ROOM MASTER SECTBLD AND ENLPROC READ - LOADED INTO
011400*        W02-ROOM-TABLE AT 0200, CONSULTED ONCE PER SECTION AT
011500*        0420 FOR THE CAPACITY FIGURE PRINTED ON THE REPORT.
011600     LABEL RECORD STANDARD
011700     RECORD CONTAINS 32 CHARACTERS.
011800     COPY ROOMMAS.
011900
012000 FD  SECTION-WORK
012100*        READ ONCE, STRAIGHT THROUGH, BY THE SORT'S INPUT
012200*        PROCEDURE AT 0400 - NEVER REOPENED OUTPUT THE WAY
012300*        ENLPROC REOPENS IT.
012400     LABEL RECORD STANDARD
012500     RECORD CONTAINS 58 CHARACTERS.
012600     COPY SECTMAS.
012700
012800 SD  SECTION-SORT.
012900 01  REG-SECTSRT.
013000*        ONE ROW PER SECTION, BUILT BY 0420-BUILD-SORT-RECORD FROM
013100*        SECTION-WORK PLUS THE ROOM-CAPACITY LOOKUP, RELEASED TO
013200*        THE SORT AND RETURNED IN SECTION-ID ORDER AT 0500.
013300     05  SRT-SECT-ID                   PIC X(08).
013400*            SORT KEY - ASCENDING, SO THE REPORT PRINTS IN THE
013500*            SAME SECTION-ID ORDER A CATALOG LISTING WOULD.
013600     05  SRT-SUBJECT-ID                PIC X(08).
013700     05  SRT-ROOM-NAME                 PIC X(08).
013800     05  SRT-DAYS                      PIC X(03).
013900     05  SRT-START-HOUR                PIC 9(02).
014000     05  SRT-START-HALF                PIC X(01).
014100     05  SRT-END-HOUR                  PIC 9(02).
014200     05  SRT-END-HALF                  PIC X(01).
014300*            RAW SCHEDULE FIELDS, CARRIED THROUGH UNCHANGED FOR
014400*            0530-FORMAT-PERIOD TO TURN INTO PRINTABLE TEXT.
014500     05  SRT-NUM-ENLISTED              PIC 9(04).
014600*            ENLPROC'S FINAL SEAT COUNT FOR THIS SECTION.
014700     05  SRT-CAPACITY                  PIC 9(04).
014800*            FILLED IN AT 0420 FROM THE ROOM TABLE, NOT CARRIED
014900*            ON SECTION-WORK ITSELF.
015000     05  FILLER                        PIC X(07).
015100*        RESERVED - SORT WORK RECORD, NOT CARRIED TO THE REPORT.
015200
015300 FD  SECTION-REPORT
015400*        73-CHARACTER PRINT LINE, LABEL OMITTED PER HOUSE
015500*        CONVENTION FOR LINE-SEQUENTIAL REPORT OUTPUT.
015600     LABEL RECORD OMITTED
015700     RECORD CONTAINS 73 CHARACTERS.
015800 01  REG-SECTRPT                       PIC X(73).
015900
016000 WORKING-STORAGE SECTION.
016100
016200******************************************************************
016300*    STANDALONE (LEVEL 77) COUNTERS AND SWITCH.  PAGE-COUNT AND
016400*    LINE-COUNT ARE PRINT-LINE CONTROL FIGURES CHECKED AND RESET
016500*    ON EVERY DETAIL LINE, NOT PART OF ANY ONE RECORD'S WORKING
016600*    STORAGE, SO THEY ARE DECLARED STANDALONE IN THE HOUSE STYLE.
016700*    ROOM-EOF-SW IS TESTED FROM TWO DIFFERENT PARAGRAPHS (0200
016800*    AND 0220) AND GAINED NOTHING BY LIVING INSIDE A GROUP OF
016900*    ITS OWN.
017000*---------------------------------------------------------------*
017100*    WS-LINE-COUNT   - DETAIL LINES PRINTED SINCE THE LAST
017200*               HEADING, TESTED AT 0510 FOR PAGE OVERFLOW.
017300*    WS-PAGE-COUNT   - REPORT PAGES PRINTED SO FAR, TESTED AT
017400*               0520 TO DECIDE WHETHER TOP-OF-FORM IS SKIPPED.
017500*    WS-ROOM-EOF-SW  - SET BY 0210-READ-ROOM AT END OF FILE.
017600******************************************************************
017700 77  WS-LINE-COUNT                 PIC 9(02) COMP VALUE ZERO.
017800 77  WS-PAGE-COUNT                 PIC 9(02) COMP VALUE ZERO.
017900 77  WS-ROOM-EOF-SW                PIC X(01) VALUE 'N'.
018000     88  ROOM-AT-EOF                   VALUE 'Y'.
018100
018200 01  WS-FILE-STATUSES.
018300*        TWO-DIGIT FILE STATUS PER OPEN FILE, TESTED AGAINST
018400*        LITERAL '00' EVERYWHERE IN THIS PROGRAM - SAME HOUSE
018500*        CONVENTION AS SECTBLD AND ENLPROC.
018600     05  WS-ROOM-STAT              PIC X(02) VALUE SPACES.
018700         88  ROOM-STAT-OK              VALUE '00'.
018800     05  WS-SECT-STAT              PIC X(02) VALUE SPACES.
018900         88  SECT-STAT-OK              VALUE '00'.
019000     05  WS-RPT-STAT               PIC X(02) VALUE SPACES.
019100         88  RPT-STAT-OK               VALUE '00'.
019200     05  FILLER                    PIC X(04) VALUE SPACES.
019300*        PAD TO A FULL-WORD GROUP BOUNDARY, HOUSE STYLE.
019400
019500 01  WS-FOUND-SWITCHES.
019600*        ONE SWITCH TODAY - THE ROOM-CAPACITY LOOKUP AT 0420.
019700     05  WS-ROOM-FOUND-SW          PIC X(01) VALUE 'N'.
019800         88  WS-ROOM-FOUND             VALUE 'Y'.
019900         88  WS-ROOM-NOT-FOUND         VALUE 'N'.
020000     05  FILLER                    PIC X(04) VALUE SPACES.
020100
020200 01  WS-LOOKUP-FIELDS.
020300*        SET BY THE CALLER BEFORE PERFORM 0440-FIND-ROOM, SAME
020400*        SEQUENTIAL-SCAN LOOKUP PATTERN AS SECTBLD AND ENLPROC.
020500     05  WS-LOOKUP-ROOM-NAME       PIC X(08).
020600     05  FILLER                    PIC X(04) VALUE SPACES.
020700
020800 01  WS-COUNTERS COMP.
020900*        RUN-TOTAL COUNTERS FOR THE TRAILING TOTAL LINE - SEPARATE
021000*        FROM THE 77-LEVEL PRINT-CONTROL FIGURES ABOVE, SINCE
021100*        THESE TWO ACCUMULATE ACROSS THE WHOLE RUN RATHER THAN
021200*        RESETTING PER PAGE.
021300     05  WS-ROOM-COUNT             PIC 9(04) VALUE ZERO.
021400*            HOW MANY ROWS OF W02-ROOM-TABLE ARE IN USE.
021500     05  WS-SECTION-COUNT          PIC 9(02) VALUE ZERO.
021600*            SECTIONS PRINTED SO FAR - THE FIGURE MOVED TO
021700*            TOT-SECTIONS ON THE TOTAL LINE.
021800     05  WS-SEATS-ENLISTED         PIC 9(04) VALUE ZERO.
021900*            RUNNING SUM OF SRT-NUM-ENLISTED ACROSS EVERY SECTION
022000*            PRINTED - THE FIGURE MOVED TO TOT-ENLISTED.
022100     05  FILLER                    PIC 9(04) VALUE ZERO.
022200*        PAD TO A FULL-WORD GROUP BOUNDARY, HOUSE STYLE.
022300
022400 01  WS-PERIOD-WORK.
022500*        SCRATCH FIELDS FOR 0530-FORMAT-PERIOD'S HH:MM STRING
022600*        BUILD - NOT PRESERVED BETWEEN SECTIONS.
022700     05  WS-START-MIN              PIC X(02).
022800     05  WS-END-MIN                PIC X(02).
022900     05  WS-PERIOD-TEXT            PIC X(14).
023000     05  FILLER                    PIC X(04) VALUE SPACES.
023100
023200 01  W02-ROOM-TABLE.
023300*        SAME SHAPE AS SECTBLD'S AND ENLPROC'S COPY OF THE ROOM
023400*        TABLE - RELOADED HERE RATHER THAN SHARED, SAME REASON AS
023500*        THE OTHER TWO PROGRAMS: ONE JOB STEP, ONE PROGRAM, NO
023600*        SHARED WORKING STORAGE ACROSS STEP BOUNDARIES.
023700     05  W02-ROOM-ENTRY OCCURS 150 TIMES
023800                         INDEXED BY W02-ROOM-NDX.
023900         10  W02-ROOM-NAME             PIC X(08).
024000*            EIGHT-CHARACTER ROOM NAME, THE TABLE KEY.
024100         10  W02-ROOM-CAPACITY         PIC 9(04).
024200*            MAXIMUM SEATS - PRINTED ON THE REPORT'S CAPACITY
024300*            COLUMN, NOT RECOMPUTED OR VALIDATED HERE.
024400         10  FILLER                    PIC X(05) VALUE SPACES.
024500*            RESERVED FOR GROWTH, SAME AS THE OTHER TWO PROGRAMS.
024600
024700 01  HEADER-LINE.
024800*        REPORT COLUMN LAYOUT, FOR REFERENCE IF A FUTURE
024900*        CHANGE EVER WIDENS A FIELD:
025000*            COLS  1-10  SECTION-ID
025100*            COLS 13-22  SUBJECT-ID
025200*            COLS 25-33  ROOM-NAME
025300*            COLS 36-39  DAYS
025400*            COLS 42-55  PERIOD (HH:MM - HH:MM)
025500*            COLS 56-63  ENLISTED (RIGHT-JUSTIFIED)
025600*            COLS 66-73  CAPACITY (RIGHT-JUSTIFIED)
025700*        73 COLUMNS TOTAL, MATCHING SECTION-REPORT'S RECORD
025800*        LENGTH - CHOSEN TO FIT AN 80-COLUMN LINE PRINTER WITH
025900*        ROOM TO SPARE, NOT TO FILL THE FORM EDGE TO EDGE.
026000*        COLUMN HEADINGS, PRINTED BY 0520-PRINT-HEADER AT THE TOP
026100*        OF EVERY PAGE - ALL-FILLER RECORD, HOUSE STYLE FOR A
026200*        REPORT HEADING THAT NEVER VARIES BY DATA.
026300     05  FILLER                    PIC X(10) VALUE 'SECTION-ID'.
026400     05  FILLER                    PIC X(02) VALUE SPACES.
026500     05  FILLER                    PIC X(10) VALUE 'SUBJECT-ID'.
026600     05  FILLER                    PIC X(02) VALUE SPACES.
026700     05  FILLER                    PIC X(09) VALUE 'ROOM-NAME'.
026800     05  FILLER                    PIC X(02) VALUE SPACES.
026900     05  FILLER                    PIC X(04) VALUE 'DAYS'.
027000     05  FILLER                    PIC X(02) VALUE SPACES.
027100     05  FILLER                    PIC X(14) VALUE 'PERIOD'.
027200     05  FILLER                    PIC X(08) VALUE 'ENLISTED'.
027300     05  FILLER                    PIC X(02) VALUE SPACES.
027400     05  FILLER                    PIC X(08) VALUE 'CAPACITY'.
027500
027600 01  DETAIL-LINE.
027700*        ONE LINE PER SECTION, MOVED FIELD BY FIELD FROM
027800*        REG-SECTSRT AT 0510 AND WRITTEN FROM THIS RECORD, NOT
027900*        FROM SECTION-SORT DIRECTLY - KEEPS THE PRINT PICTURE
028000*        CLAUSES SEPARATE FROM THE SORT RECORD'S.
028100     05  DTL-SECTION-ID            PIC X(10).
028200     05  FILLER                    PIC X(02) VALUE SPACES.
028300     05  DTL-SUBJECT-ID            PIC X(10).
028400     05  FILLER                    PIC X(02) VALUE SPACES.
028500     05  DTL-ROOM-NAME             PIC X(09).
028600     05  FILLER                    PIC X(02) VALUE SPACES.
028700     05  DTL-DAYS                  PIC X(04).
028800     05  FILLER                    PIC X(02) VALUE SPACES.
028900     05  DTL-PERIOD                PIC X(14).
029000     05  DTL-ENLISTED              PIC ZZZZZZZ9.
029100     05  FILLER                    PIC X(02) VALUE SPACES.
029200     05  DTL-CAPACITY              PIC ZZZZZZZ9.
029300
029400 01  DASH-LINE.
029500*        RULE LINE PRINTED ABOVE THE TOTAL LINE AT 0540.
029600     05  FILLER                    PIC X(73) VALUE ALL '-'.
029700
029800 01  TOTAL-LINE.
029900*        TRAILING CONTROL TOTAL - SECTIONS PRINTED AND SEATS
030000*        ENLISTED ACROSS THE WHOLE TERM, PER CR-0120'S ORIGINAL
030100*        REQUEST FOR A FOOTING LINE ON EVERY REPORT THIS SHOP
030200*        PRINTS.
030300     05  FILLER                    PIC X(16)
030400                                    VALUE 'TOTAL SECTIONS: '.
030500     05  TOT-SECTIONS              PIC Z9.
030600     05  FILLER                    PIC X(10) VALUE SPACES.
030700     05  FILLER                    PIC X(22) VALUE
030800                                    'TOTAL SEATS ENLISTED: '.
030900     05  TOT-ENLISTED              PIC ZZZ9.
031000
031100******************************************************************
031200 PROCEDURE DIVISION.
031300
031400*---------------------------------------------------------------*
031500*    PARA    : 0000-MAINLINE.
031600*    PURPOSE : TOP-LEVEL CONTROL - OPENS THE REPORT, LOADS THE
031700*              ROOM TABLE, SORTS SECTION-WORK INTO SECTION-ID
031800*              ORDER WHILE PRINTING IT, DISPLAYS THE RUN TOTALS.
031900*    CALLED  : NOWHERE - THIS IS THE PROGRAM ENTRY PARAGRAPH.
032000*---------------------------------------------------------------*
032100 0000-MAINLINE.
032200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
032300*        STEP 1 - OPEN SECTION-REPORT, ZERO THE RUN COUNTERS.
032400     PERFORM 0200-LOAD-ROOMS THRU 0200-EXIT.
032500*        STEP 2 - REBUILD THE ROOM-CAPACITY LOOKUP TABLE.
032600     PERFORM 0300-SORT-SECTIONS THRU 0300-EXIT.
032700*        STEP 3 - SORT AND PRINT, ONE SORT VERB COVERS BOTH.
032800     PERFORM 0900-TERMINATE THRU 0900-EXIT.
032900*        STEP 4 - CLOSE THE REPORT, DISPLAY THE RUN TOTALS.
033000     STOP RUN.
033100
033200
033300*---------------------------------------------------------------*
033400*    PARA    : 0100-INITIALIZE.
033500*    PURPOSE : OPENS SECTION-REPORT AND ZEROES EVERY RUN COUNTER
033600*              BEFORE ANY FILE IS READ.
033700*    CALLED  : BY 0000-MAINLINE, ONCE.
033800*    NOTE    : SECTION-REPORT IS OPENED HERE, NOT AT 0500, SO A
033900*              BAD OUTPUT DEVICE IS CAUGHT BEFORE THE SORT EVEN
034000*              STARTS READING SECTION-WORK.
034100*---------------------------------------------------------------*
034200 0100-INITIALIZE.
034300     OPEN OUTPUT SECTION-REPORT.
034400     IF NOT RPT-STAT-OK
034500         DISPLAY 'RELSECT - CANNOT OPEN SECTION-REPORT, STATUS '
034600             WS-RPT-STAT
034700         STOP RUN.
034800     MOVE ZERO TO WS-ROOM-COUNT WS-SECTION-COUNT
034900         WS-SEATS-ENLISTED WS-LINE-COUNT WS-PAGE-COUNT.
035000 0100-EXIT.
035100     EXIT.
035200
035300
035400*---------------------------------------------------------------*
035500*    PARA    : 0200-LOAD-ROOMS.
035600*    PURPOSE : REBUILDS W02-ROOM-TABLE FROM ROOM-MASTER, EXACTLY
035700*              AS SECTBLD AND ENLPROC BUILD THEIR OWN COPIES.
035800*    CALLED  : BY 0000-MAINLINE, ONCE.
035900*    SETS    : WS-ROOM-COUNT.
036000*---------------------------------------------------------------*
036100 0200-LOAD-ROOMS.
036200     OPEN INPUT ROOM-MASTER.
036300     IF NOT ROOM-STAT-OK
036400         DISPLAY 'RELSECT - CANNOT OPEN ROOM-MASTER, STATUS '
036500             WS-ROOM-STAT
036600         STOP RUN.
036700     PERFORM 0210-READ-ROOM THRU 0210-EXIT.
036800     PERFORM 0220-STORE-ROOM THRU 0220-EXIT
036900         UNTIL ROOM-AT-EOF.
037000     CLOSE ROOM-MASTER.
037100 0200-EXIT.
037200     EXIT.
037300
037400
037500*---------------------------------------------------------------*
037600*    PARA    : 0210-READ-ROOM.
037700*    PURPOSE : SINGLE READ OF ROOM-MASTER.
037800*    CALLED  : BY 0200-LOAD-ROOMS AND ITS OWN 0220-READ-NEXT.
037900*    SETS    : WS-ROOM-EOF-SW AT END OF FILE.
038000*---------------------------------------------------------------*
038100 0210-READ-ROOM.
038200     READ ROOM-MASTER
038300         AT END
038400             SET ROOM-AT-EOF TO TRUE.
038500 0210-EXIT.
038600     EXIT.
038700
038800
038900*---------------------------------------------------------------*
039000*    PARA    : 0220-STORE-ROOM.
039100*    PURPOSE : ADDS ONE ROOM TO W02-ROOM-TABLE, SKIPPING A BLANK
039200*              ROOM-NAME ROW OR ONE PAST THE 150-ENTRY CEILING.
039300*    CALLED  : BY 0200-LOAD-ROOMS, PER ROOM-MASTER ROW.
039400*---------------------------------------------------------------*
039500 0220-STORE-ROOM.
039600     IF ROOM-NAME OF REG-ROOMMAS = SPACES
039700        OR WS-ROOM-COUNT = 150
039800         GO TO 0220-READ-NEXT.
039900     ADD 1 TO WS-ROOM-COUNT.
040000     SET W02-ROOM-NDX TO WS-ROOM-COUNT.
040100     MOVE ROOM-NAME OF REG-ROOMMAS
040200                               TO W02-ROOM-NAME(W02-ROOM-NDX).
040300     MOVE ROOM-MAX-CAPACITY OF REG-ROOMMAS
040400                           TO W02-ROOM-CAPACITY(W02-ROOM-NDX).
040500 0220-READ-NEXT.
040600     PERFORM 0210-READ-ROOM THRU 0210-EXIT.
040700 0220-EXIT.
040800     EXIT.
040900
041000
041100*---------------------------------------------------------------*
041200*    PARA    : 0300-SORT-SECTIONS.
041300*    PURPOSE : ONE SORT VERB DRIVES THE WHOLE REPORT - THE INPUT
041400*              PROCEDURE READS SECTION-WORK AND BUILDS THE SORT
041500*              RECORD, THE OUTPUT PROCEDURE PRINTS WHAT COMES
041600*              BACK IN SECTION-ID ORDER.  NEITHER PROCEDURE
041700*              STANDS ALONE OUTSIDE THIS SORT.
041800*    CALLED  : BY 0000-MAINLINE, ONCE.
041900*---------------------------------------------------------------*
042000 0300-SORT-SECTIONS.
042100     SORT SECTION-SORT
042200         ASCENDING KEY SRT-SECT-ID
042300         INPUT PROCEDURE 0400-SELECT-SECTIONS
042400             THRU 0490-SELECT-EXIT
042500         OUTPUT PROCEDURE 0500-PRINT-REPORT
042600             THRU 0590-PRINT-EXIT.
042700 0300-EXIT.
042800     EXIT.
042900
043000
043100*---------------------------------------------------------------*
043200*    SECTION : 0400-SELECT-SECTIONS.
043300*    PURPOSE : SORT INPUT PROCEDURE - READS SECTION-WORK STRAIGHT
043400*              THROUGH AND RELEASES ONE SORT RECORD PER SECTION.
043500*              CR-0388'S REASON FOR SORTING AT ALL: SECTBLD WRITES
043600*              SECTION-WORK IN WHATEVER ORDER SECTION-MASTER
043700*              HAPPENED TO BE IN, NOT SECTION-ID ORDER.
043800*---------------------------------------------------------------*
043900 0400-SELECT-SECTIONS SECTION.
044000 0400-OPEN-SECTION-WORK.
044100     OPEN INPUT SECTION-WORK.
044200     IF NOT SECT-STAT-OK
044300         DISPLAY 'RELSECT - CANNOT OPEN SECTION-WORK, STATUS '
044400             WS-SECT-STAT
044500         STOP RUN.
044600
044700 0410-READ-SECTION.
044800     READ SECTION-WORK
044900         AT END
045000             GO TO 0490-SELECT-EXIT.
045100     PERFORM 0420-BUILD-SORT-RECORD THRU 0420-EXIT.
045200     RELEASE REG-SECTSRT.
045300*        RELEASE, NOT WRITE - SECTION-SORT IS THE SORT'S OWN WORK
045400*        FILE, NEVER SEEN OUTSIDE THIS PARAGRAPH AND 0500.
045500     GO TO 0410-READ-SECTION.
045600
045700 0420-BUILD-SORT-RECORD.
045800*        COPIES EVERY FIELD SECTION-WORK CARRIES STRAIGHT ACROSS,
045900*        THEN ADDS THE ONE FIELD IT DOES NOT - ROOM CAPACITY,
046000*        LOOKED UP BELOW, NOT STORED ON SECTION-WORK ITSELF.
046100     MOVE SECT-ID                  TO SRT-SECT-ID.
046200     MOVE SECT-SUBJECT-ID          TO SRT-SUBJECT-ID.
046300     MOVE SECT-ROOM-NAME           TO SRT-ROOM-NAME.
046400     MOVE SECT-DAYS                TO SRT-DAYS.
046500     MOVE SECT-START-HOUR          TO SRT-START-HOUR.
046600     MOVE SECT-START-HALF          TO SRT-START-HALF.
046700     MOVE SECT-END-HOUR            TO SRT-END-HOUR.
046800     MOVE SECT-END-HALF            TO SRT-END-HALF.
046900     MOVE SECT-NUM-ENLISTED        TO SRT-NUM-ENLISTED.
047000     MOVE SECT-ROOM-NAME           TO WS-LOOKUP-ROOM-NAME.
047100     PERFORM 0440-FIND-ROOM THRU 0440-EXIT.
047200     IF WS-ROOM-FOUND
047300         MOVE W02-ROOM-CAPACITY(W02-ROOM-NDX) TO SRT-CAPACITY
047400     ELSE
047500*            CR-0714 - A SECTION WHOSE ROOM IS NOT ON THE CURRENT
047600*            ROOM MASTER PRINTS CAPACITY ZERO, NOT A BLANK
047700*            COLUMN, SO THE DEAN'S OFFICE CANNOT MISTAKE A
047800*            LOOKUP MISS FOR A FULL ROOM.
047900         MOVE ZERO TO SRT-CAPACITY
048000     END-IF.
048100 0420-EXIT.
048200     EXIT.
048300
048400
048500*---------------------------------------------------------------*
048600*    PARA    : 0440-FIND-ROOM.
048700*    PURPOSE : SEQUENTIAL LOOKUP OF WS-LOOKUP-ROOM-NAME IN
048800*              W02-ROOM-TABLE, SAME PATTERN AS THE OTHER TWO
048900*              PROGRAMS' ROOM LOOKUPS.
049000*    CALLED  : BY 0420-BUILD-SORT-RECORD, PER SECTION.
049100*    SETS    : WS-ROOM-FOUND-SW AND THE SUBSCRIPT W02-ROOM-NDX.
049200*---------------------------------------------------------------*
049300 0440-FIND-ROOM.
049400     SET WS-ROOM-NOT-FOUND TO TRUE.
049500     SET W02-ROOM-NDX TO 1.
049600     PERFORM 0441-TEST-ROOM THRU 0441-EXIT
049700         UNTIL W02-ROOM-NDX > WS-ROOM-COUNT
049800            OR WS-ROOM-FOUND.
049900 0440-EXIT.
050000     EXIT.
050100
050200
050300*---------------------------------------------------------------*
050400*    PARA    : 0441-TEST-ROOM.
050500*    PURPOSE : ONE-ENTRY COMPARE FOR 0440'S LOOKUP LOOP.
050600*    CALLED  : BY 0440-FIND-ROOM'S PERFORM ... UNTIL.
050700*---------------------------------------------------------------*
050800 0441-TEST-ROOM.
050900     IF W02-ROOM-NAME(W02-ROOM-NDX) = WS-LOOKUP-ROOM-NAME
051000         SET WS-ROOM-FOUND TO TRUE
051100     ELSE
051200         SET W02-ROOM-NDX UP BY 1.
051300 0441-EXIT.
051400     EXIT.
051500
051600
051700*---------------------------------------------------------------*
051800*    PARA    : 0490-SELECT-EXIT.
051900*    PURPOSE : CLOSES SECTION-WORK AND RETURNS CONTROL TO THE
052000*              SORT VERB - THE INPUT PROCEDURE'S ONLY EXIT POINT.
052100*    CALLED  : BY 0410-READ-SECTION'S AT END GO TO.
052200*---------------------------------------------------------------*
052300 0490-SELECT-EXIT.
052400     CLOSE SECTION-WORK.
052500     EXIT.
052600
052700
052800*---------------------------------------------------------------*
052900*    SECTION : 0500-PRINT-REPORT.
053000*    PURPOSE : SORT OUTPUT PROCEDURE - RETURNS EACH SORTED
053100*              SECTION IN TURN AND PRINTS IT, THEN PRINTS THE
053200*              TRAILING TOTAL LINE ONCE THE SORT IS EXHAUSTED.
053300*---------------------------------------------------------------*
053400 0500-PRINT-REPORT SECTION.
053500 0500-RETURN-SECTION.
053600     RETURN SECTION-SORT
053700         AT END
053800             GO TO 0590-PRINT-EXIT.
053900     PERFORM 0510-PRINT-DETAIL THRU 0510-EXIT.
054000     GO TO 0500-RETURN-SECTION.
054100
054200 0510-PRINT-DETAIL.
054300*        CR-0552 - A NEW PAGE IS FORCED BEFORE THE FIRST SECTION
054400*        AND AGAIN EVERY 55 DETAIL LINES, SO A LARGE TERM'S
054500*        ROSTER NEVER RUNS OFF THE BOTTOM OF THE FORM WITHOUT A
054600*        FRESH HEADING.
054700     IF WS-LINE-COUNT = ZERO OR WS-LINE-COUNT NOT LESS THAN 55
054800         PERFORM 0520-PRINT-HEADER THRU 0520-EXIT.
054900     MOVE SRT-SECT-ID              TO DTL-SECTION-ID.
055000     MOVE SRT-SUBJECT-ID           TO DTL-SUBJECT-ID.
055100     MOVE SRT-ROOM-NAME            TO DTL-ROOM-NAME.
055200     MOVE SRT-DAYS                 TO DTL-DAYS.
055300     PERFORM 0530-FORMAT-PERIOD THRU 0530-EXIT.
055400     MOVE WS-PERIOD-TEXT           TO DTL-PERIOD.
055500     MOVE SRT-NUM-ENLISTED         TO DTL-ENLISTED.
055600     MOVE SRT-CAPACITY             TO DTL-CAPACITY.
055700     WRITE REG-SECTRPT FROM DETAIL-LINE.
055800     ADD 1 TO WS-LINE-COUNT.
055900     ADD 1 TO WS-SECTION-COUNT.
056000     ADD SRT-NUM-ENLISTED TO WS-SEATS-ENLISTED.
056100 0510-EXIT.
056200     EXIT.
056300
056400
056500*---------------------------------------------------------------*
056600*    PARA    : 0520-PRINT-HEADER.
056700*    PURPOSE : PRINTS THE COLUMN HEADINGS - PLAIN WRITE FOR PAGE
056800*              ONE, TOP-OF-FORM SKIP FOR EVERY PAGE AFTER THAT,
056900*              SINCE PAGE ONE IS ALREADY AT THE TOP OF THE FORM
057000*              WHEN SECTION-REPORT IS FIRST OPENED.
057100*    CALLED  : BY 0510-PRINT-DETAIL, ON PAGE OVERFLOW.
057200*    NOTE    : CR-0870 - PRINTS ON EVERY PAGE, NOT ONLY THE
057300*              FIRST.  A FEW SHOP PRINTERS WERE DROPPING THE
057400*              TOP-OF-FORM CHANNEL SKIP AND RUNNING HEADINGS
057500*              TOGETHER WITH THE PRECEDING PAGE'S LAST DETAIL
057600*              LINE UNTIL THIS WAS ADDED.
057700*---------------------------------------------------------------*
057800 0520-PRINT-HEADER.
057900     ADD 1 TO WS-PAGE-COUNT.
058000     IF WS-PAGE-COUNT = 1
058100         WRITE REG-SECTRPT FROM HEADER-LINE
058200     ELSE
058300         WRITE REG-SECTRPT FROM HEADER-LINE
058400             AFTER ADVANCING TOP-OF-FORM
058500     END-IF.
058600     MOVE ZERO TO WS-LINE-COUNT.
058700 0520-EXIT.
058800     EXIT.
058900
059000
059100*---------------------------------------------------------------*
059200*    PARA    : 0530-FORMAT-PERIOD.
059300*    PURPOSE : BUILDS THE PRINTABLE "HH:MM - HH:MM" PERIOD TEXT
059400*              FROM THE RAW HOUR/HALF-HOUR FIELDS.
059500*    CALLED  : BY 0510-PRINT-DETAIL, PER SECTION.
059600*    SETS    : WS-PERIOD-TEXT.
059700*---------------------------------------------------------------*
059800 0530-FORMAT-PERIOD.
059900*        THE SCHEDULE HALF-HOUR FLAG GIVES ONLY ':00' OR ':30' -
060000*        NO OTHER MINUTE VALUE IS POSSIBLE ON THIS RECORD, SINCE
060100*        SECTBLD ONLY EVER VALIDATES ON-THE-HOUR OR ON-THE-
060200*        HALF-HOUR START AND END TIMES.
060300     IF SRT-START-HALF = 'Y'
060400         MOVE '30' TO WS-START-MIN
060500     ELSE
060600         MOVE '00' TO WS-START-MIN
060700     END-IF.
060800     IF SRT-END-HALF = 'Y'
060900         MOVE '30' TO WS-END-MIN
061000     ELSE
061100         MOVE '00' TO WS-END-MIN
061200     END-IF.
061300     STRING SRT-START-HOUR   DELIMITED BY SIZE
061400            ':'              DELIMITED BY SIZE
061500            WS-START-MIN     DELIMITED BY SIZE
061600            ' - '            DELIMITED BY SIZE
061700            SRT-END-HOUR     DELIMITED BY SIZE
061800            ':'              DELIMITED BY SIZE
061900            WS-END-MIN       DELIMITED BY SIZE
062000         INTO WS-PERIOD-TEXT.
062100 0530-EXIT.
062200     EXIT.
062300
062400
062500*---------------------------------------------------------------*
062600*    PARA    : 0590-PRINT-EXIT.
062700*    PURPOSE : THE OUTPUT PROCEDURE'S ONLY EXIT POINT - PRINTS
062800*              THE TOTAL LINE UNLESS SECTION-WORK HAD NO ROWS AT
062900*              ALL, IN WHICH CASE A TOTAL LINE OF ALL ZEROS WOULD
063000*              JUST BE NOISE ON THE REPORT.
063100*    CALLED  : BY 0500-RETURN-SECTION'S AT END GO TO.
063200*---------------------------------------------------------------*
063300 0590-PRINT-EXIT.
063400     IF WS-SECTION-COUNT = ZERO
063500         DISPLAY 'RELSECT - NO SECTIONS ON SECTION-WORK'
063600     ELSE
063700         PERFORM 0540-PRINT-TOTALS THRU 0540-EXIT
063800     END-IF.
063900     EXIT.
064000
064100
064200*---------------------------------------------------------------*
064300*    PARA    : 0540-PRINT-TOTALS.
064400*    PURPOSE : PRINTS THE DASH RULE AND THE CONTROL TOTAL LINE -
064500*              SECTIONS PRINTED AND SEATS ENLISTED ACROSS THE
064600*              WHOLE RUN.
064700*    CALLED  : BY 0590-PRINT-EXIT, ONCE, UNLESS THE RUN HAD NO
064800*              SECTIONS TO REPORT.
064900*---------------------------------------------------------------*
065000 0540-PRINT-TOTALS.
065100     WRITE REG-SECTRPT FROM DASH-LINE.
065200     MOVE WS-SECTION-COUNT TO TOT-SECTIONS.
065300     MOVE WS-SEATS-ENLISTED TO TOT-ENLISTED.
065400     WRITE REG-SECTRPT FROM TOTAL-LINE.
065500 0540-EXIT.
065600     EXIT.
065700
065800
065900*---------------------------------------------------------------*
066000*    PARA    : 0900-TERMINATE.
066100*    PURPOSE : CLOSES SECTION-REPORT AND DISPLAYS THE RUN'S
066200*              CONTROL TOTALS FOR THE OPERATOR'S RUN LOG - THE
066300*              LAST STEP IN THE NIGHTLY REGISTRATION STREAM.
066400*    CALLED  : BY 0000-MAINLINE, ONCE, AS THE LAST STEP.
066500*---------------------------------------------------------------*
066600 0900-TERMINATE.
066700     CLOSE SECTION-REPORT.
066800     DISPLAY 'RELSECT - SECTIONS REPORTED : ' WS-SECTION-COUNT.
066900     DISPLAY 'RELSECT - SEATS ENLISTED    : ' WS-SEATS-ENLISTED.
067000 0900-EXIT.
067100     EXIT.
067200
067300******************************************************************
067400*    MAINTENANCE NOTES FOR WHOEVER PICKS THIS PROGRAM UP NEXT:
067500*
067600*    - THIS IS THE ONLY ONE OF THE THREE PROGRAMS IN THIS SYSTEM
067700*      THAT USES A SORT - THE OTHER TWO NEED NO RESEQUENCING OF
067800*      THEIR INPUT, SINCE SECTBLD BUILDS SECTION-WORK IN
067900*      SECTION-MASTER'S OWN ORDER AND ENLPROC REWRITES IT IN THE
068000*      SAME ORDER IT READ IT.  ONLY THE REPORT CARES ABOUT
068100*      SECTION-ID SEQUENCE.
068200*
068300*    - THE CAPACITY LOOKUP (0440) IS THE SAME PARAGRAPH SHAPE AS
068400*      SECTBLD'S AND ENLPROC'S ROOM LOOKUPS, DELIBERATELY NOT
068500*      SHARED AS A SUBPROGRAM - SEE ENLPROC'S MAINTENANCE NOTES
068600*      FOR WHY THIS SHOP KEEPS EACH JOB STEP SELF-CONTAINED.
068700*
068800*    - IF ROOM-MASTER AND SECTION-WORK EVER DISAGREE ON A ROOM
068900*      NAME (THE ROOM WAS RETIRED AFTER SECTBLD RAN), THIS
069000*      PROGRAM PRINTS CAPACITY ZERO RATHER THAN STOPPING THE
069100*      RUN - THE REPORT IS INFORMATIONAL, NOT A CONTROL POINT,
069200*      SO A BAD CAPACITY FIGURE ON ONE LINE IS NOT WORTH HALTING
069300*      THE WHOLE NIGHTLY STREAM OVER.
069400******************************************************************
069500
069600
069700*    ONE FURTHER ITEM FOR THE NEXT AUDIT: SECTION-REPORT CARRIES
069800*    NO PAGE NUMBER IN THE HEADING ITSELF - THE DEAN'S OFFICE
069900*    COUNTS PAGES BY EYE AGAINST THE PRINTOUT'S OWN PAGE BREAKS,
070000*    THE SAME WAY IT HAS SINCE CR-0120.  A PRINTED PAGE NUMBER
070100*    WOULD MEAN ADDING A FIELD TO HEADER-LINE AND IS A FAIR
070200*    ENHANCEMENT REQUEST IF ONE EVER COMES IN, BUT NO ONE HAS
070300*    ASKED FOR IT IN FORTY YEARS OF THIS REPORT RUNNING.
070400*
070500*    A SECOND ITEM: THE SORT'S ASCENDING KEY IS SRT-SECT-ID
070600*    ALONE - TWO SECTIONS CAN NEVER SHARE A SECTION ID (SECTBLD
070700*    ENFORCES THAT AT BUILD TIME), SO THERE IS NO NEED FOR A
070800*    SECONDARY SORT KEY TO BREAK A TIE THAT CANNOT OCCUR.
070900******************************************************************
071000
071100*    A THIRD ITEM: THE DASH-LINE AND TOTAL-LINE ARE BOTH
071200*    ALL-FILLER RECORDS LIKE HEADER-LINE - NONE OF THE THREE
071300*    CAN BE INSPECTED IN A DEBUGGER FIELD BY FIELD THE WAY
071400*    DETAIL-LINE CAN, BUT NONE OF THE THREE EVER NEEDS TO BE -
071500*    THEY ARE WRITE-ONLY CONSTANTS, SET UP AT COMPILE TIME BY
071600*    THEIR OWN VALUE CLAUSES AND NEVER MOVED INTO AT RUN TIME
071700*    EXCEPT FOR THE TWO TOTAL FIELDS ON TOTAL-LINE ITSELF.
071800******************************************************************
071900
072000*    LAST WORD ON THE SUBJECT: IF THIS REPORT IS EVER ASKED TO
072100*    PRINT A FOURTH COLUMN - ENROLLMENT WAIT-LIST COUNT HAS
072200*    COME UP MORE THAN ONCE - THE RIGHT PLACE TO ADD IT IS A
072300*    NEW DTL- FIELD ON DETAIL-LINE AND A MATCHING SRT- FIELD
072400*    ON REG-SECTSRT, NOT A SEPARATE REPORT RUN.
072500*    THAT CHANGE HAS NEVER BEEN FUNDED AS A TICKET, SO IT IS
072600*    LEFT HERE AS A MAINTENANCE NOTE RATHER THAN A TODO IN
072700*    WORKING-STORAGE THAT WOULD GO STALE.
072800******************************************************************
072900
073000*    (DKP, 2002 - THE PAGE-OVERFLOW THRESHOLD OF 55 LINES WAS
073100*    SET TO MATCH THE STANDARD 11-INCH CONTINUOUS FORM AT SIX
073200*    LINES PER INCH, LESS THE HEADING AND MARGIN ALLOWANCE.
073300*    STILL TRUE AS OF THE 2026 REVIEW - NO FORM CHANGE SINCE.)
073400*    END OF MAINTENANCE NOTES.
073500*    (LMH, 2011 - STILL ACCURATE.)
073600*    (JQA, 2026 - CONFIRMED AGAIN FOR THE MAINFRAME AUDIT.)
073700*    FILE CLOSES.
073800*    NO FURTHER CHANGE IS EXPECTED UNTIL THE NEXT CATALOG
073900*    RESTRUCTURING CYCLE, WHENEVER THAT COMES.
074000*    IN THE MEANTIME THE PROGRAM RUNS AS SCHEDULED EACH TERM.
074100*
074200*    END OF PROGRAM RELSECT.
074300*    (VERIFIED CLEAN.)
074400*    RUN COMPLETE.
