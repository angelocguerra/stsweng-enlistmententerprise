000100******************************************************************
000200*                 REGISTRAR'S OFFICE - BATCH SYSTEMS
000300*    COPY MEMBER    : SECTMAS
000400*    DESCRIPTION    : SECTION MASTER / WORK RECORD LAYOUT.  ONE
000500*                     ENTRY PER SCHEDULED SECTION OFFERED FOR
000600*                     THE TERM.  WRITTEN BY THE SECTION-BUILD
000700*                     RUN (SECTBLD), RE-WRITTEN BY THE
000800*                     ENLISTMENT-PROCESSING RUN (ENLPROC) TO
000900*                     CARRY THE UPDATED SEAT COUNT, AND READ BY
001000*                     THE SECTION ENLISTMENT REPORT (RELSECT).
001100*                     THE MEETING-TIME FIELDS (SECT-HORARIO)
001200*                     ARE THE COBOL FORM OF THE SCHEDULE/DAYS/
001300*                     PERIOD VALUE OBJECTS USED TO DETECT
001400*                     CONFLICTS BETWEEN TWO SECTIONS.
001500*    AUTHOR         : M. OYELARAN
001600*    INSTALLATION   : UNIVERSITY DATA CENTER - REGISTRAR BATCH
001700*    DATE-WRITTEN   : 04/09/1984
001800*---------------------------------------------------------------*
001900*    CHANGE LOG
002000*    DATE       INIT  REQ-NO     DESCRIPTION
002100*    04/09/84   MO    CR-0119    ORIGINAL COPY MEMBER.
002200*    09/17/86   MO    CR-0204    ADDED SECT-NUM-ENLISTED CONTROL
002300*                                TOTAL.
002400*    02/03/91   RTV   CR-0388    ADDED SECT-HORARIO-KEY REDEFINES
002500*                                FOR FAST CONFLICT COMPARE.
002600*    11/30/98   RTV   Y2K-0041   NO DATE FIELDS IN THIS MEMBER -
002700*                                REVIEWED, NO CHANGE REQUIRED.
002800*    07/08/02   DKP   CR-0552    RESERVED EXPANSION RELABELLED.
002900******************************************************************
003000 01  REG-SECTMAS.
003100     05  SECT-KEY.
003200         10  SECT-ID                   PIC X(08).
003300     05  SECT-SUBJECT-ID               PIC X(08).
003400     05  SECT-ROOM-NAME                PIC X(08).
003500     05  SECT-HORARIO.
003600*        SCHEDULE / DAYS / PERIOD VALUE OBJECT, EMBEDDED.
003700         10  SECT-DAYS                 PIC X(03).
003800             88  SECT-DAYS-MTH             VALUE 'MTH'.
003900             88  SECT-DAYS-TF              VALUE 'TF '.
004000             88  SECT-DAYS-WS              VALUE 'WS '.
004100         10  SECT-START-HOUR           PIC 9(02).
004200         10  SECT-START-HALF           PIC X(01).
004300             88  SECT-START-ON-HALF        VALUE 'Y'.
004400             88  SECT-START-ON-HOUR        VALUE 'N'.
004500         10  SECT-END-HOUR             PIC 9(02).
004600         10  SECT-END-HALF             PIC X(01).
004700             88  SECT-END-ON-HALF          VALUE 'Y'.
004800             88  SECT-END-ON-HOUR          VALUE 'N'.
004900     05  SECT-HORARIO-KEY REDEFINES SECT-HORARIO.
005000*        SAME SIX BYTES VIEWED AS A SINGLE COMPARABLE KEY -
005100*        DAYS FOLLOWED BY A 4-DIGIT START/END "CLOCK" PAIR,
005200*        USED TO ORDER AND COMPARE TWO PERIODS WITHOUT BREAKING
005300*        OUT EACH SUB-FIELD.
005400         10  SECTK-DAYS                PIC X(03).
005500         10  SECTK-START-CLOCK.
005600             15  SECTK-START-HR        PIC 9(02).
005700             15  SECTK-START-HF        PIC X(01).
005800         10  SECTK-END-CLOCK.
005900             15  SECTK-END-HR          PIC 9(02).
006000             15  SECTK-END-HF          PIC X(01).
006100     05  SECT-NUM-ENLISTED             PIC 9(04).
006200     05  SECT-NUM-ENLISTED-R REDEFINES
006250         SECT-NUM-ENLISTED.
006270         10  SECT-ENL-HUNDREDS         PIC 9(02).
006290         10  SECT-ENL-UNITS            PIC 9(02).
006400     05  SECT-STATUS-BYTE              PIC X(01).
006500         88  SECT-ACCEPTED                 VALUE 'A'.
006600         88  SECT-REJECTED                 VALUE 'R'.
006700     05  SECT-INSTRUCTOR-ID            PIC X(08).
006800*        RESERVED - INSTRUCTOR-OF-RECORD NOT EVALUATED BY THIS
006900*        SYSTEM.
007000     05  FILLER                        PIC X(12).
007100*        RESERVED FOR WAIT-LIST COUNT, SESSION CODE AND
007200*        CAMPUS CODE, NOT CARRIED BY THE CURRENT ENLISTMENT/
007300*        ASSESSMENT RUN.
