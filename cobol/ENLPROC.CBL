000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ENLPROC.
000300 AUTHOR. M. OYELARAN.
000400 INSTALLATION. UNIVERSITY DATA CENTER - REGISTRAR BATCH.
000500 DATE-WRITTEN. 04/19/1984.
000600 DATE-COMPILED.
000700 SECURITY. REGISTRAR BATCH - RESTRICTED, AUTHORIZED OPERATORS
000800     ONLY.
000900*    TABLE / FIELD CROSS-REFERENCE, FOR THE NEXT PROGRAMMER:
001000*
001100*    W01-SUBJ-TABLE   - SUBJECT CATALOG, KEYED BY SUBJECT ID.
001200*                       READ BY 0620'S CALLERS AND BY 0830
001300*                       FOR THE ASSESSMENT UNIT/LAB LOOKUP.
001400*    W02-ROOM-TABLE   - ROOM INVENTORY, KEYED BY ROOM NAME.
001500*                       READ ONLY BY 0420-STORE-SECTION, TO
001600*                       CACHE EACH SECTION'S CAPACITY FIGURE.
001700*    W03-SECT-TABLE   - THE SECTION GROUP SECTBLD BUILT, KEYED
001800*                       BY SECTION ID.  READ AND UPDATED BY
001900*                       EVERY ENLIST/CANCEL EDIT AND REWRITTEN
002000*                       TO SECTION-WORK AT 0900.
002100*    W04-STUDENT-TABLE - BUILT FRESH EACH RUN FROM THE
002200*                       TRANSACTION FILE ITSELF - THERE IS NO
002300*                       STUDENT MASTER FILE IN THIS SYSTEM.
002400*
002500*    A TRANSACTION TOUCHES AT MOST ONE ROW OF EACH TABLE AT A
002600*    TIME - THERE IS NO JOIN ACROSS TABLES, ONLY SEQUENTIAL
002700*    LOOKUP BY KEY, SAME AS SECTBLD.
002800*---------------------------------------------------------------*
002900******************************************************************
003000*    PROGRAM        : ENLPROC
003100*    PURPOSE        : APPLIES THE NIGHT'S ENLISTMENT/CANCEL
003200*                     TRANSACTIONS AGAINST THE SECTION GROUP
003300*                     BUILT BY SECTBLD, ENFORCING ROOM CAPACITY,
003400*                     SCHEDULE CONFLICT AND DUPLICATE-SUBJECT
003500*                     RULES ON ENLIST AND THE MUST-CURRENTLY-
003600*                     HOLD RULE ON CANCEL.  AFTER ALL
003700*                     TRANSACTIONS ARE APPLIED IT COMPUTES EACH
003800*                     STUDENT'S TERM ASSESSMENT AND REWRITES
003900*                     SECTION-WORK WITH THE UPDATED SEAT COUNTS
004000*                     FOR THE RELSECT REPORT RUN.
004100*    NOTES          : RELOADS THE SUBJECT AND ROOM MASTERS A
004200*                     SECOND TIME RATHER THAN CARRYING SECTBLD'S
004300*                     IN-MEMORY TABLES FORWARD - EACH BATCH STEP
004400*                     IS A SEPARATE JOB STEP IN THE NIGHTLY
004500*                     STREAM AND STARTS WITH EMPTY WORKING
004600*                     STORAGE, PER HOUSE PRACTICE.
004700*---------------------------------------------------------------*
004800*    CHANGE LOG
004900*    DATE       INIT  REQ-NO      DESCRIPTION
005000*    04/19/84   MO    CR-0119     ORIGINAL PROGRAM - ENLIST/
005100*                       CANCEL EDIT, SEAT COUNT UPDATE.
005200*    06/11/84   MO    CR-0123     ADDED DUPLICATE-SUBJECT EDIT,
005300*                       PRIORITY ORDER SET TO ROOM,
005400*                       THEN SCHEDULE, THEN SUBJECT.
005500*    09/17/86   MO    CR-0204     ASSESSMENT COMPUTATION ADDED -
005600*                       WRITES ASSESSMENT-OUT.
005700*    02/03/91   RTV   CR-0388     SECTION TABLE REWRITTEN TO
005800*                       CACHE ROOM CAPACITY AT LOAD
005900*                       TIME, ONE LESS ROOM LOOKUP PER
006000*                       ENLIST TRANSACTION.
006100*    08/14/93   RTV   CR-0410     SCHEDULE CONFLICT EDIT NOW USES
006200*                       THE SAME OVERLAP TEST AS
006300*                       SECTBLD RATHER THAN EXACT MATCH.
006400*    11/30/98   RTV   Y2K-0041    REVIEWED FOR CENTURY ROLLOVER -
006500*                       NO DATE ARITHMETIC IN THIS
006600*                       PROGRAM, NO CHANGE REQUIRED.
006700*    03/22/99   RTV   Y2K-0041    SIGN-OFF RETEST, NO CHANGE.
006800*    07/08/02   DKP   CR-0552     ADDED UPSI-0 RERUN SWITCH,
006900*                       RATE TABLE MOVED TO WORKING-
007000*                       STORAGE VALUE CLAUSES SO
007100*                       TUITION BOARD CHANGES DO NOT
007200*                       REQUIRE A LOGIC CHANGE.
007300*    01/15/05   DKP   CR-0601     STUDENT TABLE CAPACITY RAISED
007400*                       TO 1000 FOR SPRING PEAK LOAD.
007500*    06/09/11   LMH   CR-0714     ROOM TABLE RAISED TO 150 ENTRIES
007600*                       TO MATCH SECTBLD, CAMPUS ADDED
007700*                       NEW ANNEX.
007800*    02/28/14   LMH   CR-0802     SECTION TABLE RAISED TO 500
007900*                       ENTRIES TO MATCH SECTBLD'S
008000*                       FALL/SPRING CATALOG MERGE.
008100*    09/19/17   LMH   CR-0870     DUPLICATE-SUBJECT EDIT CHANGED
008200*                       TO COMPARE SUBJECT ID ONLY,
008300*                       NOT SUBJECT ID PLUS LAB
008400*                       INDICATOR - A STUDENT CANNOT
008500*                       HOLD THE LECTURE AND LAB
008600*                       SECTION OF THE SAME SUBJECT
008700*                       EITHER, SAME SUBJECT ID COVERS
008800*                       BOTH.
008900*    03/11/21   PDN   CR-0915     ASSESSMENT RATES UPDATED PER
009000*                       TUITION BOARD SCHEDULE, VALUE
009100*                       CLAUSES ONLY, NO LOGIC CHANGE.
009200*    10/04/23   PDN   CR-0948     CANCEL-REJECT DISPLAY NOW SHOWS
009300*                       THE SECTION ID, NOT JUST THE
009400*                       STUDENT NUMBER - OPERATOR COULD
009500*                       NOT TELL WHICH CANCEL FAILED
009600*                       WHEN ONE STUDENT HAD SEVERAL
009700*                       ON THE SAME NIGHT'S RUN.
009800*    05/17/25   JQA   CR-0966     REVIEWED FOR MAINFRAME REGISTRAR
009900*                       SYSTEM AUDIT - NO LOGIC CHANGE,
010000*                       COMMENT BLOCKS EXPANDED PER
010100*                       AUDIT FINDING ON DOCUMENTATION.
010200******************************************************************
010300
010400 ENVIRONMENT DIVISION.
010500 CONFIGURATION SECTION.
010600 SPECIAL-NAMES.
010700*        READ FROM THE UPSI PARAMETER ON THE JOB CARD - ON
010800*        MEANS OPERATIONS IS FORCING A RERUN OF THIS STEP,
010900*        PRINTED TO SYSOUT AT 0100 FOR THE RUN LOG BUT
011000*        OTHERWISE WITHOUT EFFECT, SINCE THIS PROGRAM KEEPS NO
011100*        STATE BETWEEN RUNS FOR A RERUN TO CLEAR.
011200     UPSI-0 ON STATUS IS RERUN-REQUESTED
011300            OFF STATUS IS NORMAL-RUN-MODE.
011400
011500 INPUT-OUTPUT SECTION.
011600 FILE-CONTROL.
011700*        FIVE FILES, ALL LINE SEQUENTIAL PER THE FILES TABLE -
011800*        NO INDEXED OR RELATIVE ORGANIZATION ANYWHERE IN THIS
011900*        PROGRAM, UNLIKE THE OLDER FACAD-STYLE DISK FILES THIS
012000*        SHOP USED TO MAINTAIN.
012100     SELECT SUBJECT-MASTER ASSIGN TO SUBJMAST
012200         ORGANIZATION IS LINE SEQUENTIAL
012300*            SUBJECT CATALOG, SAME FILE SECTBLD READS.
012400         FILE STATUS IS WS-SUBJ-STAT.
012500
012600     SELECT ROOM-MASTER ASSIGN TO ROOMMAST
012700         ORGANIZATION IS LINE SEQUENTIAL
012800*            ROOM INVENTORY, SAME FILE SECTBLD READS.
012900         FILE STATUS IS WS-ROOM-STAT.
013000
013100     SELECT SECTION-WORK ASSIGN TO SECTWORK
013200         ORGANIZATION IS LINE SEQUENTIAL
013300*            THE SECTION GROUP SECTBLD BUILT - OPENED INPUT
013400*            AT 0400, REOPENED OUTPUT AT 0900.
013500         FILE STATUS IS WS-SECT-STAT.
013600
013700     SELECT ENLISTMENT-TRANS ASSIGN TO ENLTRANS
013800         ORGANIZATION IS LINE SEQUENTIAL
013900*            THE NIGHT'S ENLIST/CANCEL REQUESTS.
014000         FILE STATUS IS WS-TRAN-STAT.
014100
014200     SELECT ASSESSMENT-OUT ASSIGN TO ASSESSOT
014300         ORGANIZATION IS LINE SEQUENTIAL
014400*            THIS PROGRAM'S ONLY OUTPUT BESIDES THE REWRITTEN
014500*            SECTION-WORK - FED TO BILLING, NOT TO RELSECT.
014600         FILE STATUS IS WS-ASSESS-STAT.
014700
014800 DATA DIVISION.
014900 FILE SECTION.
015000
015100 FD  SUBJECT-MASTER
015200*        RELOADED HERE EXACTLY AS SECTBLD LOADS IT - NEEDED FOR
015300*        THE ASSESSMENT COMPUTATION'S UNIT/LAB LOOKUP.
015400     LABEL RECORD STANDARD
015500     RECORD CONTAINS 113 CHARACTERS.
015600     COPY SUBJMAS.
015700
015800 FD  ROOM-MASTER
015900*        RELOADED HERE FOR THE SECTION-CAPACITY CACHE AT 0420.
016000     LABEL RECORD STANDARD
016100     RECORD CONTAINS 32 CHARACTERS.
016200     COPY ROOMMAS.
016300
016400 FD  SECTION-WORK
016500*        OPENED TWICE IN THIS RUN - INPUT AT 0400 TO LOAD THE
016600*        GROUP, OUTPUT AGAIN AT 0900 TO REWRITE IT WITH UPDATED
016700*        SEAT COUNTS.  LINE-SEQUENTIAL, SO THIS IS A CLOSE AND
016800*        REOPEN, NOT A REWRITE-IN-PLACE.
016900     LABEL RECORD STANDARD
017000     RECORD CONTAINS 58 CHARACTERS.
017100     COPY SECTMAS.
017200
017300 FD  ENLISTMENT-TRANS
017400*        THE NIGHT'S ENLIST/CANCEL REQUESTS, ONE PER RECORD, IN
017500*        WHATEVER ORDER THE REGISTRATION FRONT END PRODUCED
017600*        THEM - PROCESSED STRICTLY IN THAT ORDER, NOT GROUPED.
017700     LABEL RECORD STANDARD
017800     RECORD CONTAINS 19 CHARACTERS.
017900 01  REG-ENLTRAN.
018000*        ONE ENLISTMENT ACTION PER RECORD, READ IN INPUT ORDER -
018100*        NOT KEYED, NOT SORTED.
018200     05  TRANS-STUDENT-NO              PIC 9(09).
018300*            NINE-DIGIT STUDENT NUMBER, KEY TO W04-STUDENT-TABLE.
018400     05  TRANS-ACTION                  PIC X(01).
018500*            'E' TO ENLIST, 'C' TO CANCEL - NO OTHER VALUE IS
018600*            EDITED FOR, SEE 0620-EDIT-TRANSACTION.
018700         88  TRANS-IS-ENLIST               VALUE 'E'.
018800         88  TRANS-IS-CANCEL               VALUE 'C'.
018900     05  TRANS-SECTION-ID               PIC X(08).
019000*            SECTION BEING ENLISTED IN OR CANCELLED FROM, KEY
019100*            TO W03-SECT-TABLE.
019200     05  FILLER                         PIC X(01) VALUE SPACE.
019300*            PAD TO THE 19-CHARACTER TRANSACTION RECORD.
019400
019500 FD  ASSESSMENT-OUT
019600*        FINAL ASSESSMENT PER STUDENT, WRITTEN AFTER EVERY
019700*        TRANSACTION IN THE RUN HAS BEEN APPLIED - A STUDENT
019800*        CANCELLING LATE IN THE FILE STILL GETS BILLED FOR THE
019900*        NET RESULT, NOT AN INTERIM STATE.
020000     LABEL RECORD STANDARD
020100     RECORD CONTAINS 18 CHARACTERS.
020200 01  REG-ASSESS.
020300*        ONE ROW PER STUDENT, WRITTEN IN ORDER OF FIRST
020400*        APPEARANCE IN THE TRANSACTION FILE, AFTER ALL
020500*        ENLIST/CANCEL ACTIONS HAVE BEEN APPLIED.
020600     05  ASSESS-STUDENT-NO              PIC 9(09).
020700*            SAME NINE-DIGIT NUMBER AS TRANS-STUDENT-NO.
020800     05  ASSESS-TOTAL-UNITS             PIC 9(03).
020900*            SUM OF UNITS ACROSS ALL SECTIONS THE STUDENT HOLDS
021000*            AFTER EVERY TRANSACTION HAS BEEN APPLIED.
021100     05  ASSESS-AMOUNT                  PIC S9(07)V99 COMP-3.
021200*            COMPUTED TUITION, ROUNDED TO THE CENT - COMP-3
021300*            PER CR-0612, SINCE THE BURSAR'S BILLING INTERFACE
021400*            READS THIS FILE DIRECTLY AND REQUIRES A PACKED
021500*            FIELD HERE, UNLIKE EVERY OTHER AMOUNT FIELD IN THIS
021600*            SHOP.
021700     05  FILLER                         PIC X(01) VALUE SPACE.
021800*            PAD TO THE 18-CHARACTER ASSESSMENT RECORD.
021900
022000 WORKING-STORAGE SECTION.
022100
022200******************************************************************
022300*    STANDALONE (LEVEL 77) COUNTERS AND SWITCHES.  THE TRANSACTION
022400*    RUN TOTALS AND THE ENLISTED-SLOT SEARCH FLAG ARE SET AND
022500*    TESTED ONE AT A TIME ACROSS THE WHOLE TRANSACTION PASS, NOT
022600*    AS PART OF ANY SINGLE RECORD'S WORKING STORAGE, SO THEY ARE
022700*    DECLARED STANDALONE IN THE HOUSE STYLE RATHER THAN PADDED
022800*    OUT INTO A 01-LEVEL RECORD JUST TO GIVE THEM A COMMON NAME.
022900*---------------------------------------------------------------*
023000*    WS-TRAN-READ       - ENLISTMENT-TRANS INPUT RECORD COUNT.
023100*    WS-TRAN-ENLISTED   - TRANSACTIONS THAT PASSED ALL THREE
023200*               ENLIST EDITS AND WERE APPLIED.
023300*    WS-TRAN-CANCELLED  - CANCEL TRANSACTIONS APPLIED.
023400*    WS-TRAN-REJECTED   - ENLIST OR CANCEL TRANSACTIONS REJECTED,
023500*               FOR WHATEVER REASON WS-REJECT-REASON
023600*               RECORDS.
023700*    WS-SLOT-FOUND-SW   - SET BY 0710-FIND-ENLISTED-SLOT, TESTED
023800*               BY 0700-CANCEL-STUDENT TO DECIDE
023900*               WHETHER THE CANCEL IS HONORED.
024000******************************************************************
024100 77  WS-TRAN-READ                  PIC 9(05) COMP VALUE ZERO.
024200 77  WS-TRAN-ENLISTED              PIC 9(05) COMP VALUE ZERO.
024300 77  WS-TRAN-CANCELLED             PIC 9(05) COMP VALUE ZERO.
024400 77  WS-TRAN-REJECTED              PIC 9(05) COMP VALUE ZERO.
024500 77  WS-SLOT-FOUND-SW              PIC X(01) VALUE 'N'.
024600     88  WS-SLOT-FOUND                 VALUE 'Y'.
024700     88  WS-SLOT-NOT-FOUND             VALUE 'N'.
024800
024900
025000 01  WS-FILE-STATUSES.
025100*        ONE 2-DIGIT STATUS FIELD PER FILE, '00' IS THE ONLY
025200*        VALUE TREATED AS SUCCESS - SAME CONVENTION AS SECTBLD.
025300     05  WS-SUBJ-STAT              PIC X(02) VALUE SPACES.
025400         88  SUBJ-STAT-OK              VALUE '00'.
025500*            '00' OK, ANYTHING ELSE STOPS THE RUN AT OPEN TIME.
025600     05  WS-ROOM-STAT              PIC X(02) VALUE SPACES.
025700         88  ROOM-STAT-OK              VALUE '00'.
025800*            '00' OK, ANYTHING ELSE STOPS THE RUN AT OPEN TIME.
025900     05  WS-SECT-STAT              PIC X(02) VALUE SPACES.
026000         88  SECT-STAT-OK              VALUE '00'.
026100*            '00' OK - TESTED AT BOTH THE 0400 INPUT OPEN AND
026200*            THE 0900 OUTPUT REOPEN.
026300     05  WS-TRAN-STAT              PIC X(02) VALUE SPACES.
026400         88  TRAN-STAT-OK              VALUE '00'.
026500*            '00' OK, ANYTHING ELSE STOPS THE RUN AT OPEN TIME.
026600     05  WS-ASSESS-STAT            PIC X(02) VALUE SPACES.
026700         88  ASSESS-STAT-OK            VALUE '00'.
026800*            '00' OK, ANYTHING ELSE STOPS THE RUN AT OPEN TIME.
026900     05  FILLER                    PIC X(04) VALUE SPACES.
027000*        PAD TO A FULL-WORD GROUP BOUNDARY, HOUSE STYLE.
027100
027200 01  WS-EOF-SWITCHES.
027300*        ONE END-OF-FILE FLAG PER SEQUENTIALLY-READ FILE.
027400     05  WS-SUBJ-EOF-SW            PIC X(01) VALUE 'N'.
027500         88  SUBJ-AT-EOF               VALUE 'Y'.
027600*            SET BY 0210-READ-SUBJECT ON AT-END.
027700     05  WS-ROOM-EOF-SW            PIC X(01) VALUE 'N'.
027800         88  ROOM-AT-EOF               VALUE 'Y'.
027900*            SET BY 0310-READ-ROOM ON AT-END.
028000     05  WS-SECT-EOF-SW            PIC X(01) VALUE 'N'.
028100         88  SECT-AT-EOF               VALUE 'Y'.
028200*            SET BY 0410-READ-SECTION ON AT-END.
028300     05  WS-TRAN-EOF-SW            PIC X(01) VALUE 'N'.
028400         88  TRAN-AT-EOF               VALUE 'Y'.
028500*            SET BY 0510-READ-TRANSACTION ON AT-END, DRIVES
028600*            THE WHOLE 0500-PROCESS-TRANSACTIONS LOOP.
028700     05  FILLER                    PIC X(04) VALUE SPACES.
028800*        PAD TO A FULL-WORD GROUP BOUNDARY, HOUSE STYLE.
028900
029000 01  WS-FOUND-SWITCHES.
029100*        RESULT FLAGS FOR THE FIVE TABLE-LOOKUP PARAGRAPHS IN
029200*        THIS PROGRAM - STUDENT, SECTION, ROOM, SUBJECT.  THE
029300*        SIXTH, THE ENLISTED-SLOT FLAG, LIVES AT THE 77 LEVEL
029400*        ABOVE - SEE THE NOTE THERE.
029500     05  WS-STU-FOUND-SW           PIC X(01) VALUE 'N'.
029600         88  WS-STU-FOUND              VALUE 'Y'.
029700*            SET BY 0610-FIND-OR-ADD-STUDENT'S LOOKUP LOOP.
029800         88  WS-STU-NOT-FOUND          VALUE 'N'.
029900     05  WS-SECT-FOUND-SW          PIC X(01) VALUE 'N'.
030000         88  WS-SECT-FOUND             VALUE 'Y'.
030100*            SET BY 0620-FIND-SECTION'S LOOKUP LOOP.
030200         88  WS-SECT-NOT-FOUND         VALUE 'N'.
030300     05  WS-ROOM-FOUND-SW          PIC X(01) VALUE 'N'.
030400         88  WS-ROOM-FOUND             VALUE 'Y'.
030500*            SET BY 0440-FIND-ROOM'S LOOKUP LOOP.
030600         88  WS-ROOM-NOT-FOUND         VALUE 'N'.
030700     05  WS-SUBJ-FOUND-SW          PIC X(01) VALUE 'N'.
030800         88  WS-SUBJ-FOUND             VALUE 'Y'.
030900*            SET BY 0830-FIND-SUBJECT'S LOOKUP LOOP.
031000         88  WS-SUBJ-NOT-FOUND         VALUE 'N'.
031100     05  FILLER                    PIC X(04) VALUE SPACES.
031200*        PAD TO A FULL-WORD GROUP BOUNDARY, HOUSE STYLE.
031300
031400 01  WS-REJECT-REASON              PIC X(01) VALUE '0'.
031500*        SET BY WHICHEVER ENLIST OR CANCEL EDIT FAILS, TESTED
031600*        BY 0600-LOG-REJECT TO PICK THE SYSOUT MESSAGE TEXT.
031700     88  WS-REJECT-NONE                VALUE '0'.
031800     88  WS-REJECT-ROOM-FULL           VALUE '1'.
031900*                NO EDIT FAILED - THE DEFAULT STATE BEFORE
032000*                0600 OR 0700 RUNS ITS EDITS.
032100     88  WS-REJECT-SCHED-CONFLICT      VALUE '2'.
032200*                FIRST OF THE THREE ENLIST EDITS TO FAIL.
032300     88  WS-REJECT-DUP-SUBJECT         VALUE '3'.
032400*                SECOND OF THE THREE ENLIST EDITS TO FAIL.
032500     88  WS-REJECT-UNKNOWN-SECT        VALUE '4'.
032600*                THIRD OF THE THREE ENLIST EDITS TO FAIL.
032700     88  WS-REJECT-NOT-ENLISTED        VALUE '5'.
032800*                THE TRANSACTION NAMES A SECTION SECTBLD
032900*                NEVER BUILT.
033000 01  WS-REJECT-TEXT                PIC X(20) VALUE SPACES.
033100*                A CANCEL AGAINST A SECTION THE STUDENT DOES
033200*                NOT CURRENTLY HOLD.
033300
033400 01  WS-LOOKUP-FIELDS.
033500*        SHARED ARGUMENT AREA FOR THE FOUR GENERAL-PURPOSE
033600*        LOOKUP PARAGRAPHS - LOADED BY THE CALLER BEFORE THE
033700*        PERFORM, NOT PASSED AS A PARAMETER, PER HOUSE STYLE.
033800     05  WS-LOOKUP-SECT-ID         PIC X(08).
033900*            SET BY THE CALLER BEFORE PERFORM 0620-FIND-
034000*            SECTION - SEE THE HOUSE-STYLE NOTE AT THE TOP
034100*            OF THIS GROUP.
034200     05  WS-LOOKUP-SUBJ-ID         PIC X(08).
034300*            SET BY THE CALLER BEFORE PERFORM 0830-FIND-SUBJECT.
034400*        SAME SEQUENTIAL-SCAN LOOKUP PATTERN AS 0440 AND 0620,
034500*        AGAINST W01-SUBJ-TABLE THIS TIME.
034600     05  WS-LOOKUP-ROOM-NAME       PIC X(08).
034700*            SET BY THE CALLER BEFORE PERFORM 0440-FIND-ROOM.
034800*        SAME SEQUENTIAL-SCAN LOOKUP PATTERN USED BY EVERY
034900*        FIND- PARAGRAPH IN THIS PROGRAM - NO SEARCH VERB, NO
035000*        KEY ORDERING ASSUMED ON ANY TABLE.
035100     05  FILLER                    PIC X(04) VALUE SPACES.
035200*        PAD TO A FULL-WORD GROUP BOUNDARY, HOUSE STYLE.
035300
035400 01  WS-COUNTERS COMP.
035500*        TABLE-LOAD HIGH-WATER MARKS.  THE FOUR TRANSACTION RUN
035600*        TOTALS WERE PULLED OUT TO THE 77 LEVEL ABOVE.
035700     05  WS-SUBJ-COUNT             PIC 9(04) VALUE ZERO.
035800*            HOW MANY ROWS OF W01-SUBJ-TABLE ARE IN USE.
035900     05  WS-ROOM-COUNT             PIC 9(04) VALUE ZERO.
036000     05  WS-SECT-COUNT             PIC 9(04) VALUE ZERO.
036100*            HOW MANY ROWS OF W02-ROOM-TABLE ARE IN USE.
036200     05  WS-STUDENT-COUNT          PIC 9(04) VALUE ZERO.
036300*            HOW MANY ROWS OF W03-SECT-TABLE ARE IN USE.
036400     05  FILLER                    PIC 9(04) VALUE ZERO.
036500*            HOW MANY ROWS OF W04-STUDENT-TABLE ARE IN USE.
036600*        PAD TO A FULL-WORD GROUP BOUNDARY, HOUSE STYLE.
036700
036800 01  WS-ASSESSMENT-WORK.
036900*        HOLDS ONE STUDENT'S UNIT TOTALS AND COMPUTED FEE WHILE
037000*        0820-CALCULATE-ASSESSMENT IS WORKING ON THEM.  THE
037100*        THREE RATE FIELDS ARE VALUE-CLAUSE CONSTANTS PER
037200*        CR-0552 - A TUITION BOARD CHANGE IS A RECOMPILE HERE,
037300*        NOT A LOGIC CHANGE.
037400     05  WS-NONLAB-UNITS           PIC 9(04) COMP.
037500*            NON-LAB CREDIT UNITS ACCUMULATED BY 0821 FOR THE
037600*            STUDENT CURRENTLY BEING ASSESSED.
037700     05  WS-LAB-UNITS              PIC 9(04) COMP.
037800     05  WS-TOTAL-UNITS            PIC 9(04) COMP.
037900*            LAB CREDIT UNITS ACCUMULATED BY 0821 FOR THE
038000*            STUDENT CURRENTLY BEING ASSESSED.
038100     05  WS-ASSESS-AMT             PIC S9(07)V99 VALUE ZERO.
038200*            WS-NONLAB-UNITS PLUS WS-LAB-UNITS - THE FIGURE
038300*            WRITTEN TO ASSESS-TOTAL-UNITS.
038400     05  WS-BASE-FEE               PIC 9(05)V99 VALUE 3360.00.
038500*            THE COMPUTED TUITION CHARGE, MOVED TO ASSESS-
038600*            AMOUNT ON WRITE.
038700*            FLAT PER-TERM CHARGE, BILLED WHETHER OR NOT THE
038800*            STUDENT HOLDS ANY SECTION AT ALL.
038900     05  WS-RATE-PER-UNIT          PIC 9(05)V99 VALUE 1120.00.
039000*            CHARGE PER NON-LAB CREDIT UNIT.
039100     05  WS-RATE-PER-LAB-UNIT      PIC 9(05)V99 VALUE 2240.00.
039200*            CHARGE PER LAB CREDIT UNIT - HIGHER THAN THE
039300*            NON-LAB RATE PER CR-0552'S BOARD SCHEDULE.
039400     05  FILLER                    PIC X(04) VALUE SPACES.
039500*        PAD TO A FULL-WORD GROUP BOUNDARY, HOUSE STYLE.
039600
039700 01  W01-SUBJ-TABLE.
039800*        SAME SHAPE AS SECTBLD'S COPY - SEE THE NOTE THERE.
039900     05  W01-SUBJ-ENTRY OCCURS 300 TIMES
040000                         INDEXED BY W01-SUBJ-NDX.
040100         10  W01-SUBJ-ID               PIC X(08).
040200*            EIGHT-CHARACTER SUBJECT CODE, THE TABLE KEY.
040300         10  W01-SUBJ-UNITS            PIC 9(02).
040400*            CREDIT UNITS, FEEDS ASSESS-TOTAL-UNITS AND THE FEE
040500*            CALCULATION IN 0820-CALCULATE-ASSESSMENT.
040600         10  W01-SUBJ-LAB-IND          PIC X(01).
040700*            'Y' IF A LAB FEE RATE APPLIES, 'N' OTHERWISE - SEE
040800*            THE RATE-PER-LAB-UNIT VERSUS RATE-PER-UNIT SPLIT.
040900         10  FILLER                    PIC X(05) VALUE SPACES.
041000*            RESERVED FOR GROWTH, SAME AS SECTBLD'S COPY.
041100
041200 01  W02-ROOM-TABLE.
041300*        SAME SHAPE AS SECTBLD'S COPY, CAPACITY NOW ACTUALLY
041400*        USED HERE (SECTBLD CARRIES IT BUT NEVER READS IT).
041500     05  W02-ROOM-ENTRY OCCURS 150 TIMES
041600                         INDEXED BY W02-ROOM-NDX.
041700         10  W02-ROOM-NAME             PIC X(08).
041800*            EIGHT-CHARACTER ROOM IDENTIFIER, THE TABLE KEY.
041900         10  W02-ROOM-CAPACITY         PIC 9(04).
042000*            MAXIMUM SEATS - TESTED AGAINST W03-SECT-NUM-ENLISTED
042100*            BY 0630-TEST-ROOM-CAPACITY BEFORE EVERY ENLIST.
042200         10  FILLER                    PIC X(05) VALUE SPACES.
042300*            RESERVED FOR GROWTH, SAME AS SECTBLD'S COPY.
042400
042500 01  W03-SECT-TABLE.
042600*        THE WORKING SECTION GROUP FOR THIS RUN - EVERY ENLIST
042700*        AND CANCEL ACTS AGAINST THIS TABLE, NOT AGAINST
042800*        SECTION-WORK DIRECTLY.  REWRITTEN TO SECTION-WORK ONLY
042900*        ONCE, AT 0900, AFTER ALL TRANSACTIONS ARE APPLIED.
043000     05  W03-SECT-ENTRY OCCURS 500 TIMES
043100                 INDEXED BY W03-SECT-NDX W03-SECT-NDX2.
043200         10  W03-SECT-ID               PIC X(08).
043300*            EIGHT-CHARACTER SECTION IDENTIFIER, THE TABLE KEY.
043400         10  W03-SECT-SUBJECT-ID       PIC X(08).
043500*            DRIVES THE DUPLICATE-SUBJECT EDIT IN
043600*            0650-TEST-DUPLICATE-SUBJECT.
043700         10  W03-SECT-ROOM-NAME        PIC X(08).
043800*            KEY TO W02-ROOM-TABLE FOR THE CAPACITY LOOKUP.
043900         10  W03-SECT-DAYS             PIC X(03).
044000*            UP TO THREE MEETING-DAY LETTERS, E.G. 'MWF'.
044100         10  W03-SECT-START-HOUR       PIC 9(02).
044200         10  W03-SECT-START-HALF       PIC X(01).
044300         10  W03-SECT-END-HOUR         PIC 9(02).
044400         10  W03-SECT-END-HALF         PIC X(01).
044500         10  W03-SECT-START-ORD        PIC 9(02) COMP.
044600*            HALF-HOUR ORDINALS, COMPUTED ONCE AT LOAD TIME BY
044700*            0420-COMPUTE-PERIOD-ORD SO THE CONFLICT TEST DOES
044800*            NOT RECOMPUTE THEM FOR EVERY STUDENT.
044900         10  W03-SECT-END-ORD          PIC 9(02) COMP.
045000         10  W03-SECT-CAPACITY         PIC 9(04).
045100*            CACHED FROM W02-ROOM-TABLE AT LOAD TIME - SEE
045200*            0440-CACHE-ROOM-CAPACITY.
045300         10  W03-SECT-NUM-ENLISTED     PIC 9(04).
045400*            RUNNING SEAT COUNT FOR THE TERM - SEE THE NOTE AT
045500*            0700-CANCEL-STUDENT ON WHY A CANCEL DOES NOT
045600*            DECREMENT THIS FIELD.
045700         10  FILLER                    PIC X(05) VALUE SPACES.
045800*            RESERVED FOR GROWTH, SAME AS SECTBLD'S COPY.
045900
046000 01  W04-STUDENT-TABLE.
046100*        BUILT UP AS STUDENTS FIRST APPEAR IN ENLISTMENT-TRANS -
046200*        NO STUDENT MASTER FILE EXISTS, THE TRANSACTION FILE IS
046300*        THE ONLY SOURCE OF STUDENT NUMBERS.  EACH STUDENT'S
046400*        CURRENT ENLISTMENTS ARE A NESTED TABLE, CAPPED AT 12 -
046500*        NO CATALOG RULE LIMITS COURSE LOAD; 12 IS AN
046600*        OPERATIONAL LIMIT THE REGISTRAR SET.
046700     05  W04-STU-ENTRY OCCURS 1000 TIMES
046800                         INDEXED BY W04-STU-NDX.
046900         10  W04-STU-NO                PIC 9(09).
047000*            KEY TO THE TABLE - FIRST TRANSACTION FOR A GIVEN
047100*            STUDENT NUMBER ADDS THE ROW, SEE 0610-FIND-STUDENT.
047200         10  W04-STU-SECT-COUNT        PIC 9(02).
047300*            HOW MANY OF THE 12 NESTED SLOTS BELOW ARE IN USE.
047400         10  W04-STU-SECT-TAB OCCURS 12 TIMES
047500                 INDEXED BY W04-STU-SECT-NDX W05-SHIFT-NDX.
047600             15  W04-STU-SECT-ID       PIC X(08).
047700*                SECTION ID THE STUDENT CURRENTLY HOLDS - SCANNED
047800*                BY THE DUPLICATE-SUBJECT AND SCHEDULE-CONFLICT
047900*                EDITS AND REMOVED ON CANCEL.
048000             15  FILLER                PIC X(02) VALUE SPACES.
048100*                RESERVED FOR GROWTH - NO FIELD NEEDS IT YET.
048200
048300******************************************************************
048400 PROCEDURE DIVISION.
048500
048600
048700*---------------------------------------------------------------*
048800*    PARA    : 0000-MAINLINE.
048900*    PURPOSE : TOP-LEVEL CONTROL.  LOADS THE SAME SUBJECT/ROOM
049000*              TABLES SECTBLD BUILT, LOADS SECTION-WORK, APPLIES
049100*              THE NIGHT'S TRANSACTIONS, WRITES ASSESSMENT-OUT,
049200*              THEN REWRITES SECTION-WORK WITH UPDATED SEAT
049300*              COUNTS FOR RELSECT.
049400*    CALLED  : NOWHERE - THIS IS THE PROGRAM ENTRY PARAGRAPH.
049500*---------------------------------------------------------------*
049600 0000-MAINLINE.
049700     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
049800*        STEP 1 - ZERO THE RUN COUNTERS.
049900     PERFORM 0200-LOAD-SUBJECTS THRU 0200-EXIT.
050000*        STEP 2 - REBUILD THE SUBJECT LOOKUP TABLE.
050100     PERFORM 0300-LOAD-ROOMS THRU 0300-EXIT.
050200*        STEP 3 - REBUILD THE ROOM LOOKUP TABLE.
050300     PERFORM 0400-LOAD-SECTIONS THRU 0400-EXIT.
050400*        STEP 4 - LOAD THE SECTION GROUP SECTBLD BUILT.
050500     PERFORM 0500-PROCESS-TRANSACTIONS THRU 0500-EXIT.
050600*        STEP 5 - APPLY EVERY ENLIST/CANCEL REQUEST IN ORDER.
050700     PERFORM 0800-WRITE-ASSESSMENTS THRU 0800-EXIT.
050800*        STEP 6 - COMPUTE AND WRITE EVERY STUDENT'S CHARGE.
050900     PERFORM 0900-REWRITE-SECTIONS THRU 0900-EXIT.
051000*        STEP 7 - REWRITE SECTION-WORK WITH FINAL SEAT COUNTS.
051100     PERFORM 0990-TERMINATE THRU 0990-EXIT.
051200*        STEP 8 - DISPLAY THE RUN TOTALS AND END.
051300     STOP RUN.
051400
051500
051600*---------------------------------------------------------------*
051700*    PARA    : 0100-INITIALIZE.
051800*    PURPOSE : ZEROES ALL RUN COUNTERS BEFORE ANY FILE IS READ.
051900*    CALLED  : BY 0000-MAINLINE, ONCE.
052000*    NOTE    : THE RERUN SWITCH IS INFORMATIONAL ONLY HERE -
052100*              UNLIKE SECTBLD, THIS PROGRAM HAS NO ACCUMULATED
052200*              OWN TO CLEAR, SINCE EVERY TABLE IS REBUILT FRESH.
052300*---------------------------------------------------------------*
052400 0100-INITIALIZE.
052500     IF RERUN-REQUESTED
052600         DISPLAY 'ENLPROC - UPSI-0 RERUN SWITCH IS ON'.
052700     MOVE ZERO TO WS-SUBJ-COUNT WS-ROOM-COUNT WS-SECT-COUNT
052800         WS-STUDENT-COUNT WS-TRAN-READ WS-TRAN-ENLISTED
052900         WS-TRAN-CANCELLED WS-TRAN-REJECTED.
053000 0100-EXIT.
053100     EXIT.
053200
053300
053400*---------------------------------------------------------------*
053500*    PARA    : 0200-LOAD-SUBJECTS.
053600*    PURPOSE : REBUILDS W01-SUBJ-TABLE EXACTLY AS SECTBLD DOES -
053700*              SEE THE NOTE THERE FOR WHY THE TWO PROGRAMS LOAD
053800*              THEIR OWN COPY RATHER THAN SHARING ONE.
053900*    CALLED  : BY 0000-MAINLINE, ONCE.
054000*    SETS    : WS-SUBJ-COUNT.
054100*---------------------------------------------------------------*
054200 0200-LOAD-SUBJECTS.
054300     OPEN INPUT SUBJECT-MASTER.
054400*        OPENED FIRST SO A MISSING CATALOG FAILS BEFORE ANY
054500*        TRANSACTION WORK IS ATTEMPTED.
054600     IF NOT SUBJ-STAT-OK
054700         DISPLAY 'ENLPROC - CANNOT OPEN SUBJECT-MASTER, STATUS '
054800             WS-SUBJ-STAT
054900         STOP RUN.
055000     PERFORM 0210-READ-SUBJECT THRU 0210-EXIT.
055100     PERFORM 0220-STORE-SUBJECT THRU 0220-EXIT
055200         UNTIL SUBJ-AT-EOF.
055300     CLOSE SUBJECT-MASTER.
055400 0200-EXIT.
055500     EXIT.
055600
055700
055800*---------------------------------------------------------------*
055900*    PARA    : 0210-READ-SUBJECT.
056000*    PURPOSE : SINGLE READ OF SUBJECT-MASTER.
056100*    CALLED  : BY 0200-LOAD-SUBJECTS AND ITS OWN 0220-READ-NEXT.
056200*        TRAILING READ - THE NEXT SUBJECT IS FETCHED WHETHER
056300*        THIS ROW WAS STORED OR SKIPPED.
056400*    SETS    : WS-SUBJ-EOF-SW AT END OF FILE.
056500*    NOTE    : A SHARED SINGLE-READ PARAGRAPH, NOT A SEPARATE READ
056600*              STATEMENT PER CALL SITE - HOUSE CONVENTION SO
056700*              AT-END HANDLING LIVES IN EXACTLY ONE PLACE.
056800*---------------------------------------------------------------*
056900 0210-READ-SUBJECT.
057000     READ SUBJECT-MASTER
057100         AT END
057200             SET SUBJ-AT-EOF TO TRUE.
057300 0210-EXIT.
057400     EXIT.
057500
057600
057700*---------------------------------------------------------------*
057800*    PARA    : 0220-STORE-SUBJECT.
057900*    PURPOSE : ADDS ONE SUBJECT TO W01-SUBJ-TABLE.  NO EDIT
058000*              BEYOND BLANK-ID AND TABLE-FULL - THE CATALOG WAS
058100*              ALREADY EDITED ONCE BY SECTBLD, THIS IS ONLY A
058200*              RELOAD FOR THE ASSESSMENT LOOKUP.
058300*    CALLED  : BY 0200-LOAD-SUBJECTS, PER SUBJECT-MASTER ROW.
058400*---------------------------------------------------------------*
058500 0220-STORE-SUBJECT.
058600     IF SUBJ-ID OF REG-SUBJMAS = SPACES
058700        OR WS-SUBJ-COUNT = 300
058800*            TABLE-FULL IS A SILENT SKIP HERE, NOT A REJECT -
058900*            SECTBLD ALREADY REJECTED THIS CONDITION AT BUILD
059000*            TIME, THIS RELOAD SIMPLY STOPS TAKING MORE ROWS.
059100         GO TO 0220-READ-NEXT.
059200     ADD 1 TO WS-SUBJ-COUNT.
059300     SET W01-SUBJ-NDX TO WS-SUBJ-COUNT.
059400     MOVE SUBJ-ID OF REG-SUBJMAS    TO W01-SUBJ-ID(W01-SUBJ-NDX).
059500     MOVE SUBJ-UNITS OF REG-SUBJMAS
059600                                 TO W01-SUBJ-UNITS(W01-SUBJ-NDX).
059700     MOVE SUBJ-LAB-IND OF REG-SUBJMAS
059800                               TO W01-SUBJ-LAB-IND(W01-SUBJ-NDX).
059900 0220-READ-NEXT.
060000     PERFORM 0210-READ-SUBJECT THRU 0210-EXIT.
060100 0220-EXIT.
060200     EXIT.
060300
060400
060500*---------------------------------------------------------------*
060600*    PARA    : 0300-LOAD-ROOMS.
060700*    PURPOSE : REBUILDS W02-ROOM-TABLE, SAME RATIONALE AS
060800*              0200-LOAD-SUBJECTS.
060900*    CALLED  : BY 0000-MAINLINE, ONCE.
061000*    SETS    : WS-ROOM-COUNT.
061100*---------------------------------------------------------------*
061200 0300-LOAD-ROOMS.
061300     OPEN INPUT ROOM-MASTER.
061400*        SAME RELOAD RATIONALE AS 0200 ABOVE.
061500     IF NOT ROOM-STAT-OK
061600         DISPLAY 'ENLPROC - CANNOT OPEN ROOM-MASTER, STATUS '
061700             WS-ROOM-STAT
061800         STOP RUN.
061900     PERFORM 0310-READ-ROOM THRU 0310-EXIT.
062000     PERFORM 0320-STORE-ROOM THRU 0320-EXIT
062100         UNTIL ROOM-AT-EOF.
062200     CLOSE ROOM-MASTER.
062300 0300-EXIT.
062400     EXIT.
062500
062600
062700*---------------------------------------------------------------*
062800*    PARA    : 0310-READ-ROOM.
062900*    PURPOSE : SINGLE READ OF ROOM-MASTER.
063000*    CALLED  : BY 0300-LOAD-ROOMS AND ITS OWN 0320-READ-NEXT.
063100*        TRAILING READ, SAME CONVENTION AS 0220-READ-NEXT.
063200*    SETS    : WS-ROOM-EOF-SW AT END OF FILE.
063300*    NOTE    : SAME SHARED-READ CONVENTION AS 0210-READ-SUBJECT.
063400*---------------------------------------------------------------*
063500 0310-READ-ROOM.
063600     READ ROOM-MASTER
063700         AT END
063800             SET ROOM-AT-EOF TO TRUE.
063900 0310-EXIT.
064000     EXIT.
064100
064200
064300*---------------------------------------------------------------*
064400*    PARA    : 0320-STORE-ROOM.
064500*    PURPOSE : ADDS ONE ROOM TO W02-ROOM-TABLE.
064600*    CALLED  : BY 0300-LOAD-ROOMS, PER ROOM-MASTER ROW.
064700*---------------------------------------------------------------*
064800 0320-STORE-ROOM.
064900     IF ROOM-NAME OF REG-ROOMMAS = SPACES
065000        OR WS-ROOM-COUNT = 150
065100         GO TO 0320-READ-NEXT.
065200     ADD 1 TO WS-ROOM-COUNT.
065300     SET W02-ROOM-NDX TO WS-ROOM-COUNT.
065400     MOVE ROOM-NAME OF REG-ROOMMAS
065500                               TO W02-ROOM-NAME(W02-ROOM-NDX).
065600     MOVE ROOM-MAX-CAPACITY OF REG-ROOMMAS
065700                           TO W02-ROOM-CAPACITY(W02-ROOM-NDX).
065800 0320-READ-NEXT.
065900     PERFORM 0310-READ-ROOM THRU 0310-EXIT.
066000 0320-EXIT.
066100     EXIT.
066200
066300
066400*---------------------------------------------------------------*
066500*    PARA    : 0400-LOAD-SECTIONS.
066600*    PURPOSE : READS THE SECTION GROUP SECTBLD BUILT INTO
066700*              W03-SECT-TABLE - THE WORKING SET THIS WHOLE
066800*              PROGRAM ENLISTS AND CANCELS AGAINST.
066900*    CALLED  : BY 0000-MAINLINE, AFTER BOTH LOOKUP TABLES ARE UP.
067000*    SETS    : WS-SECT-COUNT.
067100*---------------------------------------------------------------*
067200 0400-LOAD-SECTIONS.
067300     OPEN INPUT SECTION-WORK.
067400*        FIRST OF TWO OPENS THIS RUN MAKES AGAINST SECTION-WORK -
067500*        INPUT HERE TO LOAD, OUTPUT AGAIN AT 0900 TO REWRITE.
067600     IF NOT SECT-STAT-OK
067700         DISPLAY 'ENLPROC - CANNOT OPEN SECTION-WORK, STATUS '
067800             WS-SECT-STAT
067900         STOP RUN.
068000     PERFORM 0410-READ-SECTION THRU 0410-EXIT.
068100     PERFORM 0420-STORE-SECTION THRU 0420-EXIT
068200         UNTIL SECT-AT-EOF.
068300     CLOSE SECTION-WORK.
068400 0400-EXIT.
068500     EXIT.
068600
068700
068800*---------------------------------------------------------------*
068900*    PARA    : 0410-READ-SECTION.
069000*    PURPOSE : SINGLE READ OF SECTION-WORK.
069100*    CALLED  : BY 0400-LOAD-SECTIONS AND ITS OWN 0420-STORE-
069200*              SECTION'S TRAILING PERFORM.
069300*    SETS    : WS-SECT-EOF-SW AT END OF FILE.
069400*    NOTE    : SAME SHARED-READ CONVENTION AS 0210-READ-SUBJECT.
069500*---------------------------------------------------------------*
069600 0410-READ-SECTION.
069700     READ SECTION-WORK
069800         AT END
069900             SET SECT-AT-EOF TO TRUE.
070000 0410-EXIT.
070100     EXIT.
070200
070300
070400*---------------------------------------------------------------*
070500*    PARA    : 0420-STORE-SECTION.
070600*    PURPOSE : COPIES ONE SECTION-WORK RECORD INTO
070700*              W03-SECT-TABLE, RECOMPUTES ITS PERIOD ORDINALS
070800*              (CR-0388 - NOT CARRIED IN THE FILE ITSELF) AND
070900*              CACHES ITS ROOM'S SEAT CAPACITY FOR 0630'S TEST.
071000*    CALLED  : BY 0400-LOAD-SECTIONS, PER SECTION-WORK ROW.
071100*---------------------------------------------------------------*
071200 0420-STORE-SECTION.
071300     ADD 1 TO WS-SECT-COUNT.
071400     SET W03-SECT-NDX TO WS-SECT-COUNT.
071500     MOVE SECT-ID            TO W03-SECT-ID(W03-SECT-NDX).
071600     MOVE SECT-SUBJECT-ID    TO W03-SECT-SUBJECT-ID(W03-SECT-NDX).
071700     MOVE SECT-ROOM-NAME     TO W03-SECT-ROOM-NAME(W03-SECT-NDX).
071800     MOVE SECT-DAYS          TO W03-SECT-DAYS(W03-SECT-NDX).
071900     MOVE SECT-START-HOUR    TO W03-SECT-START-HOUR(W03-SECT-NDX).
072000     MOVE SECT-START-HALF    TO W03-SECT-START-HALF(W03-SECT-NDX).
072100     MOVE SECT-END-HOUR      TO W03-SECT-END-HOUR(W03-SECT-NDX).
072200     MOVE SECT-END-HALF      TO W03-SECT-END-HALF(W03-SECT-NDX).
072300     MOVE SECT-NUM-ENLISTED
072400*        THE ONE FIELD THAT MATTERS FOR THIS WHOLE RUN - EVERY
072500*        ENLIST AND CANCEL THIS PROGRAM APPLIES MOVES THIS
072600*        FIGURE, NOT SECT-NUM-ENLISTED ITSELF, UNTIL 0910
072700*        WRITES IT BACK OUT.
072800                      TO W03-SECT-NUM-ENLISTED(W03-SECT-NDX).
072900     PERFORM 0421-COMPUTE-ORDINALS THRU 0421-EXIT.
073000*        PERIOD ORDINALS ARE NOT CARRIED ON SECTION-WORK - THE
073100*        FILE HOLDS ONLY THE RAW HOUR/HALF FIELDS, SO EVERY
073200*        PROGRAM THAT NEEDS THE OVERLAP TEST RECOMPUTES THEM.
073300     MOVE SECT-ROOM-NAME TO WS-LOOKUP-ROOM-NAME.
073400     PERFORM 0440-FIND-ROOM THRU 0440-EXIT.
073500     IF WS-ROOM-FOUND
073600*        A SECTION WHOSE ROOM-NAME DOES NOT MATCH ANY ROW OF
073700*        THE ROOM MASTER IS NOT REJECTED HERE - SECTBLD ALREADY
073800*        EDITED ROOM EXISTENCE AT BUILD TIME.  A MISMATCH NOW
073900*        MEANS THE ROOM MASTER CHANGED BETWEEN THE TWO RUNS,
074000*        WHICH LOGS A WARNING AND TREATS THE SECTION AS ZERO
074100*        CAPACITY RATHER THAN STOPPING THE WHOLE RUN.
074200         MOVE W02-ROOM-CAPACITY(W02-ROOM-NDX)
074300             TO W03-SECT-CAPACITY(W03-SECT-NDX)
074400     ELSE
074500         DISPLAY 'ENLPROC - SECTION ' SECT-ID
074600             ' REFERENCES UNKNOWN ROOM ' SECT-ROOM-NAME
074700         MOVE ZERO TO W03-SECT-CAPACITY(W03-SECT-NDX)
074800     END-IF.
074900     PERFORM 0410-READ-SECTION THRU 0410-EXIT.
075000 0420-EXIT.
075100     EXIT.
075200
075300
075400*---------------------------------------------------------------*
075500*    PARA    : 0421-COMPUTE-ORDINALS.
075600*    PURPOSE : SAME HALF-HOUR ORDINAL SCHEME AS SECTBLD.
075700*    CALLED  : BY 0420-STORE-SECTION.
075800*---------------------------------------------------------------*
075900 0421-COMPUTE-ORDINALS.
076000*        SAME HALF-HOUR ORDINAL SCHEME AS SECTBLD - 0 = 08:00
076100*        THROUGH 19 = 17:30 - SO SCHEDULE OVERLAP IS A PLAIN
076200*        NUMERIC COMPARE.
076300     COMPUTE W03-SECT-START-ORD(W03-SECT-NDX) =
076400         (SECT-START-HOUR - 8) * 2.
076500     IF SECT-START-HALF = 'Y'
076600         ADD 1 TO W03-SECT-START-ORD(W03-SECT-NDX).
076700     COMPUTE W03-SECT-END-ORD(W03-SECT-NDX) =
076800         (SECT-END-HOUR - 8) * 2.
076900     IF SECT-END-HALF = 'Y'
077000         ADD 1 TO W03-SECT-END-ORD(W03-SECT-NDX).
077100 0421-EXIT.
077200     EXIT.
077300
077400
077500*---------------------------------------------------------------*
077600*    PARA    : 0440-FIND-ROOM.
077700*    PURPOSE : SEQUENTIAL LOOKUP OF WS-LOOKUP-ROOM-NAME IN
077800*              W02-ROOM-TABLE.
077900*    CALLED  : BY 0420-STORE-SECTION, ONCE PER SECTION LOADED.
078000*    SETS    : WS-ROOM-FOUND-SW AND THE SUBSCRIPT W02-ROOM-NDX.
078100*---------------------------------------------------------------*
078200
078300*---------------------------------------------------------------*
078400*    PARA    : 0440-FIND-ROOM.
078500*    PURPOSE : SEQUENTIAL LOOKUP OF WS-LOOKUP-ROOM-NAME IN
078600*              W02-ROOM-TABLE, SAME PATTERN AS 0830 AND 0620.
078700*    CALLED  : BY 0420-STORE-SECTION, PER SECTION ROW.
078800*    SETS    : WS-ROOM-FOUND-SW AND THE SUBSCRIPT W02-ROOM-NDX.
078900*---------------------------------------------------------------*
079000 0440-FIND-ROOM.
079100     SET WS-ROOM-NOT-FOUND TO TRUE.
079200     SET W02-ROOM-NDX TO 1.
079300     PERFORM 0441-TEST-ROOM THRU 0441-EXIT
079400         UNTIL W02-ROOM-NDX > WS-ROOM-COUNT
079500            OR WS-ROOM-FOUND.
079600 0440-EXIT.
079700     EXIT.
079800
079900
080000*---------------------------------------------------------------*
080100*    PARA    : 0441-TEST-ROOM.
080200*        COMPARES ONE TABLE ROW, THEN ADVANCES THE SUBSCRIPT
080300*        IF IT IS NOT A MATCH.
080400*    PURPOSE : ONE-ENTRY COMPARE FOR 0440'S LOOKUP LOOP.
080500*    CALLED  : BY 0440-FIND-ROOM'S PERFORM ... UNTIL.
080600*---------------------------------------------------------------*
080700 0441-TEST-ROOM.
080800     IF W02-ROOM-NAME(W02-ROOM-NDX) = WS-LOOKUP-ROOM-NAME
080900         SET WS-ROOM-FOUND TO TRUE
081000     ELSE
081100         SET W02-ROOM-NDX UP BY 1.
081200 0441-EXIT.
081300     EXIT.
081400
081500
081600*---------------------------------------------------------------*
081700*    PARA    : 0500-PROCESS-TRANSACTIONS.
081800*    PURPOSE : DRIVES THE ENLISTMENT-TRANS READ LOOP, ONE ACTION
081900*              AT A TIME, IN THE ORDER THEY WERE KEYED - THERE IS
082000*              NO RE-SEQUENCING BY STUDENT OR SECTION.
082100*    CALLED  : BY 0000-MAINLINE, AFTER SECTION-WORK IS LOADED.
082200*---------------------------------------------------------------*
082300 0500-PROCESS-TRANSACTIONS.
082400     OPEN INPUT ENLISTMENT-TRANS.
082500*        OPENED ONLY AFTER ALL THREE LOOKUP TABLES AND THE
082600*        SECTION GROUP ARE IN MEMORY - NO TRANSACTION CAN BE
082700*        APPLIED UNTIL THE WHOLE WORKING SET IS BUILT.
082800     IF NOT TRAN-STAT-OK
082900         DISPLAY
083000             'ENLPROC - CANNOT OPEN ENLISTMENT-TRANS, STATUS '
083100             WS-TRAN-STAT
083200         STOP RUN.
083300     PERFORM 0510-READ-TRANSACTION THRU 0510-EXIT.
083400     PERFORM 0520-APPLY-TRANSACTION THRU 0520-EXIT
083500         UNTIL TRAN-AT-EOF.
083600     CLOSE ENLISTMENT-TRANS.
083700 0500-EXIT.
083800     EXIT.
083900
084000
084100*---------------------------------------------------------------*
084200*    PARA    : 0510-READ-TRANSACTION.
084300*    PURPOSE : SINGLE READ OF ENLISTMENT-TRANS.
084400*    CALLED  : BY 0500-PROCESS-TRANSACTIONS AND ITS OWN
084500*              0520-APPLY-TRANSACTION'S TRAILING PERFORM.
084600*    SETS    : WS-TRAN-EOF-SW AT END OF FILE.
084700*    NOTE    : SAME SHARED-READ CONVENTION AS 0210-READ-SUBJECT -
084800*              THE ONLY DIFFERENCE IS THIS READ DRIVES THE WHOLE
084900*              APPLY LOOP RATHER THAN A SIMPLE TABLE LOAD.
085000*---------------------------------------------------------------*
085100 0510-READ-TRANSACTION.
085200     READ ENLISTMENT-TRANS
085300         AT END
085400             SET TRAN-AT-EOF TO TRUE.
085500 0510-EXIT.
085600     EXIT.
085700
085800
085900*---------------------------------------------------------------*
086000*    PARA    : 0520-APPLY-TRANSACTION.
086100*    PURPOSE : DISPATCHES ONE TRANSACTION TO ENLIST OR CANCEL
086200*              BY TRANS-ACTION.  AN ACTION CODE THAT IS NEITHER
086300*              'E' NOR 'C' IS COUNTED AS A REJECT, NOT ABENDED -
086400*              A BAD PUNCH SHOULD NOT STOP THE WHOLE RUN.
086500*    CALLED  : BY 0500-PROCESS-TRANSACTIONS, PER TRANSACTION.
086600*---------------------------------------------------------------*
086700 0520-APPLY-TRANSACTION.
086800     ADD 1 TO WS-TRAN-READ.
086900     EVALUATE TRUE
087000*        ONLY THE FIRST-FAILED EDIT'S REASON IS EVER SET - SEE
087100*        THE PRIORITY ORDER NOTED AT THE TOP OF 0600-ENLIST-
087200*        STUDENT - SO THIS EVALUATE NEVER SEES MORE THAN ONE
087300*        REASON CODE TRUE AT A TIME.
087400         WHEN TRANS-IS-ENLIST
087500             PERFORM 0600-ENLIST-STUDENT THRU 0600-EXIT
087600         WHEN TRANS-IS-CANCEL
087700             PERFORM 0700-CANCEL-STUDENT THRU 0700-EXIT
087800         WHEN OTHER
087900             DISPLAY 'ENLPROC - INVALID ACTION, STUDENT '
088000                 TRANS-STUDENT-NO ' ACTION ' TRANS-ACTION
088100             ADD 1 TO WS-TRAN-REJECTED
088200     END-EVALUATE.
088300     PERFORM 0510-READ-TRANSACTION THRU 0510-EXIT.
088400 0520-EXIT.
088500     EXIT.
088600
088700
088800*---------------------------------------------------------------*
088900*    PARA    : 0600-ENLIST-STUDENT.
089000*    PURPOSE : RUNS ONE ENLIST REQUEST THROUGH THE THREE EDITS
089100*              IN CR-0123 PRIORITY ORDER AND ADDS THE ENLISTMENT
089200*              ONLY IF ALL THREE PASS.
089300*    CALLED  : BY 0520-APPLY-TRANSACTION, WHEN TRANS-IS-ENLIST.
089400*    SETS    : WS-TRAN-ENLISTED OR, VIA 0600-LOG-REJECT,
089500*              WS-TRAN-REJECTED.
089600*---------------------------------------------------------------*
089700 0600-ENLIST-STUDENT.
089800*        PRIORITY ORDER PER CR-0123 - ROOM CAPACITY, THEN
089900*        SCHEDULE CONFLICT, THEN DUPLICATE SUBJECT.  THE FIRST
090000*        EDIT TO FAIL IS THE REASON LOGGED.
090100     MOVE TRANS-SECTION-ID TO WS-LOOKUP-SECT-ID.
090200     PERFORM 0620-FIND-SECTION THRU 0620-EXIT.
090300     IF WS-SECT-NOT-FOUND
090400*        A TRANSACTION AGAINST A SECTION SECTBLD NEVER BUILT -
090500*        TYPICALLY A KEYING ERROR ON THE TRANSACTION CARD - IS
090600*        REJECTED BEFORE ANY OF THE THREE ENLIST EDITS RUN,
090700*        SINCE THERE IS NO SECTION ROW TO TEST THEM AGAINST.
090800         SET WS-REJECT-UNKNOWN-SECT TO TRUE
090900         GO TO 0600-LOG-REJECT.
091000     SET W03-SECT-NDX TO W03-SECT-NDX2.
091100     PERFORM 0610-FIND-OR-ADD-STUDENT THRU 0610-EXIT.
091200     SET WS-REJECT-NONE TO TRUE.
091300     PERFORM 0630-TEST-ROOM-CAPACITY THRU 0630-EXIT.
091400     IF WS-REJECT-ROOM-FULL
091500         GO TO 0600-LOG-REJECT.
091600     PERFORM 0640-TEST-SCHEDULE-CONFLICT THRU 0640-EXIT.
091700     IF WS-REJECT-SCHED-CONFLICT
091800         GO TO 0600-LOG-REJECT.
091900     PERFORM 0650-TEST-DUPLICATE-SUBJECT THRU 0650-EXIT.
092000     IF WS-REJECT-DUP-SUBJECT
092100         GO TO 0600-LOG-REJECT.
092200     PERFORM 0660-ADD-ENLISTMENT THRU 0660-EXIT.
092300     ADD 1 TO WS-TRAN-ENLISTED.
092400     GO TO 0600-EXIT.
092500*---------------------------------------------------------------*
092600*    PARA    : 0600-LOG-REJECT.
092700*    PURPOSE : BUILDS THE REJECT-REASON TEXT FROM WHICHEVER
092800*              WS-REJECT-xxx SWITCH IS ON, DISPLAYS IT, AND
092900*              COUNTS THE TRANSACTION AS REJECTED.
093000*    CALLED  : BY 0600-ENLIST-STUDENT'S GO TO, ON ANY EDIT
093100*              FAILURE - NEVER FALLEN INTO.
093200*---------------------------------------------------------------*
093300 0600-LOG-REJECT.
093400     EVALUATE TRUE
093500         WHEN WS-REJECT-ROOM-FULL
093600             MOVE 'ROOM AT CAPACITY' TO WS-REJECT-TEXT
093700         WHEN WS-REJECT-SCHED-CONFLICT
093800             MOVE 'SCHEDULE CONFLICT' TO WS-REJECT-TEXT
093900         WHEN WS-REJECT-DUP-SUBJECT
094000             MOVE 'DUPLICATE SUBJECT' TO WS-REJECT-TEXT
094100         WHEN WS-REJECT-UNKNOWN-SECT
094200             MOVE 'UNKNOWN SECTION' TO WS-REJECT-TEXT
094300         WHEN OTHER
094400             MOVE 'UNKNOWN REASON' TO WS-REJECT-TEXT
094500     END-EVALUATE.
094600     DISPLAY 'ENLPROC - ENLIST REJECTED, STUDENT '
094700         TRANS-STUDENT-NO ' SECTION ' TRANS-SECTION-ID ' - '
094800         WS-REJECT-TEXT.
094900     ADD 1 TO WS-TRAN-REJECTED.
095000 0600-EXIT.
095100     EXIT.
095200
095300
095400*---------------------------------------------------------------*
095500*    PARA    : 0610-FIND-OR-ADD-STUDENT.
095600*    PURPOSE : LOOKS UP THE STUDENT IN W04-STUDENT-TABLE, ADDING
095700*              A NEW ROW ON FIRST APPEARANCE.  A STUDENT NEVER
095800*              SEEN BEFORE THIS RUN STARTS WITH ZERO ENLISTMENTS,
095900*              CANCEL OR ENLIST EITHER WAY.
096000*    CALLED  : BY 0600-ENLIST-STUDENT AND BY 0700-CANCEL-STUDENT.
096100*        A STUDENT WHO HAS NEVER ENLISTED AT ALL STILL GETS A
096200*        TABLE ROW HERE (VIA 0610), WITH ZERO SECTIONS - THE
096300*        SLOT SEARCH THEN SIMPLY FINDS NOTHING AND REJECTS.
096400*    SETS    : WS-STU-FOUND-SW AND THE SUBSCRIPT W04-STU-NDX.
096500*---------------------------------------------------------------*
096600 0610-FIND-OR-ADD-STUDENT.
096700     SET WS-STU-NOT-FOUND TO TRUE.
096800     SET W04-STU-NDX TO 1.
096900     PERFORM 0611-TEST-STUDENT THRU 0611-EXIT
097000         UNTIL W04-STU-NDX > WS-STUDENT-COUNT
097100            OR WS-STU-FOUND.
097200     IF WS-STU-FOUND
097300         GO TO 0610-EXIT.
097400     IF WS-STUDENT-COUNT = 1000
097500         DISPLAY 'ENLPROC - STUDENT TABLE FULL, IGNORED: '
097600             TRANS-STUDENT-NO
097700         SET W04-STU-NDX TO WS-STUDENT-COUNT
097800         GO TO 0610-EXIT.
097900     ADD 1 TO WS-STUDENT-COUNT.
098000     SET W04-STU-NDX TO WS-STUDENT-COUNT.
098100     MOVE TRANS-STUDENT-NO TO W04-STU-NO(W04-STU-NDX).
098200     MOVE ZERO TO W04-STU-SECT-COUNT(W04-STU-NDX).
098300 0610-EXIT.
098400     EXIT.
098500
098600
098700*---------------------------------------------------------------*
098800*    PARA    : 0611-TEST-STUDENT.
098900*        COMPARES ONE TABLE ROW, THEN ADVANCES THE SUBSCRIPT
099000*        IF IT IS NOT A MATCH.
099100*    PURPOSE : ONE-ENTRY COMPARE FOR 0610'S LOOKUP LOOP.
099200*    CALLED  : BY 0610-FIND-OR-ADD-STUDENT'S PERFORM ... UNTIL.
099300*---------------------------------------------------------------*
099400 0611-TEST-STUDENT.
099500     IF W04-STU-NO(W04-STU-NDX) = TRANS-STUDENT-NO
099600         SET WS-STU-FOUND TO TRUE
099700     ELSE
099800         SET W04-STU-NDX UP BY 1.
099900 0611-EXIT.
100000     EXIT.
100100
100200
100300*---------------------------------------------------------------*
100400*    PARA    : 0620-FIND-SECTION.
100500*    PURPOSE : GENERAL-PURPOSE SECTION LOOKUP, SHARED BY THE
100600*              ENLIST EDITS, THE ASSESSMENT PASS AND THE CANCEL
100700*              PATH - RESULT LEFT IN W03-SECT-NDX2 SO A CALLER
100800*              HOLDING A SECTION IN W03-SECT-NDX IS NOT DISTURBED.
100900*    CALLED  : BY 0600-ENLIST-STUDENT, 0641, 0651, 0821.
101000*    SETS    : WS-SECT-FOUND-SW AND THE SUBSCRIPT W03-SECT-NDX2.
101100*    NOTE    : BUSIEST LOOKUP IN THE PROGRAM - CALLED ONCE PER
101200*              ENLIST EDIT SET, ONCE PER SCHEDULE COMPARE AND
101300*              PER ASSESSMENT LINE ITEM.
101400*---------------------------------------------------------------*
101500 0620-FIND-SECTION.
101600*        GENERAL-PURPOSE SECTION LOOKUP BY WS-LOOKUP-SECT-ID,
101700*        RESULT LEFT IN W03-SECT-NDX2 SO A CALLER HOLDING A
101800*        SECTION ALREADY IN W03-SECT-NDX IS NOT DISTURBED.
101900     SET WS-SECT-NOT-FOUND TO TRUE.
102000     SET W03-SECT-NDX2 TO 1.
102100     PERFORM 0621-TEST-SECTION THRU 0621-EXIT
102200         UNTIL W03-SECT-NDX2 > WS-SECT-COUNT
102300            OR WS-SECT-FOUND.
102400 0620-EXIT.
102500     EXIT.
102600
102700
102800*---------------------------------------------------------------*
102900*    PARA    : 0621-TEST-SECTION.
103000*        COMPARES ONE TABLE ROW, THEN ADVANCES THE SUBSCRIPT
103100*        IF IT IS NOT A MATCH.
103200*    PURPOSE : ONE-ENTRY COMPARE FOR 0620'S LOOKUP LOOP.
103300*    CALLED  : BY 0620-FIND-SECTION'S PERFORM ... UNTIL.
103400*---------------------------------------------------------------*
103500 0621-TEST-SECTION.
103600     IF W03-SECT-ID(W03-SECT-NDX2) = WS-LOOKUP-SECT-ID
103700         SET WS-SECT-FOUND TO TRUE
103800     ELSE
103900         SET W03-SECT-NDX2 UP BY 1.
104000 0621-EXIT.
104100     EXIT.
104200
104300
104400*---------------------------------------------------------------*
104500*    PARA    : 0630-TEST-ROOM-CAPACITY.
104600*    PURPOSE : FIRST OF THE THREE ENLIST EDITS - REJECTS IF THE
104700*              SECTION'S RUNNING ENLISTED COUNT HAS ALREADY
104800*              REACHED ITS ROOM'S CAPACITY.  A RUNNING COUNT, NOT
104900*              A RESERVATION - SEE 0720'S NOTE ON CANCEL.
105000*    CALLED  : BY 0600-ENLIST-STUDENT.
105100*    SETS    : WS-REJECT-ROOM-FULL.
105200*    NOTE    : NOT LESS THAN, NOT EQUAL - THE LAST SEAT IS
105300*              STILL GOOD, THE SECTION IS FULL ONLY ONCE
105400*              ENLISTED REACHES CAPACITY.
105500*---------------------------------------------------------------*
105600 0630-TEST-ROOM-CAPACITY.
105700     IF W03-SECT-NUM-ENLISTED(W03-SECT-NDX) NOT LESS THAN
105800             W03-SECT-CAPACITY(W03-SECT-NDX)
105900         SET WS-REJECT-ROOM-FULL TO TRUE.
106000 0630-EXIT.
106100     EXIT.
106200
106300
106400*---------------------------------------------------------------*
106500*    PARA    : 0640-TEST-SCHEDULE-CONFLICT.
106600*    PURPOSE : SECOND OF THE THREE ENLIST EDITS - TESTS THE NEW
106700*              SECTION AGAINST EVERY SECTION THE STUDENT ALREADY
106800*              HOLDS.  SAME OVERLAP DEFINITION AS SECTBLD, BUT
106900*              AGAINST THE STUDENT'S OWN SCHEDULE RATHER THAN THE
107000*              WHOLE ACCEPTED GROUP (CR-0410).
107100*    CALLED  : BY 0600-ENLIST-STUDENT.
107200*    SETS    : WS-REJECT-SCHED-CONFLICT.
107300*---------------------------------------------------------------*
107400 0640-TEST-SCHEDULE-CONFLICT.
107500     SET W04-STU-SECT-NDX TO 1.
107600     PERFORM 0641-TEST-ONE-ENLISTED THRU 0641-EXIT
107700         UNTIL W04-STU-SECT-NDX >
107800                 W04-STU-SECT-COUNT(W04-STU-NDX)
107900            OR WS-REJECT-SCHED-CONFLICT.
108000 0640-EXIT.
108100     EXIT.
108200
108300
108400*---------------------------------------------------------------*
108500*    PARA    : 0641-TEST-ONE-ENLISTED.
108600*    PURPOSE : ONE-ENTRY OVERLAP COMPARE FOR 0640'S LOOP.
108700*    CALLED  : BY 0640-TEST-SCHEDULE-CONFLICT'S PERFORM ... UNTIL.
108800*    NOTE    : TWO RANGES OVERLAP WHEN EACH ONE'S END IS STRICTLY
108900*              PAST THE OTHER START - END-TO-START ABUTMENT
109000*              IS NOT A CONFLICT, SAME RULE AS SECTBLD.
109100*---------------------------------------------------------------*
109200 0641-TEST-ONE-ENLISTED.
109300     MOVE W04-STU-SECT-ID(W04-STU-NDX, W04-STU-SECT-NDX)
109400         TO WS-LOOKUP-SECT-ID.
109500     PERFORM 0620-FIND-SECTION THRU 0620-EXIT.
109600     IF WS-SECT-FOUND
109700         IF W03-SECT-DAYS(W03-SECT-NDX2) =
109800                 W03-SECT-DAYS(W03-SECT-NDX)
109900             IF W03-SECT-END-ORD(W03-SECT-NDX2) GREATER THAN
110000                     W03-SECT-START-ORD(W03-SECT-NDX)
110100                AND W03-SECT-END-ORD(W03-SECT-NDX) GREATER THAN
110200                     W03-SECT-START-ORD(W03-SECT-NDX2)
110300                 SET WS-REJECT-SCHED-CONFLICT TO TRUE
110400             END-IF
110500         END-IF
110600     END-IF.
110700     SET W04-STU-SECT-NDX UP BY 1.
110800 0641-EXIT.
110900     EXIT.
111000
111100
111200*---------------------------------------------------------------*
111300*    PARA    : 0650-TEST-DUPLICATE-SUBJECT.
111400*    PURPOSE : THIRD OF THE THREE ENLIST EDITS - REJECTS IF THE
111500*              STUDENT ALREADY HOLDS A SECTION OF THE SAME
111600*              SUBJECT, REGARDLESS OF SECTION ID.
111700*    CALLED  : BY 0600-ENLIST-STUDENT.
111800*    SETS    : WS-REJECT-DUP-SUBJECT.
111900*---------------------------------------------------------------*
112000 0650-TEST-DUPLICATE-SUBJECT.
112100     SET W04-STU-SECT-NDX TO 1.
112200     PERFORM 0651-TEST-ONE-SUBJECT THRU 0651-EXIT
112300         UNTIL W04-STU-SECT-NDX >
112400                 W04-STU-SECT-COUNT(W04-STU-NDX)
112500            OR WS-REJECT-DUP-SUBJECT.
112600 0650-EXIT.
112700     EXIT.
112800
112900
113000*---------------------------------------------------------------*
113100*    PARA    : 0651-TEST-ONE-SUBJECT.
113200*        REUSES 0620-FIND-SECTION RATHER THAN READING
113300*        W03-SECT-SUBJECT-ID DIRECTLY OUT OF THE STUDENT'S
113400*        SLOT TABLE, SINCE THE SLOT TABLE ONLY HOLDS THE
113500*        SECTION ID, NOT THE SUBJECT.
113600*    PURPOSE : ONE-ENTRY SUBJECT COMPARE FOR 0650'S LOOP.
113700*    CALLED  : BY 0650-TEST-DUPLICATE-SUBJECT'S PERFORM ... UNTIL.
113800*---------------------------------------------------------------*
113900 0651-TEST-ONE-SUBJECT.
114000     MOVE W04-STU-SECT-ID(W04-STU-NDX, W04-STU-SECT-NDX)
114100         TO WS-LOOKUP-SECT-ID.
114200     PERFORM 0620-FIND-SECTION THRU 0620-EXIT.
114300     IF WS-SECT-FOUND
114400         IF W03-SECT-SUBJECT-ID(W03-SECT-NDX2) =
114500                 W03-SECT-SUBJECT-ID(W03-SECT-NDX)
114600             SET WS-REJECT-DUP-SUBJECT TO TRUE
114700         END-IF
114800     END-IF.
114900     SET W04-STU-SECT-NDX UP BY 1.
115000 0651-EXIT.
115100     EXIT.
115200
115300
115400*---------------------------------------------------------------*
115500*    PARA    : 0660-ADD-ENLISTMENT.
115600*    PURPOSE : THE ENLIST REQUEST PASSED ALL THREE EDITS -
115700*              RECORD THE SECTION ID IN THE STUDENT'S SLOT TABLE
115800*              AND ADD 1 TO THE SECTION'S RUNNING ENLISTED COUNT.
115900*    CALLED  : BY 0600-ENLIST-STUDENT, ONLY WHEN ALL EDITS PASS.
116000*    NOTE    : TABLE OVERFLOW ON THE 12-SLOT SCHEDULE IS NOT
116100*              GUARDED HERE - A STUDENT CANNOT REACH 13 SLOTS
116200*              AND STILL HAVE PASSED EVERY EDIT, SINCE NO
116300*              SUBJECT HAS THAT MANY SECTIONS ON ONE SCHEDULE.
116400*---------------------------------------------------------------*
116500 0660-ADD-ENLISTMENT.
116600     ADD 1 TO W04-STU-SECT-COUNT(W04-STU-NDX).
116700     SET W04-STU-SECT-NDX TO W04-STU-SECT-COUNT(W04-STU-NDX).
116800     MOVE TRANS-SECTION-ID TO
116900         W04-STU-SECT-ID(W04-STU-NDX, W04-STU-SECT-NDX).
117000     ADD 1 TO W03-SECT-NUM-ENLISTED(W03-SECT-NDX).
117100 0660-EXIT.
117200     EXIT.
117300
117400
117500*---------------------------------------------------------------*
117600*    PARA    : 0700-CANCEL-STUDENT.
117700*    PURPOSE : HONORS A CANCEL ONLY IF THE STUDENT CURRENTLY
117800*              HOLDS THE NAMED SECTION - CANCELLING SOMETHING
117900*              NEVER ENLISTED IS A REJECT, NOT A NO-OP.
118000*    CALLED  : BY 0520-APPLY-TRANSACTION, WHEN TRANS-IS-CANCEL.
118100*    SETS    : WS-TRAN-CANCELLED OR WS-TRAN-REJECTED.
118200*---------------------------------------------------------------*
118300 0700-CANCEL-STUDENT.
118400     PERFORM 0610-FIND-OR-ADD-STUDENT THRU 0610-EXIT.
118500     PERFORM 0710-FIND-ENLISTED-SLOT THRU 0710-EXIT.
118600     IF WS-SLOT-NOT-FOUND
118700         SET WS-REJECT-NOT-ENLISTED TO TRUE
118800         DISPLAY 'ENLPROC - CANCEL REJECTED, STUDENT '
118900             TRANS-STUDENT-NO ' SECTION ' TRANS-SECTION-ID
119000             ' - NOT CURRENTLY ENLISTED'
119100         ADD 1 TO WS-TRAN-REJECTED
119200         GO TO 0700-EXIT.
119300     PERFORM 0720-REMOVE-ENLISTMENT THRU 0720-EXIT.
119400     ADD 1 TO WS-TRAN-CANCELLED.
119500 0700-EXIT.
119600     EXIT.
119700
119800
119900*---------------------------------------------------------------*
120000*    PARA    : 0710-FIND-ENLISTED-SLOT.
120100*    PURPOSE : LOOKS FOR TRANS-SECTION-ID AMONG THE STUDENT'S
120200*              CURRENT ENLISTMENTS.
120300*    CALLED  : BY 0700-CANCEL-STUDENT.
120400*    SETS    : WS-SLOT-FOUND-SW, SUBSCRIPT W04-STU-SECT-NDX.
120500*    NOTE    : SCANS ONLY THE ONE STUDENT'S OWN SLOT TABLE,
120600*              NOT THE WHOLE SECTION GROUP - THE STUDENT
120700*              NUMBER NARROWED THE SEARCH ALREADY AT 0610.
120800*---------------------------------------------------------------*
120900 0710-FIND-ENLISTED-SLOT.
121000     SET WS-SLOT-NOT-FOUND TO TRUE.
121100     SET W04-STU-SECT-NDX TO 1.
121200     PERFORM 0711-TEST-SLOT THRU 0711-EXIT
121300         UNTIL W04-STU-SECT-NDX >
121400                 W04-STU-SECT-COUNT(W04-STU-NDX)
121500            OR WS-SLOT-FOUND.
121600 0710-EXIT.
121700     EXIT.
121800
121900
122000*---------------------------------------------------------------*
122100*    PARA    : 0711-TEST-SLOT.
122200*        COMPARES ONE SLOT, THEN ADVANCES THE SUBSCRIPT IF IT
122300*        IS NOT A MATCH.
122400*    PURPOSE : ONE-ENTRY COMPARE FOR 0710'S LOOKUP LOOP.
122500*    CALLED  : BY 0710-FIND-ENLISTED-SLOT'S PERFORM ... UNTIL.
122600*---------------------------------------------------------------*
122700 0711-TEST-SLOT.
122800     IF W04-STU-SECT-ID(W04-STU-NDX, W04-STU-SECT-NDX) =
122900             TRANS-SECTION-ID
123000         SET WS-SLOT-FOUND TO TRUE
123100     ELSE
123200         SET W04-STU-SECT-NDX UP BY 1.
123300 0711-EXIT.
123400     EXIT.
123500
123600
123700*---------------------------------------------------------------*
123800*    PARA    : 0720-REMOVE-ENLISTMENT.
123900*    PURPOSE : REMOVES THE CANCELLED SLOT FROM THE STUDENT'S
124000*              TABLE BY SHIFTING EVERY LATER SLOT DOWN ONE.  SEE
124100*              THE IN-LINE NOTE BELOW FOR WHY THE SECTION'S SEAT
124200*              COUNT IS NOT TOUCHED.
124300*    CALLED  : BY 0700-CANCEL-STUDENT, WHEN THE SLOT IS FOUND.
124400*---------------------------------------------------------------*
124500 0720-REMOVE-ENLISTMENT.
124600*        CLOSE THE GAP LEFT BY THE CANCELLED SLOT.  THE
124700*        SECTION'S SEAT COUNT IS DELIBERATELY LEFT ALONE - IT IS
124800*        A MONOTONIC CONTROL TOTAL, NOT A CURRENT-OCCUPANCY
124900*        COUNT, PER THE ORIGINAL ENLISTMENT RULES.
125000     PERFORM 0721-SHIFT-ONE-SLOT THRU 0721-EXIT
125100         VARYING W05-SHIFT-NDX FROM W04-STU-SECT-NDX BY 1
125200         UNTIL W05-SHIFT-NDX NOT LESS THAN
125300                 W04-STU-SECT-COUNT(W04-STU-NDX).
125400     SUBTRACT 1 FROM W04-STU-SECT-COUNT(W04-STU-NDX).
125500 0720-EXIT.
125600     EXIT.
125700
125800
125900*---------------------------------------------------------------*
126000*    PARA    : 0721-SHIFT-ONE-SLOT.
126100*    PURPOSE : ONE-SLOT MOVE FOR 0720'S VARYING PERFORM.
126200*    CALLED  : BY 0720-REMOVE-ENLISTMENT'S PERFORM ... VARYING.
126300*    NOTE    : ONE MOVE PER CALL, DRIVEN BY THE VARYING
126400*              PERFORM IN 0720 - THE LAST SLOT IS LEFT WITH
126500*              STALE DATA, BUT W04-STU-SECT-COUNT IS
126600*              DECREMENTED SO IT IS NEVER READ AGAIN.
126700*---------------------------------------------------------------*
126800 0721-SHIFT-ONE-SLOT.
126900     MOVE W04-STU-SECT-ID(W04-STU-NDX, W05-SHIFT-NDX + 1)
127000         TO W04-STU-SECT-ID(W04-STU-NDX, W05-SHIFT-NDX).
127100 0721-EXIT.
127200     EXIT.
127300
127400
127500*---------------------------------------------------------------*
127600*    PARA    : 0800-WRITE-ASSESSMENTS.
127700*    PURPOSE : DRIVES THE ASSESSMENT-OUT WRITE LOOP, ONE RECORD
127800*              PER STUDENT IN W04-STUDENT-TABLE, IN FIRST-
127900*              APPEARANCE ORDER - NOT SORTED BY STUDENT NUMBER.
128000*    CALLED  : BY 0000-MAINLINE, AFTER ALL TRANSACTIONS ARE
128100*              APPLIED.
128200*    NOTE    : ONE RECORD IS WRITTEN FOR EVERY STUDENT WHO
128300*              TOUCHED ENLISTMENT-TRANS THIS RUN, EVEN ONE
128400*              WHOSE ONLY TRANSACTIONS WERE ALL REJECTED - THE
128500*              STUDENT ROW IS ADDED AT 0610 BEFORE ANY EDIT
128600*              RUNS, SO THE ROW ALREADY EXISTS REGARDLESS OF
128700*              WHETHER IT HOLDS ANY SECTION.
128800*---------------------------------------------------------------*
128900 0800-WRITE-ASSESSMENTS.
129000     OPEN OUTPUT ASSESSMENT-OUT.
129100     IF NOT ASSESS-STAT-OK
129200*        OPENED FOR OUTPUT LAST, AFTER EVERY TRANSACTION IS
129300*        ALREADY APPLIED - NOTHING IS WRITTEN UNTIL THE WHOLE
129400*        RUN'S ENLIST/CANCEL ACTIVITY IS SETTLED.
129500         DISPLAY 'ENLPROC - CANNOT OPEN ASSESSMENT-OUT, STATUS '
129600             WS-ASSESS-STAT
129700         STOP RUN.
129800     SET W04-STU-NDX TO 1.
129900     PERFORM 0810-WRITE-ONE-ASSESSMENT THRU 0810-EXIT
130000         UNTIL W04-STU-NDX > WS-STUDENT-COUNT.
130100     CLOSE ASSESSMENT-OUT.
130200 0800-EXIT.
130300     EXIT.
130400
130500
130600*---------------------------------------------------------------*
130700*    PARA    : 0810-WRITE-ONE-ASSESSMENT.
130800*    PURPOSE : COMPUTES AND WRITES ONE STUDENT'S ASSESSMENT.
130900*    CALLED  : BY 0800-WRITE-ASSESSMENTS, PER STUDENT IN THE
131000*              TABLE.
131100*    NOTE    : THE CATALOG LOOKUPS INSIDE 0820 RUN FRESH FOR
131200*              EVERY STUDENT - NO ATTEMPT IS MADE TO CACHE A
131300*              SUBJECT'S UNIT COUNT ACROSS STUDENTS, SINCE THE
131400*              STUDENT TABLE IS FAR LARGER THAN THE SUBJECT
131500*              TABLE.
131600*---------------------------------------------------------------*
131700 0810-WRITE-ONE-ASSESSMENT.
131800     PERFORM 0820-CALCULATE-ASSESSMENT THRU 0820-EXIT.
131900     MOVE W04-STU-NO(W04-STU-NDX)  TO ASSESS-STUDENT-NO.
132000     MOVE WS-TOTAL-UNITS           TO ASSESS-TOTAL-UNITS.
132100     MOVE WS-ASSESS-AMT            TO ASSESS-AMOUNT.
132200     WRITE REG-ASSESS.
132300     IF NOT ASSESS-STAT-OK
132400*        A WRITE FAILURE PARTWAY THROUGH THE STUDENT TABLE
132500*        WOULD LEAVE ASSESSMENT-OUT SHORT - STOPPED RATHER
132600*        THAN LET BILLING RUN AGAINST AN INCOMPLETE FILE.
132700         DISPLAY
132800             'ENLPROC - ERROR WRITING ASSESSMENT-OUT, STATUS '
132900             WS-ASSESS-STAT
133000         STOP RUN.
133100     SET W04-STU-NDX UP BY 1.
133200 0810-EXIT.
133300     EXIT.
133400
133500
133600*---------------------------------------------------------------*
133700*    PARA    : 0820-CALCULATE-ASSESSMENT.
133800*    PURPOSE : SEE THE IN-LINE NOTE BELOW FOR THE FORMULA ITSELF.
133900*              CR-0552 MOVED THE RATES TO WORKING-STORAGE VALUE
134000*              CLAUSES SO A TUITION BOARD CHANGE IS A RECOMPILE,
134100*              NOT A LOGIC CHANGE.
134200*    CALLED  : BY 0810-WRITE-ONE-ASSESSMENT, PER STUDENT.
134300*    SETS    : WS-ASSESS-AMT AND WS-TOTAL-UNITS.
134400*---------------------------------------------------------------*
134500 0820-CALCULATE-ASSESSMENT.
134600*        ASSESSMENT = BASE-FEE + NON-LAB UNITS AT RATE-PER-UNIT
134700*        + LAB UNITS AT RATE-PER-LAB-UNIT, ROUNDED.  BASE-FEE
134800*        ALONE COVERS A STUDENT ENLISTED IN NOTHING.
134900     MOVE ZERO TO WS-NONLAB-UNITS WS-LAB-UNITS WS-TOTAL-UNITS.
135000     SET W04-STU-SECT-NDX TO 1.
135100     PERFORM 0821-ACCUMULATE-ONE-SECTION THRU 0821-EXIT
135200         UNTIL W04-STU-SECT-NDX >
135300                 W04-STU-SECT-COUNT(W04-STU-NDX).
135400     COMPUTE WS-ASSESS-AMT ROUNDED =
135500         WS-BASE-FEE
135600         + (WS-NONLAB-UNITS * WS-RATE-PER-UNIT)
135700         + (WS-LAB-UNITS * WS-RATE-PER-LAB-UNIT).
135800 0820-EXIT.
135900     EXIT.
136000
136100
136200*---------------------------------------------------------------*
136300*    PARA    : 0821-ACCUMULATE-ONE-SECTION.
136400*    PURPOSE : ADDS ONE ENLISTED SECTION'S UNITS INTO THE
136500*              RUNNING LAB/NON-LAB TOTALS, BY THE SECTION'S
136600*              SUBJECT'S LAB INDICATOR.
136700*    CALLED  : BY 0820-CALCULATE-ASSESSMENT'S PERFORM ... UNTIL.
136800*---------------------------------------------------------------*
136900 0821-ACCUMULATE-ONE-SECTION.
137000     MOVE W04-STU-SECT-ID(W04-STU-NDX, W04-STU-SECT-NDX)
137100         TO WS-LOOKUP-SECT-ID.
137200     PERFORM 0620-FIND-SECTION THRU 0620-EXIT.
137300     IF WS-SECT-FOUND
137400         MOVE W03-SECT-SUBJECT-ID(W03-SECT-NDX2)
137500             TO WS-LOOKUP-SUBJ-ID
137600         PERFORM 0830-FIND-SUBJECT THRU 0830-EXIT
137700         IF WS-SUBJ-FOUND
137800             ADD W01-SUBJ-UNITS(W01-SUBJ-NDX) TO WS-TOTAL-UNITS
137900             IF W01-SUBJ-LAB-IND(W01-SUBJ-NDX) = 'Y'
138000                 ADD W01-SUBJ-UNITS(W01-SUBJ-NDX)
138100                     TO WS-LAB-UNITS
138200             ELSE
138300                 ADD W01-SUBJ-UNITS(W01-SUBJ-NDX)
138400                     TO WS-NONLAB-UNITS
138500             END-IF
138600         END-IF
138700     END-IF.
138800     SET W04-STU-SECT-NDX UP BY 1.
138900 0821-EXIT.
139000     EXIT.
139100
139200
139300*---------------------------------------------------------------*
139400*    PARA    : 0830-FIND-SUBJECT.
139500*    PURPOSE : SEQUENTIAL LOOKUP OF WS-LOOKUP-SUBJ-ID IN
139600*              W01-SUBJ-TABLE.
139700*    CALLED  : BY 0821-ACCUMULATE-ONE-SECTION.
139800*    SETS    : WS-SUBJ-FOUND-SW AND THE SUBSCRIPT W01-SUBJ-NDX.
139900*---------------------------------------------------------------*
140000 0830-FIND-SUBJECT.
140100     SET WS-SUBJ-NOT-FOUND TO TRUE.
140200     SET W01-SUBJ-NDX TO 1.
140300     PERFORM 0831-TEST-SUBJECT THRU 0831-EXIT
140400         UNTIL W01-SUBJ-NDX > WS-SUBJ-COUNT
140500            OR WS-SUBJ-FOUND.
140600 0830-EXIT.
140700     EXIT.
140800
140900
141000*---------------------------------------------------------------*
141100*    PARA    : 0831-TEST-SUBJECT.
141200*        COMPARES ONE TABLE ROW, THEN ADVANCES THE SUBSCRIPT
141300*        IF IT IS NOT A MATCH.
141400*    PURPOSE : ONE-ENTRY COMPARE FOR 0830'S LOOKUP LOOP.
141500*    CALLED  : BY 0830-FIND-SUBJECT'S PERFORM ... UNTIL.
141600*---------------------------------------------------------------*
141700 0831-TEST-SUBJECT.
141800     IF W01-SUBJ-ID(W01-SUBJ-NDX) = WS-LOOKUP-SUBJ-ID
141900         SET WS-SUBJ-FOUND TO TRUE
142000     ELSE
142100         SET W01-SUBJ-NDX UP BY 1.
142200 0831-EXIT.
142300     EXIT.
142400
142500
142600*---------------------------------------------------------------*
142700*    PARA    : 0900-REWRITE-SECTIONS.
142800*    PURPOSE : REOPENS SECTION-WORK FOR OUTPUT AND REWRITES IT
142900*              FROM W03-SECT-TABLE, CARRYING THE UPDATED SEAT
143000*              COUNTS FORWARD FOR THE RELSECT REPORT RUN.
143100*    CALLED  : BY 0000-MAINLINE, ONCE, AFTER ASSESSMENTS ARE
143200*              WRITTEN.
143300*    NOTE    : LINE-SEQUENTIAL FILES HAVE NO REWRITE VERB IN
143400*              THIS SHOP'S COBOL, SO THE ONLY WAY TO UPDATE
143500*              SECTION-WORK IS TO CLOSE AND REOPEN FOR OUTPUT,
143600*              REBUILDING EVERY RECORD FROM THE TABLE RATHER
143700*              THAN JUST THE ROWS THAT ACTUALLY CHANGED.
143800*---------------------------------------------------------------*
143900 0900-REWRITE-SECTIONS.
144000     OPEN OUTPUT SECTION-WORK.
144100     IF NOT SECT-STAT-OK
144200*        A WRITE FAILURE HERE WOULD LEAVE RELSECT READING A
144300*        SHORT SECTION-WORK FILE - STOPPED IMMEDIATELY.
144400         DISPLAY
144500             'ENLPROC - CANNOT REOPEN SECTION-WORK, STATUS '
144600             WS-SECT-STAT
144700         STOP RUN.
144800     SET W03-SECT-NDX TO 1.
144900     PERFORM 0910-REWRITE-ONE-SECTION THRU 0910-EXIT
145000         UNTIL W03-SECT-NDX > WS-SECT-COUNT.
145100     CLOSE SECTION-WORK.
145200 0900-EXIT.
145300     EXIT.
145400
145500
145600*---------------------------------------------------------------*
145700*    PARA    : 0910-REWRITE-ONE-SECTION.
145800*    PURPOSE : REBUILDS REG-SECTMAS FROM ONE W03-SECT-TABLE ROW
145900*              AND WRITES IT.
146000*    CALLED  : BY 0900-REWRITE-SECTIONS, PER TABLE ROW.
146100*    NOTE    : INITIALIZE CLEARS ANY STALE VALUE LEFT IN
146200*              REG-SECTMAS BY THE EARLIER INPUT PASS AT 0400,
146300*              SO A FIELD THIS PARAGRAPH DOES NOT EXPLICITLY
146400*              SET (THERE ARE NONE TODAY, BUT THE NEXT
146500*              PROGRAMMER TO ADD ONE TO SECTMAS.CPY GETS IT
146600*              FOR FREE) COMES UP BLANK, NOT STALE.
146700*---------------------------------------------------------------*
146800 0910-REWRITE-ONE-SECTION.
146900     INITIALIZE REG-SECTMAS.
147000     MOVE W03-SECT-ID(W03-SECT-NDX)    TO SECT-ID.
147100     MOVE W03-SECT-SUBJECT-ID(W03-SECT-NDX)
147200                                        TO SECT-SUBJECT-ID.
147300     MOVE W03-SECT-ROOM-NAME(W03-SECT-NDX)
147400                                        TO SECT-ROOM-NAME.
147500     MOVE W03-SECT-DAYS(W03-SECT-NDX)  TO SECT-DAYS.
147600     MOVE W03-SECT-START-HOUR(W03-SECT-NDX)
147700                                        TO SECT-START-HOUR.
147800     MOVE W03-SECT-START-HALF(W03-SECT-NDX)
147900                                        TO SECT-START-HALF.
148000     MOVE W03-SECT-END-HOUR(W03-SECT-NDX) TO SECT-END-HOUR.
148100     MOVE W03-SECT-END-HALF(W03-SECT-NDX) TO SECT-END-HALF.
148200     MOVE W03-SECT-NUM-ENLISTED(W03-SECT-NDX)
148300                                        TO SECT-NUM-ENLISTED.
148400     SET SECT-ACCEPTED TO TRUE.
148500     WRITE REG-SECTMAS.
148600     IF NOT SECT-STAT-OK
148700*        THE OUTPUT OPEN ITSELF SUCCEEDING DOES NOT GUARANTEE
148800*        THE WRITES BELOW WILL - CHECKED AGAIN AT 0910.
148900         DISPLAY
149000             'ENLPROC - ERROR REWRITING SECTION-WORK, STATUS '
149100             WS-SECT-STAT
149200         STOP RUN.
149300     SET W03-SECT-NDX UP BY 1.
149400 0910-EXIT.
149500     EXIT.
149600
149700
149800*---------------------------------------------------------------*
149900*    PARA    : 0990-TERMINATE.
150000*    PURPOSE : DISPLAYS THE RUN'S CONTROL TOTALS FOR THE
150100*              OPERATOR'S RUN LOG.
150200*    CALLED  : BY 0000-MAINLINE, ONCE, AS THE LAST STEP.
150300*    USES    : WS-TRAN-READ/ENLISTED/CANCELLED/REJECTED.
150400*    NOTE    : FIVE DISPLAY LINES TO SYSOUT, NOT A REPORT -
150500*              THE OPERATOR'S RUN LOG IS WHERE THESE ARE READ, THE
150600*              SECTION-BY-SECTION DETAIL GOES TO RELSECT'S REPORT,
150700*              WHICH RUNS NEXT IN THE NIGHTLY STREAM.
150800*---------------------------------------------------------------*
150900 0990-TERMINATE.
151000     DISPLAY 'ENLPROC - TRANSACTIONS READ    : ' WS-TRAN-READ.
151100     DISPLAY 'ENLPROC - ENLISTMENTS APPLIED   : '
151200         WS-TRAN-ENLISTED.
151300     DISPLAY 'ENLPROC - CANCELLATIONS APPLIED : '
151400         WS-TRAN-CANCELLED.
151500     DISPLAY 'ENLPROC - TRANSACTIONS REJECTED : '
151600         WS-TRAN-REJECTED.
151700     DISPLAY 'ENLPROC - STUDENTS ASSESSED     : '
151800         WS-STUDENT-COUNT.
151900 0990-EXIT.
152000     EXIT.
152100
152200
152300******************************************************************
152400*    MAINTENANCE NOTES FOR WHOEVER PICKS THIS PROGRAM UP NEXT:
152500*
152600*    - SUBJECT AND ROOM TABLES ARE RELOADED HERE, NOT SHARED WITH
152700*      SECTBLD - IF A FUTURE JCL CHANGE EVER COMBINES THE TWO
152800*      STEPS INTO ONE RUN UNIT, THE LOAD PARAGRAPHS (0200, 0300)
152900*      CAN BE DROPPED IN FAVOR OF THE CALLER'S OWN TABLES, BUT
153000*      THAT IS A JOB-STREAM DECISION, NOT SOMETHING THIS PROGRAM
153100*      SHOULD ASSUME ABOUT ITS OWN ENVIRONMENT.
153200*
153300*    - THE THREE ENLIST EDITS (0630/0640/0650) ARE TESTED IN A
153400*      FIXED ORDER AND THE FIRST ONE TO FAIL IS THE REASON
153500*      LOGGED - A TRANSACTION FAILING TWO EDITS AT ONCE ONLY
153600*      EVER REPORTS THE FIRST.  THIS HAS BEEN THE BEHAVIOR SINCE
153700*      CR-0123 AND OPERATIONS HAS NEVER ASKED FOR A CHANGE.
153800*
153900*    - W04-STUDENT-TABLE AND W03-SECT-TABLE ARE SIZED FOR THE
154000*      CURRENT CATALOG (SEE CR-0601/CR-0802) - RAISING EITHER
154100*      OCCURS LIMIT IS A ONE-LINE CHANGE IN WORKING-STORAGE, NO
154200*      PROCEDURE DIVISION LOGIC DEPENDS ON THE LIMIT'S VALUE.
154300******************************************************************
154400
154500******************************************************************
154600*    A NOTE ON WHY THIS PROGRAM NEVER SHARES A SUBROUTINE WITH
154700*    SECTBLD, EVEN THOUGH SEVERAL PARAGRAPHS (THE PERIOD
154800*    ORDINAL COMPUTE, THE SEQUENTIAL TABLE LOOKUPS) ARE NEARLY
154900*    IDENTICAL IN BOTH PROGRAMS: THIS SHOP'S STANDARD IS ONE
155000*    SELF-CONTAINED PROGRAM PER JOB STEP, CALLABLE ON ITS OWN
155100*    FOR A RERUN WITHOUT BRINGING ALONG A SUBPROGRAM LIBRARY.
155200*    THE DUPLICATION COSTS A FEW DOZEN LINES; THE PAYOFF IS A
155300*    JOB STEP THAT CAN BE RESUBMITTED BY ITSELF AT 3 A.M.
155400*    WITHOUT AN OPERATOR TRACKING DOWN A MISSING CALLED MODULE.
155500******************************************************************
155600
155700*    ONE FURTHER ITEM FOR THE NEXT AUDIT: THE ENLISTMENT-TRANS
155800*    FILE CARRIES NO BATCH HEADER OR TRAILER RECORD, UNLIKE
155900*    SECTION-MASTER - THE FRONT END THAT PRODUCES IT NEVER
156000*    ADOPTED THE HOUSE HEADER/TRAILER CONVENTION, AND BY THE
156100*    TIME THIS WAS NOTICED IT WAS NOT WORTH A CHANGE REQUEST
156200*    JUST FOR A RECORD COUNT CHECK THE OPERATOR ALREADY GETS
156300*    FROM 0990'S DISPLAY OF WS-TRAN-READ.
156400******************************************************************
156500*    THE SAME GOES FOR ASSESSMENT-OUT - NO TRAILER RECORD, NO
156600*    TOTAL-AMOUNT CONTROL FIELD.  BILLING RECONCILES THE FILE
156700*    AGAINST ITS OWN COUNT OF RECORDS RECEIVED, NOT AGAINST
156800*    ANYTHING THIS PROGRAM WRITES INTO THE FILE ITSELF.
156900*    A FUTURE ENHANCEMENT MIGHT ADD ONE, BUT IT WOULD MEAN
157000*    CHANGING THE FRONT END TOO - OUT OF SCOPE FOR THIS PROGRAM
157100*    ALONE, AND NOT REQUESTED BY REGISTRAR OR BY BILLING TO
157200*    DATE.
157300*    END OF MAINTENANCE NOTES.
157400*    (DKP, 2002 - STILL TRUE AS OF THE 2023 AUDIT REVIEW.)
157500*    THIS FILE RUNS SECOND IN THE NIGHTLY REGISTRATION STREAM,
157600*    BEHIND SECTBLD AND AHEAD OF RELSECT - A FAILURE HERE HALTS
157700*    THE WHOLE STREAM, SINCE RELSECT'S REPORT HAS NOTHING
157800*    MEANINGFUL TO PRINT WITHOUT THIS STEP'S UPDATED SEAT
157900*    COUNTS.
158000
