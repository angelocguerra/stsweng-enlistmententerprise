000100******************************************************************
000200*                 REGISTRAR'S OFFICE - BATCH SYSTEMS
000300*    COPY MEMBER    : ROOMMAS
000400*    DESCRIPTION    : PHYSICAL ROOM MASTER RECORD LAYOUT.  ONE
000500*                     ENTRY PER SCHEDULABLE ROOM.  CAPACITY IS
000600*                     TESTED BY THE ENLISTMENT-PROCESSING RUN
000700*                     EACH TIME A STUDENT ENLISTS IN A SECTION
000800*                     MEETING IN THE ROOM.
000900*    AUTHOR         : M. OYELARAN
001000*    INSTALLATION   : UNIVERSITY DATA CENTER - REGISTRAR BATCH
001100*    DATE-WRITTEN   : 04/02/1984
001200*---------------------------------------------------------------*
001300*    CHANGE LOG
001400*    DATE       INIT  REQ-NO     DESCRIPTION
001500*    04/02/84   MO    CR-0118    ORIGINAL COPY MEMBER.
001600*    02/03/91   RTV   CR-0388    ADDED BUILDING CODE, STATUS BYTE.
001700*    07/08/02   DKP   CR-0552    RESERVED EXPANSION RELABELLED.
001800******************************************************************
001900 01  REG-ROOMMAS.
002000     05  ROOM-KEY.
002100         10  ROOM-NAME                 PIC X(08).
002200     05  ROOM-MAX-CAPACITY             PIC 9(04).
002300     05  ROOM-BUILDING-CODE            PIC X(04).
002400*        RESERVED - BUILDING CODE NOT EVALUATED BY THIS SYSTEM.
002500     05  ROOM-STATUS-BYTE              PIC X(01).
002600         88  ROOM-IN-SERVICE               VALUE 'A'.
002700         88  ROOM-OUT-OF-SERVICE           VALUE 'I'.
002800     05  ROOM-CAPACITY-R REDEFINES
002900         ROOM-MAX-CAPACITY.
003000         10  ROOM-CAP-HUNDREDS         PIC 9(02).
003100         10  ROOM-CAP-UNITS            PIC 9(02).
003200     05  FILLER                        PIC X(15).
003300*        RESERVED FOR FLOOR, WING AND EQUIPMENT-CLASS CODES,
003400*        NOT CARRIED BY THE CURRENT ENLISTMENT/ASSESSMENT RUN.
